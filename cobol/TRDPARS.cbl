000100*	(c) 2005 BILLPRO SOFTWARE, INC.  All Rights Reserved.
000200*
000300*	THIS IS UNPUBLISHED PROPRIETARY
000400*	SOURCE CODE OF BILLPRO SOFTWARE, INC.
000500*	The copyright notice above does not
000600*	evidence any actual or intended
000700*	publication of such source code.
000800*
000900* #ident  "@(#) trdops/batch/TRDPARS.cbl  $Revision: 1.9 $"
001000* static  char  sccsid[] = "@(#) trdops/batch/TRDPARS.cbl $Rev 1.9$";
001100*
001200  IDENTIFICATION DIVISION.
001300  PROGRAM-ID. TRDPARS.
001400  AUTHOR. R W BRENNAN.
001500  INSTALLATION. BILLPRO SOFTWARE - TRADE OPS.
001600  DATE-WRITTEN. 05/14/1993.
001700  DATE-COMPILED.
001800  SECURITY. UNCLASSIFIED.
001900*------------------------------------------------------------------*
002000* TRDPARS -- parse one broker alert SUBJECT line into the          *
002100* fields of TRD-RECORD.  Called per record by CSVFIX and again by  *
002200* FUTNORM when a record comes back through for repair.  No file    *
002300* I/O of its own -- callers own the files.                         *
002400*------------------------------------------------------------------*
002500*-------|----------|-----|--------------------------------------*
002600* CHANGE LOG                                                     *
002700*-------|----------|-----|--------------------------------------*
002800* 05/14/93 RWB  ORIGINAL, LIFTED OUT OF CSVFIX (TKT 4417)
002900* 06/02/93 RWB  ADDED SIDE/QUANTITY SCAN (TKT 4419)
003000* 06/20/93 RWB  ADDED SYMBOL AND MULTIPLIER-CODE SCAN (TKT 4421)
003100* 07/11/93 RWB  ADDED EXPLICIT EXPIRY (DD MON YY) SCAN (TKT 4428)
003200* 08/05/93 RWB  ADDED STRIKE/OPTION-TYPE SCAN (TKT 4431)
003300* 08/19/93 RWB  ADDED PRICE, MARK, IMPL VOL, ACCOUNT SCANS (TKT 4433)
003400* 02/09/94 RWB  "SEPT" ACCEPTED AS SEPTEMBER ALIAS (TKT 4471)
003500* 09/30/94 HPL  WEEKLY EXPIRY (WK n / THURSDAY) SCAN ADDED (TKT 4690)
003600* 12/28/98 JRK  Y2K: TWO-DIGIT YEAR WINDOWING ON WEEKLY EXPIRY
003700*               CENTURY (PIVOT 50) (TKT 4802)
003800* 01/14/99 JRK  Y2K: SAME WINDOWING ON EXPLICIT EXPIRY (TKT 4802)
003900* 05/21/03 RWB  REBUILT TRD-RECORD FROM THE TPSVCSTART BUFFER
004000*               SHAPE TO THE COPYBOOK SHAPE (TKT 4417)
004100* 11/19/04 HPL  PARSE-OK / FAIL-REASON NOW LIST EACH MISSING
004200*               REQUIRED FIELD, SAME IDIOM FUTNORM USES (TKT 5108)
004300* 01/06/05 HPL  TEXT-TO-NUMBER CONVERSIONS REWRITTEN AS MANUAL
004400*               DIGIT ACCUMULATION -- A STRAIGHT MOVE OF A
004500*               SPACE-PADDED TEXT FIELD INTO A PIC 9 FIELD WAS
004600*               LEAVING GARBAGE IN THE LOW-ORDER BYTES (TKT 5121)
004700* 03/09/06 RWB  WS-FAIL-REASON-WORK DROPPED TO A 77-LEVEL, IT WAS
004800*               THE ONLY ITEM UNDER ITS OWN 01 AND NEVER NEEDED
004900*               ONE (TKT 5140)
005000*-------|----------|-----|--------------------------------------*
005100  ENVIRONMENT DIVISION.
005200  CONFIGURATION SECTION.
005300  SOURCE-COMPUTER.  USL-486.
005400  OBJECT-COMPUTER.  USL-486.
005500  SPECIAL-NAMES.
005600      C01 IS TOP-OF-FORM.
005700*
005800  DATA DIVISION.
005900  WORKING-STORAGE SECTION.
006000******************************************************************
006100* Month name and day-count tables, shared by expiry scans.
006200******************************************************************
006300  COPY MONCONV.
006400******************************************************************
006500* Working fields for the normalize/tokenize/scan passes.
006600******************************************************************
006700  01  WS-SCAN-FIELDS.
006800      05  WS-NORM-SUBJECT         PIC X(200).
006900      05  WS-TRIM-WORK            PIC X(200).
007000      05  WS-COLLAPSE-IN          PIC X(200).
007100      05  WS-SUBJ-LEN             PIC 9(3) COMP VALUE 200.
007200      05  WS-IX                   PIC 9(3) COMP.
007300      05  WS-IX2                  PIC 9(3) COMP.
007400      05  WS-OUT-IX               PIC 9(3) COMP.
007500      05  WS-CHAR-IX              PIC 9(2) COMP.
007600      05  WS-HASH-POS             PIC 9(3) COMP.
007700      05  WS-MATCH-POS            PIC 9(3) COMP.
007800      05  WS-SCAN-START           PIC 9(3) COMP.
007900      05  WS-DONE-SW              PIC X.
008000          88  WS-DONE                  VALUE "Y".
008100      05  WS-FOUND-SW             PIC X.
008200          88  WS-FOUND                 VALUE "Y".
008300      05  WS-LAST-WAS-SPACE-SW    PIC X.
008400      05  WS-TARGET               PIC X(10).
008500      05  WS-TARGET-LEN           PIC 9(2) COMP.
008600      05  WS-SCRATCH              PIC X(16).
008700      05  WS-SCRATCH-LEN          PIC 9(2) COMP.
008800      05  WS-SCRATCH-NUM          PIC 9(7)V9(4).
008900      05  WS-TYPE-WORD            PIC X(24).
009000      05  WS-SIGN-CHAR            PIC X.
009100*
009200  01  WS-CONVERT-FIELDS.
009300      05  WS-ACCUM                PIC 9(9) COMP.
009400      05  WS-DEC-DIGITS           PIC 9(1) COMP.
009500      05  WS-SEEN-DOT-SW          PIC X.
009600*
009700  01  WS-WORD-FIELDS.
009800      05  WS-WORD-TABLE.
009900          10  WS-WORD              PIC X(24) OCCURS 40 TIMES
010000                                    INDEXED BY WS-WORD-X.
010100      05  WS-WORD-COUNT            PIC 9(2) COMP.
010200      05  WS-PTR                   PIC 9(3) COMP.
010300      05  WS-IX-SIDE                PIC 9(2) COMP.
010400      05  WS-IX-QTY                 PIC 9(2) COMP.
010500      05  WS-IX-SYMBOL               PIC 9(2) COMP.
010600      05  WS-IX-MULT                 PIC 9(2) COMP.
010700*
010800  01  WS-EXPIRY-FIELDS.
010900      05  WS-EXP-DAY               PIC 9(2).
011000      05  WS-EXP-MONTH             PIC 9(2).
011100      05  WS-EXP-YEAR2             PIC 9(2).
011200      05  WS-EXP-YEAR4             PIC 9(4) COMP.
011300      05  WS-EXP-DOW-OF-1          PIC 9(1) COMP.
011400      05  WS-EXP-TARGET-DOW        PIC 9(1) COMP.
011500      05  WS-EXP-FIRST-HIT         PIC 9(2) COMP.
011600      05  WS-EXP-WEEK-N            PIC 9(2) COMP.
011700      05  WS-EXP-RESULT-DAY        PIC 9(2) COMP.
011800      05  WS-EXP-THURSDAY-SW       PIC X.
011900      05  WS-ZELLER-Q              PIC 9(2) COMP.
012000      05  WS-ZELLER-M              PIC 9(2) COMP.
012100      05  WS-ZELLER-K              PIC 9(2) COMP.
012200      05  WS-ZELLER-J              PIC 9(2) COMP.
012300      05  WS-ZELLER-H              PIC 9(1) COMP.
012400      05  WS-ZELLER-RAW            PIC S9(5) COMP.
012500      05  WS-MOD-4                 PIC 9(3) COMP.
012600      05  WS-MOD-100                PIC 9(3) COMP.
012700      05  WS-MOD-400                PIC 9(3) COMP.
012800      05  WS-IS-LEAP-SW            PIC X.
012900          88  WS-IS-LEAP-YEAR          VALUE "Y".
013000*
013100  01  WS-REQUIRED-FIELDS-SW.
013200      05  WS-GOT-TRADE-ID          PIC X VALUE "N".
013300      05  WS-GOT-SIDE              PIC X VALUE "N".
013400      05  WS-GOT-QTY               PIC X VALUE "N".
013500      05  WS-GOT-SYMBOL            PIC X VALUE "N".
013600      05  WS-GOT-STRIKE            PIC X VALUE "N".
013700      05  WS-GOT-OPTION-TYPE       PIC X VALUE "N".
013800      05  WS-GOT-PRICE             PIC X VALUE "N".
013900*
014000  77  WS-FAIL-REASON-WORK          PIC X(60).
014100*
014200  LINKAGE SECTION.
014300  COPY TRDREC.
014400*
014500  PROCEDURE DIVISION USING TRD-RECORD.
014600*
014700  START-TRDPARS.
014800      MOVE SPACES TO TRD-FAIL-REASON.
014900      MOVE SPACES TO TRD-TRADE-ID TRD-SIDE TRD-SYMBOL
015000          TRD-FUT-ROOT-SYMBOL TRD-EXPIRY-DATE TRD-OPTION-TYPE.
015100      MOVE ZERO TO TRD-QTY-SIGNED TRD-QTY-ABS TRD-CONTRACT-MULTIPLIER
015200          TRD-STRIKE TRD-PRICE TRD-UNDERLYING-MARK TRD-IMPL-VOL.
015300      MOVE "N" TO TRD-IS-OPTION.
015400      MOVE "N" TO WS-GOT-TRADE-ID WS-GOT-SIDE WS-GOT-QTY
015500          WS-GOT-SYMBOL WS-GOT-STRIKE WS-GOT-OPTION-TYPE
015600          WS-GOT-PRICE.
015700*
015800      PERFORM P100-NORMALIZE-SUBJECT.
015900      PERFORM P150-TOKENIZE-SUBJECT.
016000      PERFORM P200-FIND-TRADE-ID.
016100      PERFORM P300-FIND-SIDE-QTY.
016200      PERFORM P400-FIND-SYMBOL THRU P400-EXIT.
016300      PERFORM P500-FIND-EXPIRY-EXPLICIT.
016400      IF TRD-EXPIRY-DATE = SPACES
016500          PERFORM P510-FIND-EXPIRY-WEEKLY.
016600      PERFORM P600-FIND-STRIKE-TYPE.
016700      PERFORM P700-FIND-PRICE.
016800      PERFORM P710-FIND-MARK.
016900      PERFORM P720-FIND-IMPL-VOL.
017000      PERFORM P730-FIND-ACCOUNT.
017100      PERFORM P900-SET-PARSE-OK.
017200      GOBACK.
017300*
017400******************************************************************
017500* P100 -- normalize rule U1's lead-in: trim, strip surrounding
017600* quotes, drop leading "tIP", collapse whitespace runs to a single
017700* space.  Every other P/S-series scan below assumes this has run.
017800******************************************************************
017900  P100-NORMALIZE-SUBJECT.
018000      MOVE TRD-SUBJECT TO WS-NORM-SUBJECT.
018100      PERFORM P110-LEFT-TRIM.
018200      IF WS-NORM-SUBJECT(1:3) = "tIP"
018300          MOVE WS-NORM-SUBJECT(4:197) TO WS-NORM-SUBJECT
018400          PERFORM P110-LEFT-TRIM.
018500      IF WS-NORM-SUBJECT(1:1) = QUOTE
018600          MOVE WS-NORM-SUBJECT(2:199) TO WS-NORM-SUBJECT.
018700      PERFORM P120-RIGHT-TRIM-QUOTE.
018800      PERFORM P130-COLLAPSE-SPACES.
018900*
019000******************************************************************
019100* P110 -- strip leading blanks left by a short broker SUBJECT.
019200******************************************************************
019300  P110-LEFT-TRIM.
019400      MOVE 1 TO WS-IX.
019500      MOVE SPACE TO WS-DONE-SW.
019600      PERFORM P111-LEFT-TRIM-STEP
019700          UNTIL WS-DONE OR WS-IX > WS-SUBJ-LEN.
019800      IF WS-IX > 1 AND WS-IX <= WS-SUBJ-LEN
019900          MOVE WS-NORM-SUBJECT TO WS-TRIM-WORK
020000          MOVE SPACES TO WS-NORM-SUBJECT
020100          MOVE WS-TRIM-WORK(WS-IX:) TO WS-NORM-SUBJECT.
020200*
020300  P111-LEFT-TRIM-STEP.
020400      IF WS-NORM-SUBJECT(WS-IX:1) = SPACE
020500          ADD 1 TO WS-IX
020600      ELSE
020700          MOVE "Y" TO WS-DONE-SW.
020800*
020900******************************************************************
021000* P120 -- some brokers close the SUBJECT with a trailing quote
021100* left over from their own CSV export; blank it out if present.
021200******************************************************************
021300  P120-RIGHT-TRIM-QUOTE.
021400      MOVE WS-SUBJ-LEN TO WS-IX.
021500      MOVE SPACE TO WS-DONE-SW.
021600      PERFORM P121-RIGHT-TRIM-STEP
021700          UNTIL WS-DONE OR WS-IX < 1.
021800      IF WS-IX >= 1
021900          IF WS-NORM-SUBJECT(WS-IX:1) = QUOTE
022000              MOVE SPACE TO WS-NORM-SUBJECT(WS-IX:1).
022100*
022200  P121-RIGHT-TRIM-STEP.
022300      IF WS-NORM-SUBJECT(WS-IX:1) = SPACE
022400          SUBTRACT 1 FROM WS-IX
022500      ELSE
022600          MOVE "Y" TO WS-DONE-SW.
022700*
022800******************************************************************
022900* P130 -- collapse runs of whitespace to one space so every later
023000* word-boundary scan below can rely on single-space delimiting.
023100******************************************************************
023200  P130-COLLAPSE-SPACES.
023300      MOVE WS-NORM-SUBJECT TO WS-COLLAPSE-IN.
023400      MOVE SPACES TO WS-NORM-SUBJECT.
023500      MOVE 1 TO WS-IX.
023600      MOVE 0 TO WS-OUT-IX.
023700      MOVE SPACE TO WS-LAST-WAS-SPACE-SW.
023800      PERFORM P131-COLLAPSE-STEP
023900          UNTIL WS-IX > WS-SUBJ-LEN.
024000*
024100  P131-COLLAPSE-STEP.
024200      IF WS-COLLAPSE-IN(WS-IX:1) = SPACE
024300          IF WS-LAST-WAS-SPACE-SW NOT = "Y"
024400              ADD 1 TO WS-OUT-IX
024500              MOVE SPACE TO WS-NORM-SUBJECT(WS-OUT-IX:1)
024600              MOVE "Y" TO WS-LAST-WAS-SPACE-SW
024700          END-IF
024800      ELSE
024900          ADD 1 TO WS-OUT-IX
025000          MOVE WS-COLLAPSE-IN(WS-IX:1) TO WS-NORM-SUBJECT(WS-OUT-IX:1)
025100          MOVE "N" TO WS-LAST-WAS-SPACE-SW.
025200      ADD 1 TO WS-IX.
025300*
025400******************************************************************
025500* P150 -- split the normalized subject into blank-delimited words.
025600******************************************************************
025700  P150-TOKENIZE-SUBJECT.
025800      MOVE SPACES TO WS-WORD-TABLE.
025900      MOVE 1 TO WS-PTR.
026000      MOVE 0 TO WS-WORD-COUNT.
026100      PERFORM P155-TOKENIZE-STEP
026200          UNTIL WS-PTR > WS-SUBJ-LEN OR WS-WORD-COUNT = 40.
026300*
026400  P155-TOKENIZE-STEP.
026500      ADD 1 TO WS-WORD-COUNT.
026600      UNSTRING WS-NORM-SUBJECT DELIMITED BY SPACE
026700          INTO WS-WORD(WS-WORD-COUNT)
026800          WITH POINTER WS-PTR.
026900      IF WS-WORD(WS-WORD-COUNT) = SPACES
027000          SUBTRACT 1 FROM WS-WORD-COUNT.
027100*
027200******************************************************************
027300* P200 -- trade id: digits following "#"    (rule U1.1)
027400******************************************************************
027500  P200-FIND-TRADE-ID.
027600      MOVE 1 TO WS-IX.
027700      MOVE SPACE TO WS-FOUND-SW.
027800      PERFORM P205-SCAN-FOR-HASH
027900          UNTIL WS-FOUND OR WS-IX > WS-SUBJ-LEN.
028000      IF WS-FOUND
028100          PERFORM P210-COLLECT-TRADE-ID-DIGITS.
028200*
028300******************************************************************
028400* P205 -- walk WS-NORM-SUBJECT one character at a time looking for
028500* the "#" that introduces the trade id.
028600******************************************************************
028700  P205-SCAN-FOR-HASH.
028800      IF WS-NORM-SUBJECT(WS-IX:1) = "#"
028900          MOVE "Y" TO WS-FOUND-SW
029000          MOVE WS-IX TO WS-HASH-POS
029100      ELSE
029200          ADD 1 TO WS-IX.
029300*
029400******************************************************************
029500* P210 -- once P205 has located the "#", pull off up to 15 digits
029600* immediately following it into TRD-TRADE-ID.
029700******************************************************************
029800  P210-COLLECT-TRADE-ID-DIGITS.
029900      COMPUTE WS-IX = WS-HASH-POS + 1.
030000      MOVE 0 TO WS-SCRATCH-LEN.
030100      MOVE SPACE TO WS-DONE-SW.
030200      PERFORM P211-COLLECT-DIGIT-STEP
030300          UNTIL WS-DONE OR WS-IX > WS-SUBJ-LEN OR WS-SCRATCH-LEN = 15.
030400      IF WS-SCRATCH-LEN > 0
030500          MOVE "Y" TO WS-GOT-TRADE-ID.
030600*
030700  P211-COLLECT-DIGIT-STEP.
030800      IF WS-NORM-SUBJECT(WS-IX:1) IS NUMERIC
030900          ADD 1 TO WS-SCRATCH-LEN
031000          MOVE WS-NORM-SUBJECT(WS-IX:1)
031100              TO TRD-TRADE-ID(WS-SCRATCH-LEN:1)
031200          ADD 1 TO WS-IX
031300      ELSE
031400          MOVE "Y" TO WS-DONE-SW.
031500*
031600******************************************************************
031700* P300 -- side keyword + signed quantity      (rule U1.2)
031800******************************************************************
031900  P300-FIND-SIDE-QTY.
032000      MOVE 0 TO WS-IX-SIDE.
032100      SET WS-WORD-X TO 1.
032200      MOVE SPACE TO WS-FOUND-SW.
032300      PERFORM P305-SCAN-WORDS-FOR-SIDE
032400          UNTIL WS-FOUND OR WS-WORD-X > WS-WORD-COUNT.
032500      IF WS-FOUND AND WS-IX-SIDE < WS-WORD-COUNT
032600          MOVE "Y" TO WS-GOT-SIDE
032700          COMPUTE WS-IX-QTY = WS-IX-SIDE + 1
032800          PERFORM P310-PARSE-QTY-WORD THRU P310-EXIT.
032900*
033000******************************************************************
033100* P305 -- walk the tokenized word table looking for a buy/sell
033200* keyword; BOT/BUY/BOUGHT/BTO open long, BTC closes short.
033300******************************************************************
033400  P305-SCAN-WORDS-FOR-SIDE.
033500      IF WS-WORD(WS-WORD-X) = "BOT" OR WS-WORD(WS-WORD-X) = "BUY"
033600          OR WS-WORD(WS-WORD-X) = "BOUGHT" OR WS-WORD(WS-WORD-X) = "BTO"
033700          OR WS-WORD(WS-WORD-X) = "BTC"
033800          MOVE "BUY " TO TRD-SIDE
033900          SET WS-IX-SIDE TO WS-WORD-X
034000          MOVE "Y" TO WS-FOUND-SW
034100      ELSE
034200      IF WS-WORD(WS-WORD-X) = "SOLD" OR WS-WORD(WS-WORD-X) = "SELL"
034300          OR WS-WORD(WS-WORD-X) = "STO" OR WS-WORD(WS-WORD-X) = "STC"
034400          MOVE "SELL" TO TRD-SIDE
034500          SET WS-IX-SIDE TO WS-WORD-X
034600          MOVE "Y" TO WS-FOUND-SW
034700      ELSE
034800          SET WS-WORD-X UP BY 1.
034900*
035000******************************************************************
035100* P310 -- the word right after the side keyword is the quantity;
035200* strip an explicit leading sign, if any, before converting it.
035300******************************************************************
035400  P310-PARSE-QTY-WORD.
035500      MOVE WS-WORD(WS-IX-QTY) TO WS-SCRATCH.
035600      MOVE SPACE TO WS-SIGN-CHAR.
035700      IF WS-SCRATCH(1:1) = "-" OR WS-SCRATCH(1:1) = "+"
035800          MOVE WS-SCRATCH(1:1) TO WS-SIGN-CHAR
035900          MOVE WS-SCRATCH(2:15) TO WS-SCRATCH.
036000      IF WS-SCRATCH(1:1) NOT NUMERIC
036100          GO TO P310-EXIT.
036200      MOVE "Y" TO WS-GOT-QTY.
036300      PERFORM S260-SCRATCH-LEN THRU S260-EXIT.
036400      PERFORM S250-SCRATCH-TO-NUMBER THRU S250-EXIT.
036500      MOVE WS-SCRATCH-NUM TO TRD-QTY-ABS.
036600      IF WS-SIGN-CHAR = "-"
036700          COMPUTE TRD-QTY-SIGNED = 0 - TRD-QTY-ABS
036800      ELSE
036900          MOVE TRD-QTY-ABS TO TRD-QTY-SIGNED.
037000*    an explicit sign on the quantity wins over the keyword --
037100*    rule U1.2
037200      IF WS-SIGN-CHAR = "-" AND TRD-SIDE NOT = "SELL"
037300          MOVE "SELL" TO TRD-SIDE
037400      ELSE
037500      IF WS-SIGN-CHAR = "+" AND TRD-SIDE NOT = "BUY "
037600          MOVE "BUY " TO TRD-SIDE.
037700  P310-EXIT.
037800      EXIT.
037900*
038000******************************************************************
038100* P400 -- symbol + multiplier code            (rule U1.3)
038200******************************************************************
038300  P400-FIND-SYMBOL.
038400      IF WS-GOT-SIDE = "N"
038500          GO TO P400-EXIT.
038600      COMPUTE WS-IX-SYMBOL = WS-IX-QTY + 1.
038700      IF WS-IX-SYMBOL > WS-WORD-COUNT
038800          GO TO P400-EXIT.
038900      MOVE WS-WORD(WS-IX-SYMBOL) TO WS-SCRATCH.
039000      IF WS-SCRATCH(1:1) = "/"
039100          MOVE WS-SCRATCH(2:7) TO TRD-SYMBOL
039200      ELSE
039300          MOVE WS-SCRATCH(1:8) TO TRD-SYMBOL.
039400      IF TRD-SYMBOL NOT = SPACES
039500          MOVE "Y" TO WS-GOT-SYMBOL.
039600      COMPUTE WS-IX-MULT = WS-IX-SYMBOL + 1.
039700      IF WS-IX-MULT > WS-WORD-COUNT
039800          GO TO P400-EXIT.
039900      MOVE WS-WORD(WS-IX-MULT) TO WS-SCRATCH.
040000      PERFORM S270-HAS-SLASH THRU S270-EXIT.
040100      IF NOT WS-FOUND AND WS-SCRATCH(1:1) IS NUMERIC
040200          PERFORM S260-SCRATCH-LEN THRU S260-EXIT
040300          PERFORM S250-SCRATCH-TO-NUMBER THRU S250-EXIT
040400          MOVE WS-SCRATCH-NUM TO TRD-CONTRACT-MULTIPLIER.
040500*    (a "1/50"-style fraction multiplier code is left for FUTNORM,
040600*    rule U4.2(a), to resolve from the subject text itself)
040700  P400-EXIT.
040800      EXIT.
040900*
041000******************************************************************
041100* P500 -- explicit expiry "DD MON YY"          (rule U1.4)
041200******************************************************************
041300  P500-FIND-EXPIRY-EXPLICIT.
041400      SET WS-WORD-X TO 1.
041500      MOVE SPACE TO WS-FOUND-SW.
041600      PERFORM P505-SCAN-WORDS-FOR-DATE
041700          UNTIL WS-FOUND OR WS-WORD-X > WS-WORD-COUNT.
041800*
041900  P505-SCAN-WORDS-FOR-DATE.
042000      IF WS-WORD-X >= WS-WORD-COUNT - 1
042100          SET WS-WORD-X TO WS-WORD-COUNT
042200          SET WS-WORD-X UP BY 1
042300      ELSE
042400          PERFORM P506-TEST-DATE-AT-WORD THRU P506-EXIT
042500          IF NOT WS-FOUND
042600              SET WS-WORD-X UP BY 1.
042700*
042800  P506-TEST-DATE-AT-WORD.
042900*    MOVES BELOW TAKE EXACT-WIDTH, NUMERIC-TESTED SLICES ONLY --
043000*    THE WORD-TABLE ENTRY ITSELF IS SPACE-PADDED TO 24 BYTES AND
043100*    MUST NEVER BE MOVED WHOLE INTO A PIC 9 RECEIVING FIELD. (TKT 5121)
043200      MOVE WS-WORD(WS-WORD-X) TO WS-SCRATCH.
043300      IF WS-SCRATCH(1:2) IS NUMERIC
043400          MOVE WS-SCRATCH(1:2) TO WS-EXP-DAY
043500      ELSE
043600      IF WS-SCRATCH(1:1) IS NUMERIC AND WS-SCRATCH(2:1) = SPACE
043700          MOVE WS-SCRATCH(1:1) TO WS-EXP-DAY
043800      ELSE
043900          GO TO P506-EXIT.
044000      MOVE WS-WORD(WS-WORD-X + 2) TO WS-SCRATCH.
044100      IF WS-SCRATCH(1:2) NOT NUMERIC
044200          GO TO P506-EXIT.
044300      MOVE WS-SCRATCH(1:2) TO WS-EXP-YEAR2.
044400      PERFORM P507-LOOKUP-MONTH THRU P507-EXIT.
044500      IF NOT WS-FOUND
044600          GO TO P506-EXIT.
044700      PERFORM P540-VALIDATE-AND-STORE-EXPIRY THRU P540-EXIT.
044800  P506-EXIT.
044900      EXIT.
045000*
045100******************************************************************
045200* P507 -- "SEPT" is the one month abbreviation brokers spell with
045300* four letters instead of three; everything else goes to MONTAB
045400* via P508.
045500******************************************************************
045600  P507-LOOKUP-MONTH.
045700      MOVE WS-WORD(WS-WORD-X + 1) TO WS-SCRATCH.
045800      MOVE SPACE TO WS-FOUND-SW.
045900      IF WS-SCRATCH(1:4) = "SEPT"
046000          MOVE 9 TO WS-EXP-MONTH
046100          MOVE "Y" TO WS-FOUND-SW
046200      ELSE
046300          SET MONTAB-X TO 1
046400          PERFORM P508-SCAN-MONTH-TABLE
046500              UNTIL WS-FOUND OR MONTAB-X > 12.
046600  P507-EXIT.
046700      EXIT.
046800*
046900******************************************************************
047000* P508 -- linear search of the 3-letter month name table, JAN
047100* through DEC.
047200******************************************************************
047300  P508-SCAN-MONTH-TABLE.
047400      IF WS-SCRATCH(1:3) = MONTAB-NAME(MONTAB-X)
047500          MOVE MONTAB-NUM(MONTAB-X) TO WS-EXP-MONTH
047600          MOVE "Y" TO WS-FOUND-SW
047700      ELSE
047800          SET MONTAB-X UP BY 1.
047900*
048000******************************************************************
048100* P510 -- weekly expiry "MON YY (Wk n)" [(Thursday)]  (rule U1.5)
048200******************************************************************
048300  P510-FIND-EXPIRY-WEEKLY.
048400      SET WS-WORD-X TO 1.
048500      MOVE SPACE TO WS-FOUND-SW.
048600      PERFORM P511-SCAN-WORDS-FOR-WK
048700          UNTIL WS-FOUND OR WS-WORD-X > WS-WORD-COUNT.
048800*
048900******************************************************************
049000* P511 -- walk the word table for a "(Wk n)" marker; it can only
049100* follow a MON YY pair, so WS-WORD-X > 2 guards the back-references
049200* P512 makes into the two prior words.
049300******************************************************************
049400  P511-SCAN-WORDS-FOR-WK.
049500      MOVE WS-WORD(WS-WORD-X) TO WS-SCRATCH.
049600      IF WS-SCRATCH(1:3) = "(WK" AND WS-WORD-X > 2
049700          PERFORM P512-PARSE-WK-WORD THRU P512-EXIT
049800      ELSE
049900          SET WS-WORD-X UP BY 1.
050000*
050100******************************************************************
050200* P512 -- pull the week number out of "(Wk n)", then step back
050300* through MON/YY and forward for an optional "(Thursday)" tag
050400* before handing off to P520 for the actual date math.
050500******************************************************************
050600  P512-PARSE-WK-WORD.
050700      MOVE SPACE TO WS-EXP-THURSDAY-SW.
050800      IF WS-SCRATCH(4:1) NOT NUMERIC
050900          GO TO P512-EXIT.
051000      MOVE WS-SCRATCH(4:1) TO WS-EXP-WEEK-N.
051100      MOVE WS-WORD(WS-WORD-X - 1) TO WS-SCRATCH.
051200      IF WS-SCRATCH(1:2) NOT NUMERIC
051300          GO TO P512-EXIT.
051400      MOVE WS-SCRATCH(1:2) TO WS-EXP-YEAR2.
051500      MOVE WS-WORD(WS-WORD-X - 2) TO WS-SCRATCH.
051600      PERFORM P507-LOOKUP-MONTH THRU P507-EXIT.
051700      IF NOT WS-FOUND
051800          GO TO P512-EXIT.
051900      IF WS-WORD-X < WS-WORD-COUNT
052000          MOVE WS-WORD(WS-WORD-X + 1) TO WS-SCRATCH
052100          IF WS-SCRATCH(1:10) = "(THURSDAY)"
052200              MOVE "Y" TO WS-EXP-THURSDAY-SW.
052300      PERFORM P520-COMPUTE-NTH-WEEKDAY THRU P520-EXIT.
052400      MOVE "Y" TO WS-FOUND-SW.
052500  P512-EXIT.
052600      EXIT.
052700*
052800******************************************************************
052900* P520 -- nth Friday (or Thursday, when flagged) of month/year,
053000* by Zeller's congruence for the weekday of the 1st.
053100******************************************************************
053200  P520-COMPUTE-NTH-WEEKDAY.
053300      PERFORM P530-RESOLVE-CENTURY.
053400      MOVE 1 TO WS-ZELLER-Q.
053500      IF WS-EXP-MONTH < 3
053600          COMPUTE WS-ZELLER-M = WS-EXP-MONTH + 12
053700          COMPUTE WS-ZELLER-K =
053800              (WS-EXP-YEAR4 - 1) - ((WS-EXP-YEAR4 - 1) / 100 * 100)
053900          COMPUTE WS-ZELLER-J = (WS-EXP-YEAR4 - 1) / 100
054000      ELSE
054100          MOVE WS-EXP-MONTH TO WS-ZELLER-M
054200          COMPUTE WS-ZELLER-K = WS-EXP-YEAR4 - (WS-EXP-YEAR4 / 100 * 100)
054300          COMPUTE WS-ZELLER-J = WS-EXP-YEAR4 / 100.
054400*    ZELLER'S CONGRUENCE -- +700 KEEPS THE RAW VALUE NON-NEGATIVE
054500*    SO TRUNCATING INTEGER DIVISION CAN STAND IN FOR MOD 7.
054600      COMPUTE WS-ZELLER-RAW =
054700          WS-ZELLER-Q
054800          + ((13 * (WS-ZELLER-M + 1)) / 5)
054900          + WS-ZELLER-K + (WS-ZELLER-K / 4) + (WS-ZELLER-J / 4)
055000          - (2 * WS-ZELLER-J)
055100          + 700.
055200      COMPUTE WS-ZELLER-H =
055300          WS-ZELLER-RAW - (WS-ZELLER-RAW / 7 * 7).
055400*    h: 0=SAT 1=SUN 2=MON 3=TUE 4=WED 5=THU 6=FRI
055500      MOVE WS-ZELLER-H TO WS-EXP-DOW-OF-1.
055600      IF WS-EXP-THURSDAY-SW = "Y"
055700          MOVE 5 TO WS-EXP-TARGET-DOW
055800      ELSE
055900          MOVE 6 TO WS-EXP-TARGET-DOW.
056000      COMPUTE WS-ZELLER-RAW =
056100          WS-EXP-TARGET-DOW - WS-EXP-DOW-OF-1 + 7.
056200      COMPUTE WS-EXP-FIRST-HIT =
056300          1 + (WS-ZELLER-RAW - (WS-ZELLER-RAW / 7 * 7)).
056400      COMPUTE WS-EXP-RESULT-DAY =
056500          WS-EXP-FIRST-HIT + (7 * (WS-EXP-WEEK-N - 1)).
056600      MOVE WS-EXP-RESULT-DAY TO WS-EXP-DAY.
056700      PERFORM P540-VALIDATE-AND-STORE-EXPIRY THRU P540-EXIT.
056800  P520-EXIT.
056900      EXIT.
057000*
057100******************************************************************
057200* P530 -- two-digit year windowing (Y2K fix, pivot 50)
057300******************************************************************
057400  P530-RESOLVE-CENTURY.
057500      IF WS-EXP-YEAR2 < 50
057600          COMPUTE WS-EXP-YEAR4 = 2000 + WS-EXP-YEAR2
057700      ELSE
057800          COMPUTE WS-EXP-YEAR4 = 1900 + WS-EXP-YEAR2.
057900*
058000******************************************************************
058100* P540 -- validate calendar date and move into TRD-EXPIRY-DATE
058200* as YYYY-MM-DD, or leave blank on an invalid date.
058300******************************************************************
058400  P540-VALIDATE-AND-STORE-EXPIRY.
058500      PERFORM P530-RESOLVE-CENTURY.
058600      PERFORM P545-TEST-LEAP-YEAR.
058700      SET DAYTAB-X TO WS-EXP-MONTH.
058800      IF WS-EXP-MONTH = 2 AND WS-IS-LEAP-YEAR
058900          MOVE 29 TO WS-EXP-RESULT-DAY
059000      ELSE
059100          MOVE DAYTAB-DAYS(DAYTAB-X) TO WS-EXP-RESULT-DAY.
059200      IF WS-EXP-DAY > 0 AND WS-EXP-DAY <= WS-EXP-RESULT-DAY
059300          MOVE WS-EXP-YEAR4 TO TRD-EXPIRY-YYYY
059400          MOVE "-" TO TRD-EXPIRY-DATE(5:1)
059500          MOVE WS-EXP-MONTH TO TRD-EXPIRY-MM
059600          MOVE "-" TO TRD-EXPIRY-DATE(8:1)
059700          MOVE WS-EXP-DAY TO TRD-EXPIRY-DD.
059800  P540-EXIT.
059900      EXIT.
060000*
060100******************************************************************
060200* P545 -- standard leap year test (div by 4, not by 100 unless
060300* also by 400), feeding P540's February day-count check.
060400******************************************************************
060500  P545-TEST-LEAP-YEAR.
060600      MOVE SPACE TO WS-IS-LEAP-SW.
060700      COMPUTE WS-MOD-4 = WS-EXP-YEAR4 - (WS-EXP-YEAR4 / 4 * 4).
060800      IF WS-MOD-4 = 0
060900          COMPUTE WS-MOD-100 = WS-EXP-YEAR4 - (WS-EXP-YEAR4 / 100 * 100)
061000          IF WS-MOD-100 NOT = 0
061100              MOVE "Y" TO WS-IS-LEAP-SW
061200          ELSE
061300              COMPUTE WS-MOD-400 =
061400                  WS-EXP-YEAR4 - (WS-EXP-YEAR4 / 400 * 400)
061500              IF WS-MOD-400 = 0
061600                  MOVE "Y" TO WS-IS-LEAP-SW.
061700*
061800******************************************************************
061900* P600 -- strike + option type: decimal immediately followed by
062000* PUT/CALL (or P/C)                           (rule U1.6)
062100******************************************************************
062200  P600-FIND-STRIKE-TYPE.
062300      SET WS-WORD-X TO 1.
062400      MOVE SPACE TO WS-FOUND-SW.
062500      PERFORM P605-SCAN-WORDS-FOR-STRIKE
062600          UNTIL WS-FOUND OR WS-WORD-X >= WS-WORD-COUNT.
062700*
062800******************************************************************
062900* P605 -- scan for a numeric word immediately followed by a
063000* PUT/CALL (or P/C) marker word; that pair is the strike + type.
063100******************************************************************
063200  P605-SCAN-WORDS-FOR-STRIKE.
063300      MOVE WS-WORD(WS-WORD-X) TO WS-SCRATCH.
063400      IF WS-SCRATCH(1:1) NOT NUMERIC
063500          SET WS-WORD-X UP BY 1
063600      ELSE
063700          MOVE WS-WORD(WS-WORD-X + 1) TO WS-TYPE-WORD
063800          PERFORM P606-TEST-OPTION-TYPE-WORD THRU P606-EXIT
063900          IF WS-FOUND
064000              PERFORM S260-SCRATCH-LEN THRU S260-EXIT
064100              PERFORM S250-SCRATCH-TO-NUMBER THRU S250-EXIT
064200              MOVE WS-SCRATCH-NUM TO TRD-STRIKE
064300              MOVE "Y" TO WS-GOT-STRIKE WS-GOT-OPTION-TYPE
064400          ELSE
064500              SET WS-WORD-X UP BY 1.
064600*
064700  P606-TEST-OPTION-TYPE-WORD.
064800      MOVE SPACE TO WS-FOUND-SW.
064900      IF WS-TYPE-WORD(1:4) = "PUT "
065000          MOVE "PUT " TO TRD-OPTION-TYPE
065100          MOVE "Y" TO TRD-IS-OPTION
065200          MOVE "Y" TO WS-FOUND-SW
065300      ELSE
065400      IF WS-TYPE-WORD(1:5) = "CALL "
065500          MOVE "CALL" TO TRD-OPTION-TYPE
065600          MOVE "Y" TO TRD-IS-OPTION
065700          MOVE "Y" TO WS-FOUND-SW
065800      ELSE
065900      IF WS-TYPE-WORD(1:1) = "P" AND WS-TYPE-WORD(2:1) = SPACE
066000          MOVE "PUT " TO TRD-OPTION-TYPE
066100          MOVE "Y" TO TRD-IS-OPTION
066200          MOVE "Y" TO WS-FOUND-SW
066300      ELSE
066400      IF WS-TYPE-WORD(1:1) = "C" AND WS-TYPE-WORD(2:1) = SPACE
066500          MOVE "CALL" TO TRD-OPTION-TYPE
066600          MOVE "Y" TO TRD-IS-OPTION
066700          MOVE "Y" TO WS-FOUND-SW.
066800  P606-EXIT.
066900      EXIT.
067000*
067100******************************************************************
067200* P700 -- price: decimal after "@"              (rule U1.7)
067300******************************************************************
067400  P700-FIND-PRICE.
067500      MOVE "@" TO WS-TARGET.
067600      MOVE 1 TO WS-TARGET-LEN.
067700      MOVE 1 TO WS-SCAN-START.
067800      PERFORM S100-FIND-LITERAL THRU S100-EXIT.
067900      IF WS-FOUND
068000          COMPUTE WS-IX = WS-MATCH-POS + 1
068100          PERFORM S200-COLLECT-DECIMAL THRU S200-EXIT
068200          IF WS-SCRATCH-LEN > 0
068300              PERFORM S250-SCRATCH-TO-NUMBER THRU S250-EXIT
068400              MOVE WS-SCRATCH-NUM TO TRD-PRICE
068500              MOVE "Y" TO WS-GOT-PRICE.
068600*
068700******************************************************************
068800* P710 -- underlying mark: decimal after "MARK="  (rule U1.8)
068900******************************************************************
069000  P710-FIND-MARK.
069100      MOVE "MARK=" TO WS-TARGET.
069200      MOVE 5 TO WS-TARGET-LEN.
069300      MOVE 1 TO WS-SCAN-START.
069400      PERFORM S100-FIND-LITERAL THRU S100-EXIT.
069500      IF WS-FOUND
069600          COMPUTE WS-IX = WS-MATCH-POS + WS-TARGET-LEN
069700          PERFORM S200-COLLECT-DECIMAL THRU S200-EXIT
069800          IF WS-SCRATCH-LEN > 0
069900              PERFORM S250-SCRATCH-TO-NUMBER THRU S250-EXIT
070000              MOVE WS-SCRATCH-NUM TO TRD-UNDERLYING-MARK.
070100*
070200******************************************************************
070300* P720 -- implied vol: decimal in "IMPL VOL=nn.nn%" (rule U1.9)
070400******************************************************************
070500  P720-FIND-IMPL-VOL.
070600      MOVE "IMPL VOL=" TO WS-TARGET.
070700      MOVE 9 TO WS-TARGET-LEN.
070800      MOVE 1 TO WS-SCAN-START.
070900      PERFORM S100-FIND-LITERAL THRU S100-EXIT.
071000      IF WS-FOUND
071100          COMPUTE WS-IX = WS-MATCH-POS + WS-TARGET-LEN
071200          PERFORM S200-COLLECT-DECIMAL THRU S200-EXIT
071300          IF WS-SCRATCH-LEN > 0
071400              PERFORM S250-SCRATCH-TO-NUMBER THRU S250-EXIT
071500              MOVE WS-SCRATCH-NUM TO TRD-IMPL-VOL.
071600*
071700******************************************************************
071800* P730 -- account: token after "ACCOUNT"        (rule U1.10)
071900******************************************************************
072000  P730-FIND-ACCOUNT.
072100      MOVE "ACCOUNT" TO WS-TARGET.
072200      MOVE 7 TO WS-TARGET-LEN.
072300      MOVE 1 TO WS-SCAN-START.
072400      PERFORM S100-FIND-LITERAL THRU S100-EXIT.
072500      IF WS-FOUND
072600          COMPUTE WS-IX = WS-MATCH-POS + WS-TARGET-LEN
072700          PERFORM P735-SKIP-SPACES
072800          PERFORM S300-COLLECT-ACCOUNT-CHARS THRU S300-EXIT
072900          IF WS-SCRATCH-LEN > 0
073000              MOVE WS-SCRATCH(1:12) TO TRD-ACCOUNT.
073100*
073200******************************************************************
073300* P735 -- "ACCOUNT" may be followed by more than one blank before
073400* the account token itself; skip past all of them.
073500******************************************************************
073600  P735-SKIP-SPACES.
073700      MOVE SPACE TO WS-DONE-SW.
073800      PERFORM P736-SKIP-SPACE-STEP
073900          UNTIL WS-DONE OR WS-IX > WS-SUBJ-LEN.
074000*
074100  P736-SKIP-SPACE-STEP.
074200      IF WS-NORM-SUBJECT(WS-IX:1) = SPACE
074300          ADD 1 TO WS-IX
074400      ELSE
074500          MOVE "Y" TO WS-DONE-SW.
074600*
074700******************************************************************
074800* S100 -- generic literal search, WS-TARGET(1:WS-TARGET-LEN) in
074900* WS-NORM-SUBJECT starting at WS-SCAN-START.  Sets WS-FOUND-SW /
075000* WS-MATCH-POS.
075100******************************************************************
075200  S100-FIND-LITERAL.
075300      MOVE WS-SCAN-START TO WS-IX.
075400      MOVE SPACE TO WS-FOUND-SW.
075500      PERFORM S105-LITERAL-STEP
075600          UNTIL WS-FOUND
075700              OR WS-IX > WS-SUBJ-LEN - WS-TARGET-LEN + 1.
075800  S100-EXIT.
075900      EXIT.
076000*
076100  S105-LITERAL-STEP.
076200      IF WS-NORM-SUBJECT(WS-IX:WS-TARGET-LEN)
076300              = WS-TARGET(1:WS-TARGET-LEN)
076400          MOVE "Y" TO WS-FOUND-SW
076500          MOVE WS-IX TO WS-MATCH-POS
076600      ELSE
076700          ADD 1 TO WS-IX.
076800*
076900******************************************************************
077000* S200 -- collect a decimal number (digits, at most one ".")
077100* starting at WS-IX into WS-SCRATCH/-LEN.
077200******************************************************************
077300  S200-COLLECT-DECIMAL.
077400      MOVE SPACES TO WS-SCRATCH.
077500      MOVE 0 TO WS-SCRATCH-LEN.
077600      MOVE SPACE TO WS-DONE-SW.
077700      PERFORM S205-COLLECT-DECIMAL-STEP
077800          UNTIL WS-DONE OR WS-IX > WS-SUBJ-LEN OR WS-SCRATCH-LEN = 16.
077900  S200-EXIT.
078000      EXIT.
078100*
078200  S205-COLLECT-DECIMAL-STEP.
078300      IF WS-NORM-SUBJECT(WS-IX:1) IS NUMERIC
078400          OR WS-NORM-SUBJECT(WS-IX:1) = "."
078500          ADD 1 TO WS-SCRATCH-LEN
078600          MOVE WS-NORM-SUBJECT(WS-IX:1) TO WS-SCRATCH(WS-SCRATCH-LEN:1)
078700          ADD 1 TO WS-IX
078800      ELSE
078900          MOVE "Y" TO WS-DONE-SW.
079000*
079100******************************************************************
079200* S250 -- convert the digit string in WS-SCRATCH(1:WS-SCRATCH-LEN)
079300* (at most one ".") into WS-SCRATCH-NUM, by manual accumulation --
079400* a straight MOVE of a space-padded PIC X field into a PIC 9 field
079500* does not zero-fill the way a maintainer might expect.  (TKT 5121)
079600******************************************************************
079700  S250-SCRATCH-TO-NUMBER.
079800      MOVE 0 TO WS-ACCUM WS-DEC-DIGITS.
079900      MOVE SPACE TO WS-SEEN-DOT-SW.
080000      MOVE 1 TO WS-CHAR-IX.
080100      PERFORM S255-ACCUM-DIGIT-STEP
080200          UNTIL WS-CHAR-IX > WS-SCRATCH-LEN.
080300      EVALUATE WS-DEC-DIGITS
080400          WHEN 0
080500              COMPUTE WS-SCRATCH-NUM = WS-ACCUM
080600          WHEN 1
080700              COMPUTE WS-SCRATCH-NUM = WS-ACCUM / 10
080800          WHEN 2
080900              COMPUTE WS-SCRATCH-NUM = WS-ACCUM / 100
081000          WHEN 3
081100              COMPUTE WS-SCRATCH-NUM = WS-ACCUM / 1000
081200          WHEN OTHER
081300              COMPUTE WS-SCRATCH-NUM = WS-ACCUM / 10000
081400      END-EVALUATE.
081500  S250-EXIT.
081600      EXIT.
081700*
081800  S255-ACCUM-DIGIT-STEP.
081900      IF WS-SCRATCH(WS-CHAR-IX:1) = "."
082000          MOVE "Y" TO WS-SEEN-DOT-SW
082100      ELSE
082200      IF WS-SCRATCH(WS-CHAR-IX:1) IS NUMERIC
082300          COMPUTE WS-ACCUM = (WS-ACCUM * 10) + WS-SCRATCH(WS-CHAR-IX:1)
082400          IF WS-SEEN-DOT-SW = "Y"
082500              ADD 1 TO WS-DEC-DIGITS.
082600      ADD 1 TO WS-CHAR-IX.
082700*
082800******************************************************************
082900* S260 -- length of WS-SCRATCH up to its first trailing space.
083000******************************************************************
083100  S260-SCRATCH-LEN.
083200      MOVE 0 TO WS-SCRATCH-LEN.
083300      MOVE 1 TO WS-CHAR-IX.
083400      MOVE SPACE TO WS-DONE-SW.
083500      PERFORM S261-LEN-STEP
083600          UNTIL WS-DONE OR WS-CHAR-IX > 16.
083700  S260-EXIT.
083800      EXIT.
083900*
084000  S261-LEN-STEP.
084100      IF WS-SCRATCH(WS-CHAR-IX:1) = SPACE
084200          MOVE "Y" TO WS-DONE-SW
084300      ELSE
084400          ADD 1 TO WS-SCRATCH-LEN
084500          ADD 1 TO WS-CHAR-IX.
084600*
084700******************************************************************
084800* S270 -- does WS-SCRATCH contain a "/" (fraction multiplier code,
084900* rule U4.2(a))?  Sets WS-FOUND-SW.
085000******************************************************************
085100  S270-HAS-SLASH.
085200      MOVE SPACE TO WS-FOUND-SW.
085300      MOVE 1 TO WS-CHAR-IX.
085400      PERFORM S271-SLASH-STEP
085500          UNTIL WS-FOUND OR WS-CHAR-IX > 16.
085600  S270-EXIT.
085700      EXIT.
085800*
085900  S271-SLASH-STEP.
086000      IF WS-SCRATCH(WS-CHAR-IX:1) = "/"
086100          MOVE "Y" TO WS-FOUND-SW
086200      ELSE
086300          ADD 1 TO WS-CHAR-IX.
086400*
086500******************************************************************
086600* S300 -- collect account chars (letters, digits, asterisks)
086700* starting at WS-IX into WS-SCRATCH/-LEN.
086800******************************************************************
086900  S300-COLLECT-ACCOUNT-CHARS.
087000      MOVE SPACES TO WS-SCRATCH.
087100      MOVE 0 TO WS-SCRATCH-LEN.
087200      MOVE SPACE TO WS-DONE-SW.
087300      PERFORM S305-COLLECT-ACCOUNT-STEP
087400          UNTIL WS-DONE OR WS-IX > WS-SUBJ-LEN OR WS-SCRATCH-LEN = 12.
087500  S300-EXIT.
087600      EXIT.
087700*
087800  S305-COLLECT-ACCOUNT-STEP.
087900      IF WS-NORM-SUBJECT(WS-IX:1) = SPACE
088000          OR WS-NORM-SUBJECT(WS-IX:1) = ","
088100          MOVE "Y" TO WS-DONE-SW
088200      ELSE
088300          ADD 1 TO WS-SCRATCH-LEN
088400          MOVE WS-NORM-SUBJECT(WS-IX:1) TO WS-SCRATCH(WS-SCRATCH-LEN:1)
088500          ADD 1 TO WS-IX.
088600*
088700******************************************************************
088800* P900 -- PARSE-OK decision, rule U1.11: Y only when trade-id,
088900* side, qty, symbol, strike, option-type and price were all found.
089000* FAIL-REASON lists whichever of those came up short.
089100******************************************************************
089200  P900-SET-PARSE-OK.
089300      MOVE SPACES TO WS-FAIL-REASON-WORK.
089400      IF WS-GOT-TRADE-ID = "N"
089500          STRING WS-FAIL-REASON-WORK DELIMITED BY SPACE
089600              "missing trade id; " DELIMITED BY SIZE
089700              INTO WS-FAIL-REASON-WORK.
089800      IF WS-GOT-SIDE = "N"
089900          STRING WS-FAIL-REASON-WORK DELIMITED BY SPACE
090000              "missing side; " DELIMITED BY SIZE
090100              INTO WS-FAIL-REASON-WORK.
090200      IF WS-GOT-QTY = "N"
090300          STRING WS-FAIL-REASON-WORK DELIMITED BY SPACE
090400              "missing qty; " DELIMITED BY SIZE
090500              INTO WS-FAIL-REASON-WORK.
090600      IF WS-GOT-SYMBOL = "N"
090700          STRING WS-FAIL-REASON-WORK DELIMITED BY SPACE
090800              "missing symbol; " DELIMITED BY SIZE
090900              INTO WS-FAIL-REASON-WORK.
091000      IF WS-GOT-STRIKE = "N"
091100          STRING WS-FAIL-REASON-WORK DELIMITED BY SPACE
091200              "missing strike; " DELIMITED BY SIZE
091300              INTO WS-FAIL-REASON-WORK.
091400      IF WS-GOT-OPTION-TYPE = "N"
091500          STRING WS-FAIL-REASON-WORK DELIMITED BY SPACE
091600              "missing option-type; " DELIMITED BY SIZE
091700              INTO WS-FAIL-REASON-WORK.
091800      IF WS-GOT-PRICE = "N"
091900          STRING WS-FAIL-REASON-WORK DELIMITED BY SPACE
092000              "missing price; " DELIMITED BY SIZE
092100              INTO WS-FAIL-REASON-WORK.
092200      IF WS-FAIL-REASON-WORK = SPACES
092300          MOVE "Y" TO TRD-PARSE-OK
092400      ELSE
092500          MOVE "N" TO TRD-PARSE-OK
092600          MOVE WS-FAIL-REASON-WORK TO TRD-FAIL-REASON.
