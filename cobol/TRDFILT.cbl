000100*	(c) 2005 BILLPRO SOFTWARE, INC.  All Rights Reserved.
000200*
000300*	THIS IS UNPUBLISHED PROPRIETARY
000400*	SOURCE CODE OF BILLPRO SOFTWARE, INC.
000500*	The copyright notice above does not
000600*	evidence any actual or intended
000700*	publication of such source code.
000800*
000900* #ident  "@(#) trdops/batch/TRDFILT.cbl  $Revision: 1.4 $"
001000* static  char  sccsid[] = "@(#) trdops/batch/TRDFILT.cbl $Rev 1.4$";
001100*
001200  IDENTIFICATION DIVISION.
001300  PROGRAM-ID. TRDFILT.
001400  AUTHOR. H P LUNDQUIST.
001500  INSTALLATION. BILLPRO SOFTWARE - TRADE OPS.
001600  DATE-WRITTEN. 09/02/1993.
001700  DATE-COMPILED.
001800  SECURITY. UNCLASSIFIED.
001900*------------------------------------------------------------------*
002000* TRDFILT -- split the fixed trades file into records that are     *
002100* clean enough to carry on into FUTNORM, and records that are not. *
002200* Kept records go to FINAL-TRADES; dropped records are appended to *
002300* the FAIL-LOG CSVFIX already opened for the night's run.          *
002400*------------------------------------------------------------------*
002500*-------|----------|-----|--------------------------------------*
002600* CHANGE LOG                                                     *
002700*-------|----------|-----|--------------------------------------*
002800* 09/02/93 HPL  ORIGINAL (TKT 4440)
002900* 09/30/93 HPL  KEPT/TOTAL COUNTS REPORT (TKT 4441)
003000* 02/14/94 HPL  DROPPED ROWS NOW APPENDED TO FAIL-LOG INSTEAD OF
003100*               JUST BEING COUNTED, TRADE OPS WANTED THE SUBJECT
003200*               LINE FOR THE MORNING REVIEW (TKT 4474)
003300* 12/28/98 JRK  Y2K: NO DATE FIELDS OF OUR OWN HERE, REVIEWED AND
003400*               SIGNED OFF (TKT 4802)
003500* 05/21/03 RWB  FIXED-TRADES/FINAL-TRADES REWORKED TO THE TRD-RECORD
003600*               COPYBOOK SHAPE (TKT 4417)
003700* 03/09/06 RWB  WS-EOF-SW DROPPED TO A 77-LEVEL, IT WAS THE ONLY
003800*               ITEM UNDER ITS OWN 01 AND NEVER NEEDED ONE (TKT 5140)
003900*-------|----------|-----|--------------------------------------*
004000  ENVIRONMENT DIVISION.
004100  CONFIGURATION SECTION.
004200  SOURCE-COMPUTER.  USL-486.
004300  OBJECT-COMPUTER.  USL-486.
004400  SPECIAL-NAMES.
004500      C01 IS TOP-OF-FORM.
004600*
004700  INPUT-OUTPUT SECTION.
004800  FILE-CONTROL.
004900      SELECT FIXED-TRADES ASSIGN TO "FIXED-TRADES"
005000          ORGANIZATION LINE SEQUENTIAL
005100          STATUS FILE-STATUS.
005200      SELECT FINAL-TRADES ASSIGN TO "FINAL-TRADES"
005300          ORGANIZATION LINE SEQUENTIAL
005400          STATUS FILE-STATUS.
005500      SELECT FAIL-LOG ASSIGN TO "FAIL-LOG"
005600          ORGANIZATION LINE SEQUENTIAL
005700          STATUS FILE-STATUS.
005800*
005900  DATA DIVISION.
006000  FILE SECTION.
006100  FD  FIXED-TRADES.
006200      COPY TRDREC.
006300*
006400  FD  FINAL-TRADES.
006500  01  FINAL-TRADES-RECORD        PIC X(420).
006600*
006700  FD  FAIL-LOG.
006800  01  FAIL-LOG-RECORD.
006900      05  FAIL-MESSAGE-ID         PIC X(20).
007000      05  FAIL-SUBJECT            PIC X(200).
007100      05  FAIL-REASON             PIC X(60).
007200      05  FILLER                  PIC X(16).
007300  01  FAIL-LOG-SHORT REDEFINES FAIL-LOG-RECORD.
007400      05  FILLER                  PIC X(20).
007500      05  FAIL-SUBJECT-SHORT      PIC X(60).
007600      05  FILLER                  PIC X(216).
007700*
007800  WORKING-STORAGE SECTION.
007900  01  FILE-STATUS.
008000      05  STATUS-1                PIC X.
008100      05  STATUS-2                PIC X.
008200  77  WS-EOF-SW                   PIC X VALUE "N".
008300      88  WS-AT-EOF                   VALUE "Y".
008400*
008500  01  WS-REPORT-COUNTS.
008600      05  WS-RECORDS-TOTAL         PIC 9(7) COMP VALUE ZERO.
008700      05  WS-RECORDS-KEPT          PIC 9(7) COMP VALUE ZERO.
008800      05  FILLER                   PIC X(4).
008900*
009000  01  WS-REPORT-LINE.
009100      05  FILLER                  PIC X(13)
009200              VALUE "TRDFILT: KEPT".
009300      05  WS-RPT-KEPT-EDIT        PIC ZZZZZZ9.
009400      05  FILLER                  PIC X(4)
009500              VALUE " OF ".
009600      05  WS-RPT-TOTAL-EDIT       PIC ZZZZZZ9.
009700*
009800  PROCEDURE DIVISION.
009900*
010000  START-TRDFILT.
010100      OPEN INPUT FIXED-TRADES.
010200      OPEN OUTPUT FINAL-TRADES.
010300      OPEN EXTEND FAIL-LOG.
010400      PERFORM C100-READ-FIXED-TRADES
010500          UNTIL WS-AT-EOF.
010600      CLOSE FIXED-TRADES FINAL-TRADES FAIL-LOG.
010700      PERFORM C900-PRINT-REPORT.
010800      STOP RUN.
010900*
011000******************************************************************
011100* C100 -- main read loop over FIXED-TRADES.
011200******************************************************************
011300  C100-READ-FIXED-TRADES.
011400      READ FIXED-TRADES
011500          AT END
011600              MOVE "Y" TO WS-EOF-SW
011700          NOT AT END
011800              PERFORM C200-FILTER-ONE-TRADE
011900      END-READ.
012000*
012100******************************************************************
012200* C200 -- PARSE-OK=Y keeps the trade on toward FUTNORM; otherwise
012300* the row is dropped and appended to FAIL-LOG for the morning
012400* review.
012500******************************************************************
012600  C200-FILTER-ONE-TRADE.
012700      ADD 1 TO WS-RECORDS-TOTAL.
012800      IF TRD-PARSED-OK
012900          ADD 1 TO WS-RECORDS-KEPT
013000          MOVE TRD-RECORD TO FINAL-TRADES-RECORD
013100          WRITE FINAL-TRADES-RECORD
013200      ELSE
013300          MOVE TRD-MESSAGE-ID TO FAIL-MESSAGE-ID
013400          MOVE TRD-SUBJECT TO FAIL-SUBJECT
013500          MOVE "parse_ok=false" TO FAIL-REASON
013600          WRITE FAIL-LOG-RECORD
013700          DISPLAY "TRDFILT: DROPPED " FAIL-SUBJECT-SHORT.
013800*
013900******************************************************************
014000* C900 -- kept/total report.
014100******************************************************************
014200  C900-PRINT-REPORT.
014300      MOVE WS-RECORDS-KEPT TO WS-RPT-KEPT-EDIT.
014400      MOVE WS-RECORDS-TOTAL TO WS-RPT-TOTAL-EDIT.
014500      DISPLAY WS-REPORT-LINE.
