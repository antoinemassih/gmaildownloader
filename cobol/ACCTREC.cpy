000100******************************************************************
000200* ACCTREC    -- ACCOUNT REFERENCE RECORD
000300*------------------------------------------------------------------
000400* One row per distinct masked broker account code.  Written once,
000500* first occurrence, by FLATPREP.
000600*
000700* 05/21/03 RWB  ORIGINAL COPYBOOK (TKT 4417)
000800*------------------------------------------------------------------
000900 01  ACCT-RECORD.
001000     05  ACCT-ACCOUNT-ID         PIC X(36).
001100     05  ACCT-BROKER-CODE        PIC X(12).
001200     05  ACCT-DISPLAY-NAME       PIC X(30).
001300     05  FILLER                  PIC X(10).
