000100******************************************************************
000200* MONCONV    -- MONTH-NAME TABLE AND SHARED DATE/MONEY WORK FIELDS
000300*------------------------------------------------------------------
000400* Shared by TRDPARS (expiry parsing, rules U1.4/U1.5) and RNDTRIPS
000500* (run-date compare, rule U6b).  FUTNORM re-derives expiry dates on
000600* its own character offsets and has no need of the month table here.
000650* ROUNDED arithmetic (COMPUTE ... ROUNDED) is relied on
000700* throughout for the HALF-UP rule (U6e) -- COBOL's default rounding
000800* is nearest-away-from-zero, which is HALF-UP on these non-negative
000900* money fields.
001000*
001100* 05/30/03 RWB  ORIGINAL COPYBOOK, MONTH TABLE ONLY (TKT 4430)
001200* 11/19/04 HPL  ADDED WS-RUN-DATE / WEEKDAY WORK FIELDS (TKT 5108)
001300*------------------------------------------------------------------
001400 01  MONTAB-TABLE.
001500     05  FILLER.
001600         10  FILLER              PIC X(3)  VALUE "JAN".
001700         10  FILLER              PIC 9(2)  VALUE 01.
001800     05  FILLER.
001900         10  FILLER              PIC X(3)  VALUE "FEB".
002000         10  FILLER              PIC 9(2)  VALUE 02.
002100     05  FILLER.
002200         10  FILLER              PIC X(3)  VALUE "MAR".
002300         10  FILLER              PIC 9(2)  VALUE 03.
002400     05  FILLER.
002500         10  FILLER              PIC X(3)  VALUE "APR".
002600         10  FILLER              PIC 9(2)  VALUE 04.
002700     05  FILLER.
002800         10  FILLER              PIC X(3)  VALUE "MAY".
002900         10  FILLER              PIC 9(2)  VALUE 05.
003000     05  FILLER.
003100         10  FILLER              PIC X(3)  VALUE "JUN".
003200         10  FILLER              PIC 9(2)  VALUE 06.
003300     05  FILLER.
003400         10  FILLER              PIC X(3)  VALUE "JUL".
003500         10  FILLER              PIC 9(2)  VALUE 07.
003600     05  FILLER.
003700         10  FILLER              PIC X(3)  VALUE "AUG".
003800         10  FILLER              PIC 9(2)  VALUE 08.
003900     05  FILLER.
004000         10  FILLER              PIC X(3)  VALUE "SEP".
004100         10  FILLER              PIC 9(2)  VALUE 09.
004200     05  FILLER.
004300         10  FILLER              PIC X(3)  VALUE "OCT".
004400         10  FILLER              PIC 9(2)  VALUE 10.
004500     05  FILLER.
004600         10  FILLER              PIC X(3)  VALUE "NOV".
004700         10  FILLER              PIC 9(2)  VALUE 11.
004800     05  FILLER.
004900         10  FILLER              PIC X(3)  VALUE "DEC".
005000         10  FILLER              PIC 9(2)  VALUE 12.
005100 01  MONTAB REDEFINES MONTAB-TABLE.
005200     05  MONTAB-ENTRY OCCURS 12 TIMES INDEXED BY MONTAB-X.
005300         10  MONTAB-NAME         PIC X(3).
005400         10  MONTAB-NUM          PIC 9(2).
005500*
005600* 11/19/04 HPL  DAYS-IN-MONTH TABLE, FOR "N-TH FRIDAY/THURSDAY OF
005700*               THE MONTH" WEEKLY-EXPIRY COMPUTATION (RULE U1.5).
005800 01  DAYTAB-TABLE.
005900     05  FILLER                  PIC 9(2)  VALUE 31.
006000     05  FILLER                  PIC 9(2)  VALUE 28.
006100     05  FILLER                  PIC 9(2)  VALUE 31.
006200     05  FILLER                  PIC 9(2)  VALUE 30.
006300     05  FILLER                  PIC 9(2)  VALUE 31.
006400     05  FILLER                  PIC 9(2)  VALUE 30.
006500     05  FILLER                  PIC 9(2)  VALUE 31.
006600     05  FILLER                  PIC 9(2)  VALUE 31.
006700     05  FILLER                  PIC 9(2)  VALUE 30.
006800     05  FILLER                  PIC 9(2)  VALUE 31.
006900     05  FILLER                  PIC 9(2)  VALUE 30.
007000     05  FILLER                  PIC 9(2)  VALUE 31.
007100 01  DAYTAB REDEFINES DAYTAB-TABLE.
007200     05  DAYTAB-DAYS PIC 9(2) OCCURS 12 TIMES INDEXED BY DAYTAB-X.
007300*
007400* 11/19/04 HPL  RUN-DATE WORK AREA, SET ONCE PER PROGRAM FROM
007500*               ACCEPT ... FROM DATE (SEE B-SERIES/F-SERIES
007600*               "ESTABLISH RUN DATE" PARAGRAPHS).
007700 01  WS-RUN-DATE-WORK.
007800     05  WS-RUN-DATE-6.
007900         10  WS-RUN-YY           PIC 9(2).
008000         10  WS-RUN-MM           PIC 9(2).
008100         10  WS-RUN-DD           PIC 9(2).
008200     05  WS-RUN-CENTURY          PIC 9(2) COMP.
008300     05  WS-RUN-DATE-ISO         PIC X(10).
