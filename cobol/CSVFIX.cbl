000100*	(c) 2005 BILLPRO SOFTWARE, INC.  All Rights Reserved.
000200*
000300*	THIS IS UNPUBLISHED PROPRIETARY
000400*	SOURCE CODE OF BILLPRO SOFTWARE, INC.
000500*	The copyright notice above does not
000600*	evidence any actual or intended
000700*	publication of such source code.
000800*
000900* #ident  "@(#) trdops/batch/CSVFIX.cbl  $Revision: 1.6 $"
001000* static  char  sccsid[] = "@(#) trdops/batch/CSVFIX.cbl $Rev 1.6$";
001100*
001200  IDENTIFICATION DIVISION.
001300  PROGRAM-ID. CSVFIX.
001400  AUTHOR. R W BRENNAN.
001500  INSTALLATION. BILLPRO SOFTWARE - TRADE OPS.
001600  DATE-WRITTEN. 05/18/1993.
001700  DATE-COMPILED.
001800  SECURITY. UNCLASSIFIED.
001900*------------------------------------------------------------------*
002000* CSVFIX -- batch re-parse of the trades file.  Every record's     *
002100* SUBJECT is run back through TRDPARS and the parsed columns are   *
002200* overwritten with the new result; a record that still fails is    *
002300* also written to the fail log.  Run nightly ahead of TRDFILT.     *
002400*------------------------------------------------------------------*
002500*-------|----------|-----|--------------------------------------*
002600* CHANGE LOG                                                     *
002700*-------|----------|-----|--------------------------------------*
002800* 05/18/93 RWB  ORIGINAL (TKT 4417)
002900* 06/02/93 RWB  FAIL-LOG OUTPUT ADDED (TKT 4419)
003000* 08/20/93 RWB  COUNTS REPORT AT END OF JOB (TKT 4433)
003100* 12/28/98 JRK  Y2K: NO DATE FIELDS OF OUR OWN HERE, BUT RECHECKED
003200*               TRDPARS CENTURY WINDOWING BEFORE SIGNING OFF (TKT 4802)
003300* 05/21/03 RWB  RAW-TRADES/FIXED-TRADES REWORKED FROM THE TPCALL
003400*               SEND/RECV BUFFER SHAPE TO THE TRD-RECORD COPYBOOK
003500*               SHAPE -- TRDPARS IS NOW CALLED, NOT TPCALLED (TKT 4417)
003600* 11/19/04 HPL  SHORT-SUBJECT LOG LINE ADDED, FULL 200-BYTE SUBJECT
003700*               WAS RUNNING OFF THE OPERATOR CONSOLE (TKT 5108)
003800* 03/09/06 RWB  WS-RECORDS-READ MOVED OFF THE REPORT-COUNTS GROUP TO
003900*               ITS OWN 77-LEVEL -- NO OTHER FIELD NEEDED IT THERE
004000*               (TKT 5140)
004100*-------|----------|-----|--------------------------------------*
004200  ENVIRONMENT DIVISION.
004300  CONFIGURATION SECTION.
004400  SOURCE-COMPUTER.  USL-486.
004500  OBJECT-COMPUTER.  USL-486.
004600  SPECIAL-NAMES.
004700      C01 IS TOP-OF-FORM.
004800*
004900  INPUT-OUTPUT SECTION.
005000  FILE-CONTROL.
005100      SELECT RAW-TRADES ASSIGN TO "RAW-TRADES"
005200          ORGANIZATION LINE SEQUENTIAL
005300          STATUS FILE-STATUS.
005400      SELECT FIXED-TRADES ASSIGN TO "FIXED-TRADES"
005500          ORGANIZATION LINE SEQUENTIAL
005600          STATUS FILE-STATUS.
005700      SELECT FAIL-LOG ASSIGN TO "FAIL-LOG"
005800          ORGANIZATION LINE SEQUENTIAL
005900          STATUS FILE-STATUS.
006000*
006100  DATA DIVISION.
006200  FILE SECTION.
006300  FD  RAW-TRADES.
006400      COPY TRDREC.
006500*
006600  FD  FIXED-TRADES.
006700  01  FIXED-TRADES-RECORD        PIC X(420).
006800*
006900  FD  FAIL-LOG.
007000  01  FAIL-LOG-RECORD.
007100      05  FAIL-MESSAGE-ID         PIC X(20).
007200      05  FAIL-SUBJECT            PIC X(200).
007300      05  FAIL-REASON             PIC X(60).
007400      05  FILLER                  PIC X(16).
007500*    11/19/04 HPL -- THE OPERATOR CONSOLE WRAPS AT 80 COLUMNS, SO
007600*    THE PROGRESS LINE USES JUST THE FIRST PART OF THE SUBJECT.
007700  01  FAIL-LOG-SHORT REDEFINES FAIL-LOG-RECORD.
007800      05  FILLER                  PIC X(20).
007900      05  FAIL-SUBJECT-SHORT      PIC X(60).
008000      05  FILLER                  PIC X(216).
008100*
008200  WORKING-STORAGE SECTION.
008300  01  FILE-STATUS.
008400      05  STATUS-1                PIC X.
008500      05  STATUS-2                PIC X.
008600  77  WS-EOF-SW                   PIC X VALUE "N".
008700      88  WS-AT-EOF                   VALUE "Y".
008800*    03/09/06 RWB -- TKT 5140, SEE CHANGE LOG.
008900  77  WS-RECORDS-READ             PIC 9(7) COMP VALUE ZERO.
009000*
009100  01  WS-REPORT-COUNTS.
009200      05  WS-RECORDS-STILL-FAILED PIC 9(7) COMP VALUE ZERO.
009300      05  FILLER                  PIC X(4).
009400*
009500  01  WS-REPORT-LINE.
009600      05  FILLER                  PIC X(20)
009700              VALUE "CSVFIX: PROCESSED  =".
009800      05  WS-RPT-READ-EDIT        PIC ZZZZZZ9.
009900      05  FILLER                  PIC X(18)
010000              VALUE "   STILL FAILED  =".
010100      05  WS-RPT-FAILED-EDIT      PIC ZZZZZZ9.
010200*
010300  PROCEDURE DIVISION.
010400*
010500  START-CSVFIX.
010600      OPEN INPUT RAW-TRADES.
010700      OPEN OUTPUT FIXED-TRADES.
010800      OPEN OUTPUT FAIL-LOG.
010900      PERFORM B100-READ-RAW-TRADES
011000          UNTIL WS-AT-EOF.
011100      CLOSE RAW-TRADES FIXED-TRADES FAIL-LOG.
011200      PERFORM B900-PRINT-REPORT.
011300      STOP RUN.
011400*
011500******************************************************************
011600* B100 -- main read loop over RAW-TRADES.
011700******************************************************************
011800  B100-READ-RAW-TRADES.
011900      READ RAW-TRADES
012000          AT END
012100              MOVE "Y" TO WS-EOF-SW
012200          NOT AT END
012300              PERFORM B200-PROCESS-ONE-TRADE
012400      END-READ.
012500*
012600******************************************************************
012700* B200 -- reparse one record's SUBJECT, overwrite the parsed
012800* columns, write FIXED-TRADES, and on a renewed failure write
012900* FAIL-LOG too.
013000******************************************************************
013100  B200-PROCESS-ONE-TRADE.
013200      ADD 1 TO WS-RECORDS-READ.
013300      CALL "TRDPARS" USING TRD-RECORD.
013400      MOVE TRD-RECORD TO FIXED-TRADES-RECORD.
013500      WRITE FIXED-TRADES-RECORD.
013600      IF TRD-PARSED-FAILED
013700          ADD 1 TO WS-RECORDS-STILL-FAILED
013800          MOVE TRD-MESSAGE-ID TO FAIL-MESSAGE-ID
013900          MOVE TRD-SUBJECT TO FAIL-SUBJECT
014000          MOVE TRD-FAIL-REASON TO FAIL-REASON
014100          WRITE FAIL-LOG-RECORD
014200          DISPLAY "CSVFIX: STILL FAILED " FAIL-SUBJECT-SHORT.
014300*
014400******************************************************************
014500* B900 -- end-of-job counts line.
014600******************************************************************
014700  B900-PRINT-REPORT.
014800      MOVE WS-RECORDS-READ TO WS-RPT-READ-EDIT.
014900      MOVE WS-RECORDS-STILL-FAILED TO WS-RPT-FAILED-EDIT.
015000      DISPLAY WS-REPORT-LINE.
