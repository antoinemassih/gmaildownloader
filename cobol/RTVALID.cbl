000100*	(c) 2005 BILLPRO SOFTWARE, INC.  All Rights Reserved.
000200*
000300*	THIS IS UNPUBLISHED PROPRIETARY
000400*	SOURCE CODE OF BILLPRO SOFTWARE, INC.
000500*	The copyright notice above does not
000600*	evidence any actual or intended
000700*	publication of such source code.
000800*
000900* #ident  "@(#) trdops/batch/RTVALID.cbl  $Revision: 1.5 $"
001000* static  char  sccsid[] = "@(#) trdops/batch/RTVALID.cbl $Rev 1.5$";
001100*
001200  IDENTIFICATION DIVISION.
001300  PROGRAM-ID. RTVALID.
001400  AUTHOR. H P LUNDQUIST.
001500  INSTALLATION. BILLPRO SOFTWARE - TRADE OPS.
001600  DATE-WRITTEN. 06/17/1994.
001700  DATE-COMPILED.
001800  SECURITY. UNCLASSIFIED.
001900*------------------------------------------------------------------*
002000* RTVALID -- independent check on RNDTRIPS' output.  Every round     *
002100* trip is re-totaled here from its own legs, the same way the old   *
002200* FUNDPRSR program cross-footed a fund statement against the detail *
002300* lines instead of trusting the running balance it was handed.  Any *
002400* stored figure that does not match its recomputed figure within    *
002500* tolerance is an issue; the run is a straight PASS/FAIL with one    *
002600* line per issue underneath.                                        *
002700*------------------------------------------------------------------*
002800*-------|----------|-----|--------------------------------------*
002900* CHANGE LOG                                                     *
003000*-------|----------|-----|--------------------------------------*
003100* 06/17/94 HPL  ORIGINAL (TKT 4460)
003200* 08/05/94 HPL  TOLERANCE ON GROSS/VWAP TIGHTENED FROM A PENNY TO
003300*               0.0001, TRADE OPS WAS SEEING FALSE FAILS ON ODD-LOT
003400*               FUTURES (TKT 4463)
003500* 10/11/94 RWB  SYNTHETIC-LEG NET-ZERO CHECK ADDED AFTER THE SYNTHETIC
003600*               EXPIRATION LEG WAS INTRODUCED IN RNDTRIPS (TKT 4466)
003700* 12/28/98 JRK  Y2K: NO DATE ARITHMETIC OF OUR OWN HERE, OPEN/CLOSE
003800*               ARE COMPARED AS PLAIN ISO STRINGS, REVIEWED AND SIGNED
003900*               OFF (TKT 4802)
004000* 11/19/04 HPL  HEADER/LEG RECORDS SPLIT OUT TO RTHDREC/RTLGREC TO
004100*               MATCH RNDTRIPS (TKT 5108)
004200* 05/21/03 RWB  FINAL-TRADES/ROUND-TRIPS REWORKED TO THE SHARED
004300*               COPYBOOK SHAPES (TKT 4417)
004400* 03/09/06 RWB  WS-EOF-SW AND WS-HAVE-CURRENT-SW DROPPED TO
004500*               77-LEVELS, EACH WAS THE ONLY ITEM UNDER ITS OWN
004600*               01 (TKT 5140)
004700*-------|----------|-----|--------------------------------------*
004800  ENVIRONMENT DIVISION.
004900  CONFIGURATION SECTION.
005000  SOURCE-COMPUTER.  USL-486.
005100  OBJECT-COMPUTER.  USL-486.
005200  SPECIAL-NAMES.
005300      C01 IS TOP-OF-FORM.
005400*
005500  INPUT-OUTPUT SECTION.
005600  FILE-CONTROL.
005700      SELECT ROUND-TRIPS ASSIGN TO "ROUND-TRIPS"
005800          ORGANIZATION LINE SEQUENTIAL
005900          STATUS FILE-STATUS.
006000*
006100  DATA DIVISION.
006200  FILE SECTION.
006300*
006400* Same layout RNDTRIPS writes -- RT-REC-TYPE says whether RT-REC-BODY
006500* holds a header or a leg.
006600  FD  ROUND-TRIPS.
006700  01  ROUND-TRIPS-RECORD.
006800      05  RT-REC-TYPE              PIC X.
006900          88  RT-REC-IS-HEADER          VALUE "H".
007000          88  RT-REC-IS-LEG             VALUE "L".
007100      05  RT-REC-BODY               PIC X(197).
007200      05  FILLER                    PIC X(2).
007300*
007400  WORKING-STORAGE SECTION.
007500  COPY RTHDREC.
007600  COPY RTLGREC.
007700*
007800  01  FILE-STATUS.
007900      05  STATUS-1                PIC X.
008000      05  STATUS-2                PIC X.
008100  77  WS-EOF-SW                   PIC X VALUE "N".
008200      88  WS-AT-EOF                   VALUE "Y".
008300  77  WS-HAVE-CURRENT-SW          PIC X VALUE "N".
008400      88  WS-HAVE-CURRENT             VALUE "Y".
008500*
008600******************************************************************
008700* Current round trip's working copy and recomputed totals.
008800******************************************************************
008900  01  WS-CURRENT-HEADER.
009000      05  WS-CUR-RT-ID             PIC 9(5).
009100      05  WS-CUR-ACCOUNT           PIC X(12).
009200      05  WS-CUR-SYMBOL            PIC X(8).
009300      05  WS-CUR-MULT              PIC 9(5)V9(2).
009400      05  WS-CUR-QTY-BUY           PIC 9(7).
009500      05  WS-CUR-QTY-SELL          PIC 9(7).
009600      05  WS-CUR-BUY-VWAP          PIC 9(5)V9(6).
009700      05  WS-CUR-SELL-VWAP         PIC 9(5)V9(6).
009800      05  WS-CUR-GROSS-BUY         PIC 9(9)V9(4).
009900      05  WS-CUR-GROSS-SELL        PIC 9(9)V9(4).
010000      05  WS-CUR-PNL               PIC S9(9)V9(2).
010100      05  WS-CUR-OPEN-DT           PIC X(25).
010200      05  WS-CUR-CLOSE-DT          PIC X(25).
010300      05  WS-CUR-SYNTH-SW          PIC X.
010400      05  FILLER                   PIC X(6).
010500*
010600* 08/05/94 HPL  OPEN-DT/CLOSE-DT YEAR BROKEN OUT SO THE "WELL-FORMED"
010700*               CHECK IN G200 CAN TEST NUMERIC WITHOUT ITS OWN DATE
010800*               PARSER (TKT 4463).
010900  01  WS-CUR-OPEN-DT-PARTS REDEFINES WS-CURRENT-HEADER.
011000      05  FILLER                   PIC X(105).
011100      05  WS-CUR-OPEN-YYYY         PIC X(4).
011200      05  FILLER                   PIC X(53).
011300  01  WS-CUR-CLOSE-DT-PARTS REDEFINES WS-CURRENT-HEADER.
011400      05  FILLER                   PIC X(130).
011500      05  WS-CUR-CLOSE-YYYY        PIC X(4).
011600      05  FILLER                   PIC X(28).
011700*
011800  01  WS-RECOMPUTE-WORK.
011900      05  WS-RC-QTY-BUY            PIC 9(7) COMP.
012000      05  WS-RC-QTY-SELL           PIC 9(7) COMP.
012100      05  WS-RC-QTY-BUY-ALL        PIC 9(7) COMP.
012200      05  WS-RC-QTY-SELL-ALL       PIC 9(7) COMP.
012300      05  WS-RC-BUY-VALUE          PIC 9(9)V9(4).
012400      05  WS-RC-SELL-VALUE         PIC 9(9)V9(4).
012500      05  WS-RC-BUY-VWAP           PIC 9(5)V9(6).
012600      05  WS-RC-SELL-VWAP          PIC 9(5)V9(6).
012700      05  WS-RC-PNL                PIC S9(9)V9(2).
012800      05  WS-RC-NET-QTY-ALL        PIC S9(8) COMP.
012900      05  WS-LEG-SYNTH-SW          PIC X.
013000          88  WS-LEG-IS-SYNTH          VALUE "Y".
013100      05  WS-DIFF-WORK             PIC S9(9)V9(4).
013200      05  FILLER                   PIC X(4).
013300*
013400******************************************************************
013500* Buffered issue lines -- printed after the summary count, the way
013600* the spec's console report wants PASS/FAIL ahead of the detail.
013700******************************************************************
013800  01  WS-ISSUE-TABLE.
013900      05  WS-ISSUE-ENTRY           OCCURS 500 TIMES
014000                                    INDEXED BY WS-ISSUE-X.
014100          10  WS-ISSUE-LINE         PIC X(76).
014200  01  WS-ISSUE-COUNT               PIC 9(5) COMP VALUE ZERO.
014300  01  WS-RT-COUNT                  PIC 9(5) COMP VALUE ZERO.
014400*
014500  01  WS-ISSUE-ID-EDIT             PIC ZZZZ9.
014600  01  WS-ISSUE-WORK-LINE           PIC X(76).
014700  01  WS-RT-COUNT-EDIT             PIC ZZZZ9.
014800  01  WS-ISSUE-COUNT-EDIT          PIC ZZZZ9.
014900*
015000  01  WS-REPORT-LINE-1.
015100      05  FILLER                  PIC X(9)  VALUE "RTVALID: ".
015200      05  WS-RPT-TEXT              PIC X(50).
015300*
015400  PROCEDURE DIVISION.
015500*
015600  START-RTVALID.
015700      OPEN INPUT ROUND-TRIPS.
015800      PERFORM G100-READ-ROUND-TRIP
015900          UNTIL WS-AT-EOF.
016000      IF WS-HAVE-CURRENT
016100          PERFORM G700-FINISH-CURRENT.
016200      CLOSE ROUND-TRIPS.
016300      PERFORM G900-PRINT-REPORT.
016400      STOP RUN.
016500*
016600******************************************************************
016700* G100 -- main read loop.  A header row closes out whatever round
016800* trip was in progress and opens a new one; a leg row accumulates
016900* into the round trip currently open.
017000******************************************************************
017100  G100-READ-ROUND-TRIP.
017200      READ ROUND-TRIPS
017300          AT END
017400              MOVE "Y" TO WS-EOF-SW
017500          NOT AT END
017600              IF RT-REC-IS-HEADER
017700                  IF WS-HAVE-CURRENT
017800                      PERFORM G700-FINISH-CURRENT
017900                  END-IF
018000                  PERFORM G110-START-NEW-ROUND-TRIP
018100              ELSE
018200                  PERFORM G300-IS-SYNTHETIC-LEG
018300                  PERFORM G350-ACCUMULATE-LEG
018400      END-READ.
018500*
018600******************************************************************
018700* G110 -- open a new round trip; reset the recompute accumulators.
018800******************************************************************
018900  G110-START-NEW-ROUND-TRIP.
019000      MOVE RT-REC-BODY(1:197) TO RTHD-RECORD.
019100      MOVE RTHD-ROUND-TRIP-ID TO WS-CUR-RT-ID.
019200      MOVE RTHD-ACCOUNT TO WS-CUR-ACCOUNT.
019300      MOVE RTHD-SYMBOL TO WS-CUR-SYMBOL.
019400      MOVE RTHD-CONTRACT-MULT TO WS-CUR-MULT.
019500      MOVE RTHD-QTY-BUY TO WS-CUR-QTY-BUY.
019600      MOVE RTHD-QTY-SELL TO WS-CUR-QTY-SELL.
019700      MOVE RTHD-BUY-VWAP TO WS-CUR-BUY-VWAP.
019800      MOVE RTHD-SELL-VWAP TO WS-CUR-SELL-VWAP.
019900      MOVE RTHD-GROSS-BUY-VALUE TO WS-CUR-GROSS-BUY.
020000      MOVE RTHD-GROSS-SELL-VALUE TO WS-CUR-GROSS-SELL.
020100      MOVE RTHD-REALIZED-PNL-CASH TO WS-CUR-PNL.
020200      MOVE RTHD-OPEN-DT TO WS-CUR-OPEN-DT.
020300      MOVE RTHD-CLOSE-DT TO WS-CUR-CLOSE-DT.
020400      MOVE RTHD-SYNTHETIC-EXPIRN TO WS-CUR-SYNTH-SW.
020500      MOVE ZERO TO WS-RC-QTY-BUY.
020600      MOVE ZERO TO WS-RC-QTY-SELL.
020700      MOVE ZERO TO WS-RC-QTY-BUY-ALL.
020800      MOVE ZERO TO WS-RC-QTY-SELL-ALL.
020900      MOVE ZERO TO WS-RC-BUY-VALUE.
021000      MOVE ZERO TO WS-RC-SELL-VALUE.
021100      MOVE "Y" TO WS-HAVE-CURRENT-SW.
021200*
021300******************************************************************
021400* G300 -- a leg is synthetic when RNDTRIPS tagged it SYN_EXP, or it
021500* has no message id and a zero price (the two forms a round-trip
021600* leg can carry since RTLGREC has no subject field of its own).
021700******************************************************************
021800  G300-IS-SYNTHETIC-LEG.
021900      MOVE RT-REC-BODY(1:100) TO RTLG-RECORD.
022000      MOVE "N" TO WS-LEG-SYNTH-SW.
022100      IF RTLG-TRADE-ID = "SYN_EXP"
022200          MOVE "Y" TO WS-LEG-SYNTH-SW
022300      ELSE
022400          IF RTLG-MESSAGE-ID = SPACES AND RTLG-PRICE = ZERO
022500              MOVE "Y" TO WS-LEG-SYNTH-SW.
022600*
022700******************************************************************
022800* G350 -- fold one leg into the recompute accumulators.  Every leg
022900* (synthetic or not) counts toward the all-legs net used by the
023000* synthetic net-zero check; only non-synthetic legs count toward the
023100* qty/value/VWAP/P&L recompute, per rule U7.
023200******************************************************************
023300  G350-ACCUMULATE-LEG.
023400      IF RTLG-SIDE = "BUY "
023500          ADD RTLG-QTY TO WS-RC-QTY-BUY-ALL
023600      ELSE
023700          ADD RTLG-QTY TO WS-RC-QTY-SELL-ALL.
023800      IF NOT WS-LEG-IS-SYNTH
023900          IF RTLG-SIDE = "BUY "
024000              ADD RTLG-QTY TO WS-RC-QTY-BUY
024100              COMPUTE WS-RC-BUY-VALUE =
024200                  WS-RC-BUY-VALUE + RTLG-PRICE * RTLG-QTY
024300          ELSE
024400              ADD RTLG-QTY TO WS-RC-QTY-SELL
024500              COMPUTE WS-RC-SELL-VALUE =
024600                  WS-RC-SELL-VALUE + RTLG-PRICE * RTLG-QTY.
024700*
024800******************************************************************
024900* G700 -- close out the round trip currently open: recompute, then
025000* compare the recompute to what RNDTRIPS stored.
025100******************************************************************
025200  G700-FINISH-CURRENT.
025300      ADD 1 TO WS-RT-COUNT.
025400      PERFORM G200-CHECK-REQUIRED-FIELDS.
025500      PERFORM G400-RECOMPUTE.
025600      PERFORM G500-COMPARE-TOLERANCE.
025700      IF WS-CUR-SYNTH-SW = "Y"
025800          PERFORM G600-CHECK-SYNTH-NET-ZERO.
025900      MOVE "N" TO WS-HAVE-CURRENT-SW.
026000*
026100******************************************************************
026200* G200 -- required fields and the open/close date order check.  The
026300* date fields are plain zero-padded ISO strings, so "well-formed" and
026400* "in order" are both a straight alphanumeric test -- no date
026500* arithmetic needed, same as RNDTRIPS' own expiry compare.
026600******************************************************************
026700  G200-CHECK-REQUIRED-FIELDS.
026800      IF WS-CUR-ACCOUNT = SPACES
026900          PERFORM G210-ADD-ISSUE-MISSING-ACCT.
027000      IF WS-CUR-SYMBOL = SPACES
027100          PERFORM G220-ADD-ISSUE-MISSING-SYM.
027200      IF WS-CUR-OPEN-DT = SPACES OR WS-CUR-CLOSE-DT = SPACES
027300          PERFORM G230-ADD-ISSUE-MISSING-DATES
027400      ELSE
027500          IF WS-CUR-OPEN-YYYY NOT NUMERIC OR WS-CUR-CLOSE-YYYY NOT NUMERIC
027600              PERFORM G235-ADD-ISSUE-BAD-DATE
027700          ELSE
027800              IF WS-CUR-OPEN-DT > WS-CUR-CLOSE-DT
027900                  PERFORM G240-ADD-ISSUE-DATE-ORDER.
028000*
028100  G210-ADD-ISSUE-MISSING-ACCT.
028200      MOVE "missing account" TO WS-ISSUE-WORK-LINE.
028300      PERFORM G510-ADD-ISSUE.
028400*
028500  G220-ADD-ISSUE-MISSING-SYM.
028600      MOVE "missing symbol" TO WS-ISSUE-WORK-LINE.
028700      PERFORM G510-ADD-ISSUE.
028800*
028900  G230-ADD-ISSUE-MISSING-DATES.
029000      MOVE "missing open-dt or close-dt" TO WS-ISSUE-WORK-LINE.
029100      PERFORM G510-ADD-ISSUE.
029200*
029300  G235-ADD-ISSUE-BAD-DATE.
029400      MOVE "open-dt or close-dt not well-formed" TO WS-ISSUE-WORK-LINE.
029500      PERFORM G510-ADD-ISSUE.
029600*
029700  G240-ADD-ISSUE-DATE-ORDER.
029800      MOVE "open-dt is after close-dt" TO WS-ISSUE-WORK-LINE.
029900      PERFORM G510-ADD-ISSUE.
030000*
030100******************************************************************
030200* G400 -- VWAPs and P&L from the non-synthetic recompute totals.
030300* Zero qty means an undefined VWAP, same sentinel RNDTRIPS itself
030400* uses.
030500******************************************************************
030600  G400-RECOMPUTE.
030700      IF WS-RC-QTY-BUY = ZERO
030800          MOVE ZERO TO WS-RC-BUY-VWAP
030900      ELSE
031000          COMPUTE WS-RC-BUY-VWAP ROUNDED =
031100              WS-RC-BUY-VALUE / WS-RC-QTY-BUY.
031200      IF WS-RC-QTY-SELL = ZERO
031300          MOVE ZERO TO WS-RC-SELL-VWAP
031400      ELSE
031500          COMPUTE WS-RC-SELL-VWAP ROUNDED =
031600              WS-RC-SELL-VALUE / WS-RC-QTY-SELL.
031700      COMPUTE WS-RC-PNL ROUNDED =
031800          (WS-RC-SELL-VALUE - WS-RC-BUY-VALUE) * WS-CUR-MULT.
031900*
032000******************************************************************
032100* G500 -- tolerance comparison, rule U7/the validation tolerances
032200* table: quantities exact, gross/VWAP within 0.0001, P&L within 0.01.
032300******************************************************************
032400  G500-COMPARE-TOLERANCE.
032500      IF WS-RC-QTY-BUY NOT = WS-CUR-QTY-BUY
032600          MOVE "qty-buy mismatch" TO WS-ISSUE-WORK-LINE
032700          PERFORM G510-ADD-ISSUE.
032800      IF WS-RC-QTY-SELL NOT = WS-CUR-QTY-SELL
032900          MOVE "qty-sell mismatch" TO WS-ISSUE-WORK-LINE
033000          PERFORM G510-ADD-ISSUE.
033100      COMPUTE WS-DIFF-WORK = WS-CUR-GROSS-BUY - WS-RC-BUY-VALUE.
033200      IF WS-DIFF-WORK < ZERO
033300          COMPUTE WS-DIFF-WORK = ZERO - WS-DIFF-WORK.
033400      IF WS-DIFF-WORK > 0.0001
033500          MOVE "gross-buy-value mismatch" TO WS-ISSUE-WORK-LINE
033600          PERFORM G510-ADD-ISSUE.
033700      COMPUTE WS-DIFF-WORK = WS-CUR-GROSS-SELL - WS-RC-SELL-VALUE.
033800      IF WS-DIFF-WORK < ZERO
033900          COMPUTE WS-DIFF-WORK = ZERO - WS-DIFF-WORK.
034000      IF WS-DIFF-WORK > 0.0001
034100          MOVE "gross-sell-value mismatch" TO WS-ISSUE-WORK-LINE
034200          PERFORM G510-ADD-ISSUE.
034300      COMPUTE WS-DIFF-WORK = WS-CUR-BUY-VWAP - WS-RC-BUY-VWAP.
034400      IF WS-DIFF-WORK < ZERO
034500          COMPUTE WS-DIFF-WORK = ZERO - WS-DIFF-WORK.
034600      IF WS-DIFF-WORK > 0.0001
034700          MOVE "buy-vwap mismatch" TO WS-ISSUE-WORK-LINE
034800          PERFORM G510-ADD-ISSUE.
034900      COMPUTE WS-DIFF-WORK = WS-CUR-SELL-VWAP - WS-RC-SELL-VWAP.
035000      IF WS-DIFF-WORK < ZERO
035100          COMPUTE WS-DIFF-WORK = ZERO - WS-DIFF-WORK.
035200      IF WS-DIFF-WORK > 0.0001
035300          MOVE "sell-vwap mismatch" TO WS-ISSUE-WORK-LINE
035400          PERFORM G510-ADD-ISSUE.
035500      COMPUTE WS-DIFF-WORK = WS-CUR-PNL - WS-RC-PNL.
035600      IF WS-DIFF-WORK < ZERO
035700          COMPUTE WS-DIFF-WORK = ZERO - WS-DIFF-WORK.
035800      IF WS-DIFF-WORK > 0.01
035900          MOVE "realized-pnl-cash mismatch" TO WS-ISSUE-WORK-LINE
036000          PERFORM G510-ADD-ISSUE.
036100*
036200******************************************************************
036300* G600 -- when the synthetic-expiration flag is on, the net qty
036400* across ALL legs (including the synthetic closing leg) must come
036500* back to flat.
036600******************************************************************
036700  G600-CHECK-SYNTH-NET-ZERO.
036800      COMPUTE WS-RC-NET-QTY-ALL =
036900          WS-RC-QTY-BUY-ALL - WS-RC-QTY-SELL-ALL.
037000      IF WS-RC-NET-QTY-ALL NOT = ZERO
037100          MOVE "synthetic flag set but net qty not zero"
037200              TO WS-ISSUE-WORK-LINE
037300          PERFORM G510-ADD-ISSUE.
037400*
037500******************************************************************
037600* G510 -- append one issue line to the table, tagged with the round
037700* trip id, e.g. "[RT 00042] qty-buy mismatch".
037800******************************************************************
037900  G510-ADD-ISSUE.
038000      IF WS-ISSUE-COUNT < 500
038100          ADD 1 TO WS-ISSUE-COUNT
038200          SET WS-ISSUE-X TO WS-ISSUE-COUNT
038300          MOVE WS-CUR-RT-ID TO WS-ISSUE-ID-EDIT
038400          STRING "[RT " DELIMITED BY SIZE
038500              WS-ISSUE-ID-EDIT DELIMITED BY SIZE
038600              "] " DELIMITED BY SIZE
038700              WS-ISSUE-WORK-LINE DELIMITED BY SIZE
038800              INTO WS-ISSUE-LINE(WS-ISSUE-X).
038900*
039000******************************************************************
039100* G900 -- PASS/FAIL summary first, then the buffered issue lines.
039200******************************************************************
039300  G900-PRINT-REPORT.
039400      MOVE WS-RT-COUNT TO WS-RT-COUNT-EDIT.
039500      MOVE WS-ISSUE-COUNT TO WS-ISSUE-COUNT-EDIT.
039600      IF WS-ISSUE-COUNT = ZERO
039700          STRING "PASS: " DELIMITED BY SIZE
039800              WS-RT-COUNT-EDIT DELIMITED BY SIZE
039900              " ROUND TRIPS VALIDATED WITH NO ISSUES."
040000                  DELIMITED BY SIZE
040100              INTO WS-RPT-TEXT
040200          DISPLAY WS-REPORT-LINE-1
040300      ELSE
040400          STRING "FAIL: FOUND " DELIMITED BY SIZE
040500              WS-ISSUE-COUNT-EDIT DELIMITED BY SIZE
040600              " ISSUES ACROSS " DELIMITED BY SIZE
040700              WS-RT-COUNT-EDIT DELIMITED BY SIZE
040800              " ROUND TRIPS." DELIMITED BY SIZE
040900              INTO WS-RPT-TEXT
041000          DISPLAY WS-REPORT-LINE-1
041100          SET WS-ISSUE-X TO 1
041200          PERFORM G910-PRINT-ONE-ISSUE
041300              UNTIL WS-ISSUE-X > WS-ISSUE-COUNT.
041400*
041500  G910-PRINT-ONE-ISSUE.
041600      DISPLAY WS-ISSUE-LINE(WS-ISSUE-X).
041700      SET WS-ISSUE-X UP BY 1.
