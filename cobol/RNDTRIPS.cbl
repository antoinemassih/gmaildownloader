000100*	(c) 2005 BILLPRO SOFTWARE, INC.  All Rights Reserved.
000200*
000300*	THIS IS UNPUBLISHED PROPRIETARY
000400*	SOURCE CODE OF BILLPRO SOFTWARE, INC.
000500*	The copyright notice above does not
000600*	evidence any actual or intended
000700*	publication of such source code.
000800*
000900* #ident  "@(#) trdops/batch/RNDTRIPS.cbl  $Revision: 1.6 $"
001000* static  char  sccsid[] = "@(#) trdops/batch/RNDTRIPS.cbl $Rev 1.6$";
001100*
001200  IDENTIFICATION DIVISION.
001300  PROGRAM-ID. RNDTRIPS.
001400  AUTHOR. R W BRENNAN.
001500  INSTALLATION. BILLPRO SOFTWARE - TRADE OPS.
001600  DATE-WRITTEN. 06/10/1994.
001700  DATE-COMPILED.
001800  SECURITY. UNCLASSIFIED.
001900*------------------------------------------------------------------*
002000* RNDTRIPS -- groups the clean fills into round trips by account,   *
002100* symbol, multiplier, option identity and expiry, the same way the  *
002200* old SELL transaction kept a running position per customer/stock   *
002300* instead of posting one row per fill.  Still-open positions whose  *
002400* contract has expired get a synthetic closing leg so the round     *
002500* trip can be VWAP'd and P&L'd even though the broker never sent a  *
002600* closing fill.  Legs ride along with their header in one flat      *
002700* file; RTVALID tells header from leg rows by RT-REC-TYPE.          *
002800*------------------------------------------------------------------*
002900*-------|----------|-----|--------------------------------------*
003000* CHANGE LOG                                                     *
003100*-------|----------|-----|--------------------------------------*
003200* 06/10/94 RWB  ORIGINAL (TKT 4440)
003300* 07/19/94 RWB  MULTIPLIER CORRECTION TABLE ADDED, SOME BROKERS WERE
003400*               SENDING MULTIPLIER=1 ON INDEX OPTIONS (TKT 4446)
003500* 09/02/94 HPL  SYNTHETIC CLOSING LEG FOR EXPIRED OPEN POSITIONS, SO
003600*               A ROUND TRIP NEVER SHOWS A NONZERO NET AT YEAR END
003700*               (TKT 4455)
003800* 12/28/98 JRK  Y2K: RUN-DATE WINDOWING MOVED TO THE SAME PIVOT-50
003900*               RULE AS TRDPARS' EXPIRY PARSING, REVIEWED AND SIGNED
004000*               OFF (TKT 4802)
004100* 11/19/04 HPL  MONTH/RUN-DATE WORK AREA SPLIT OUT TO MONCONV, HEADER
004200*               AND LEG RECORDS SPLIT OUT TO RTHDREC/RTLGREC (TKT 5108)
004300* 05/21/03 RWB  FINAL-TRADES REWORKED TO THE TRD-RECORD COPYBOOK SHAPE
004400*               (TKT 4417)
004500* 03/09/06 RWB  WS-EOF-SW, THE GROUP/LEG COUNTERS AND THE NEXT-ID
004600*               COUNTER ARE ALL STANDALONE SCALARS -- DROPPED THEM
004700*               TO 77-LEVELS (TKT 5140)
004800*-------|----------|-----|--------------------------------------*
004900  ENVIRONMENT DIVISION.
005000  CONFIGURATION SECTION.
005100  SOURCE-COMPUTER.  USL-486.
005200  OBJECT-COMPUTER.  USL-486.
005300  SPECIAL-NAMES.
005400      C01 IS TOP-OF-FORM.
005500*
005600  INPUT-OUTPUT SECTION.
005700  FILE-CONTROL.
005800      SELECT FINAL-TRADES ASSIGN TO "FINAL-TRADES"
005900          ORGANIZATION LINE SEQUENTIAL
006000          STATUS FILE-STATUS.
006100      SELECT ROUND-TRIPS ASSIGN TO "ROUND-TRIPS"
006200          ORGANIZATION LINE SEQUENTIAL
006300          STATUS FILE-STATUS.
006400*
006500  DATA DIVISION.
006600  FILE SECTION.
006700  FD  FINAL-TRADES.
006800      COPY TRDREC.
006900*
007000* ROUND-TRIPS carries both header and leg rows -- RT-REC-TYPE says
007100* which one RT-REC-BODY holds.  197 bytes covers the wider of the
007200* two (RTHD-RECORD); a leg row just leaves the tail space-padded.
007300  FD  ROUND-TRIPS.
007400  01  ROUND-TRIPS-RECORD.
007500      05  RT-REC-TYPE              PIC X.
007600          88  RT-REC-IS-HEADER          VALUE "H".
007700          88  RT-REC-IS-LEG             VALUE "L".
007800      05  RT-REC-BODY               PIC X(197).
007900      05  FILLER                    PIC X(2).
008000*
008100  WORKING-STORAGE SECTION.
008200******************************************************************
008300* Multiplier-correction table, rule U6a.
008400******************************************************************
008500  COPY FUTTAB.
008600******************************************************************
008700* Run-date work area, rule U6b.
008800******************************************************************
008900  COPY MONCONV.
009000*
009100  COPY RTHDREC.
009200  COPY RTLGREC.
009300*
009400  01  FILE-STATUS.
009500      05  STATUS-1                PIC X.
009600      05  STATUS-2                PIC X.
009700  77  WS-EOF-SW                   PIC X VALUE "N".
009800      88  WS-AT-EOF                   VALUE "Y".
009900  01  WS-RUN-CC-EDIT               PIC 99.
010000  77  WS-NEXT-RT-ID                PIC 9(5) COMP VALUE ZERO.
010100*
010200  01  WS-CALC-FIELDS.
010300      05  WS-CORRECTED-MULT        PIC 9(5)V9(2).
010400      05  WS-CASHFLOW-PER-UNIT     PIC S9(7)V9(4).
010500      05  WS-NET-QTY               PIC S9(8) COMP.
010600      05  WS-MULT-KEY8             PIC X(8).
010700      05  WS-MULT-FOUND-SW         PIC X.
010800          88  WS-MULT-FOUND            VALUE "Y".
010900      05  WS-GRP-FOUND-SW          PIC X.
011000          88  WS-GRP-FOUND             VALUE "Y".
011100      05  FILLER                   PIC X(4).
011200*
011300******************************************************************
011400* One entry per (account, symbol, multiplier, option identity).
011500******************************************************************
011600  01  WS-GROUP-TABLE.
011700      05  WS-GRP-ENTRY             OCCURS 200 TIMES
011800                                    INDEXED BY WS-GRP-X.
011900          10  WS-GRP-ACCOUNT        PIC X(12).
012000          10  WS-GRP-SYMBOL         PIC X(8).
012100          10  WS-GRP-MULT           PIC 9(5)V9(2).
012200          10  WS-GRP-IS-OPTION      PIC X.
012300          10  WS-GRP-EXPIRY         PIC X(10).
012400          10  WS-GRP-STRIKE         PIC 9(7)V9(2).
012500          10  WS-GRP-OPT-TYPE       PIC X(4).
012600          10  WS-GRP-QTY-BUY        PIC 9(7) COMP.
012700          10  WS-GRP-QTY-SELL       PIC 9(7) COMP.
012800          10  WS-GRP-BUY-VALUE      PIC 9(9)V9(4).
012900          10  WS-GRP-SELL-VALUE     PIC 9(9)V9(4).
013000          10  WS-GRP-CASHFLOW       PIC S9(9)V9(4).
013100          10  WS-GRP-BUY-VWAP       PIC 9(5)V9(6).
013200          10  WS-GRP-SELL-VWAP      PIC 9(5)V9(6).
013300          10  WS-GRP-PNL            PIC S9(9)V9(2).
013400          10  WS-GRP-OPEN-DT        PIC X(25).
013500          10  WS-GRP-CLOSE-DT       PIC X(25).
013600          10  WS-GRP-SYNTH-SW       PIC X.
013700          10  WS-GRP-LEG-COUNT      PIC 9(3) COMP.
013800          10  FILLER                PIC X(4).
013900  77  WS-GROUP-COUNT               PIC 9(5) COMP VALUE ZERO.
014000*
014100******************************************************************
014200* One entry per fill (plus one per synthetic closing leg), tagged
014300* with the group it belongs to.
014400******************************************************************
014500  01  WS-LEG-TABLE.
014600      05  WS-LEG-ENTRY             OCCURS 2000 TIMES
014700                                    INDEXED BY WS-LEG-X.
014800          10  WS-LEG-GRP-IX         PIC 9(5) COMP.
014900          10  WS-LEG-MESSAGE-ID     PIC X(20).
015000          10  WS-LEG-TRADE-ID       PIC X(15).
015100          10  WS-LEG-SIDE           PIC X(4).
015200          10  WS-LEG-QTY            PIC 9(5).
015300          10  WS-LEG-PRICE          PIC 9(5)V9(4).
015400          10  WS-LEG-CASHFLOW       PIC S9(7)V9(4).
015500          10  WS-LEG-DT             PIC X(25).
015600          10  FILLER                PIC X(4).
015700  77  WS-LEG-COUNT                 PIC 9(5) COMP VALUE ZERO.
015800*
015900  01  WS-REPORT-LINE.
016000      05  FILLER                  PIC X(22)
016100              VALUE "RNDTRIPS: ROUND TRIPS=".
016200      05  WS-RPT-COUNT-EDIT       PIC ZZZZZ9.
016300*
016400  PROCEDURE DIVISION.
016500*
016600  START-RNDTRIPS.
016700      PERFORM F050-ESTABLISH-RUN-DATE.
016800      OPEN INPUT FINAL-TRADES.
016900      OPEN OUTPUT ROUND-TRIPS.
017000      PERFORM F100-READ-TRADES
017100          UNTIL WS-AT-EOF.
017200      CLOSE FINAL-TRADES.
017300      PERFORM F500-SYNTHETIC-EXPIRE.
017400      PERFORM F800-EMIT-ALL-GROUPS.
017500      CLOSE ROUND-TRIPS.
017600      PERFORM F900-PRINT-REPORT.
017700      STOP RUN.
017800*
017900******************************************************************
018000* F050 -- run date, pivot-50 windowed, as a CCYY-MM-DD string for
018100* the straight alphanumeric "past the run date" compare in F500.
018200******************************************************************
018300  F050-ESTABLISH-RUN-DATE.
018400      ACCEPT WS-RUN-DATE-6 FROM DATE.
018500      IF WS-RUN-YY < 50
018600          MOVE 20 TO WS-RUN-CENTURY
018700      ELSE
018800          MOVE 19 TO WS-RUN-CENTURY.
018900      MOVE WS-RUN-CENTURY TO WS-RUN-CC-EDIT.
019000      STRING WS-RUN-CC-EDIT DELIMITED BY SIZE
019100          WS-RUN-YY DELIMITED BY SIZE
019200          "-" DELIMITED BY SIZE
019300          WS-RUN-MM DELIMITED BY SIZE
019400          "-" DELIMITED BY SIZE
019500          WS-RUN-DD DELIMITED BY SIZE
019600          INTO WS-RUN-DATE-ISO.
019700*
019800******************************************************************
019900* F100 -- main read loop over FINAL-TRADES; records whose PARSE-OK
020000* is not Y never enter a round trip.
020100******************************************************************
020200  F100-READ-TRADES.
020300      READ FINAL-TRADES
020400          AT END
020500              MOVE "Y" TO WS-EOF-SW
020600          NOT AT END
020700              IF TRD-PARSED-OK
020800                  PERFORM F150-CORRECT-MULTIPLIER
020900                  PERFORM F200-FIND-OR-ADD-GROUP
021000                  PERFORM F300-ACCUMULATE-FILL
021100      END-READ.
021200*
021300******************************************************************
021400* F150 -- multiplier correction, rule U6a: futures root /ES -> 50;
021500* symbol SPX/SPY -> 100; else the record's own multiplier, or 1 if
021600* it is missing/non-numeric.
021700******************************************************************
021800  F150-CORRECT-MULTIPLIER.
021900      MOVE TRD-CONTRACT-MULTIPLIER TO WS-CORRECTED-MULT.
022000      IF WS-CORRECTED-MULT = ZERO
022100          MOVE 1 TO WS-CORRECTED-MULT.
022200      MOVE SPACES TO WS-MULT-KEY8.
022300      MOVE TRD-FUT-ROOT-SYMBOL TO WS-MULT-KEY8(1:5).
022400      MOVE "N" TO WS-MULT-FOUND-SW.
022500      SET MULTTAB-X TO 1.
022600      PERFORM F151-TEST-MULTTAB-ENTRY
022700          UNTIL WS-MULT-FOUND OR MULTTAB-X > 3.
022800*
022900  F151-TEST-MULTTAB-ENTRY.
023000      IF WS-MULT-KEY8 = MULTTAB-KEY(MULTTAB-X)
023100              OR TRD-SYMBOL = MULTTAB-KEY(MULTTAB-X)
023200          MOVE MULTTAB-MULT(MULTTAB-X) TO WS-CORRECTED-MULT
023300          MOVE "Y" TO WS-MULT-FOUND-SW
023400      ELSE
023500          SET MULTTAB-X UP BY 1.
023600*
023700******************************************************************
023800* F200 -- group find-or-add, keyed by account/symbol/corrected
023900* multiplier/option identity.
024000******************************************************************
024100  F200-FIND-OR-ADD-GROUP.
024200      MOVE "N" TO WS-GRP-FOUND-SW.
024300      SET WS-GRP-X TO 1.
024400      PERFORM F201-TEST-GROUP-ENTRY
024500          UNTIL WS-GRP-FOUND OR WS-GRP-X > WS-GROUP-COUNT.
024600      IF NOT WS-GRP-FOUND
024700          ADD 1 TO WS-GROUP-COUNT
024800          SET WS-GRP-X TO WS-GROUP-COUNT
024900          MOVE TRD-ACCOUNT TO WS-GRP-ACCOUNT(WS-GRP-X)
025000          MOVE TRD-SYMBOL TO WS-GRP-SYMBOL(WS-GRP-X)
025100          MOVE WS-CORRECTED-MULT TO WS-GRP-MULT(WS-GRP-X)
025200          MOVE TRD-IS-OPTION TO WS-GRP-IS-OPTION(WS-GRP-X)
025300          MOVE TRD-EXPIRY-DATE TO WS-GRP-EXPIRY(WS-GRP-X)
025400          MOVE TRD-STRIKE TO WS-GRP-STRIKE(WS-GRP-X)
025500          MOVE TRD-OPTION-TYPE TO WS-GRP-OPT-TYPE(WS-GRP-X)
025600          MOVE ZERO TO WS-GRP-QTY-BUY(WS-GRP-X)
025700          MOVE ZERO TO WS-GRP-QTY-SELL(WS-GRP-X)
025800          MOVE ZERO TO WS-GRP-BUY-VALUE(WS-GRP-X)
025900          MOVE ZERO TO WS-GRP-SELL-VALUE(WS-GRP-X)
026000          MOVE ZERO TO WS-GRP-CASHFLOW(WS-GRP-X)
026100          MOVE SPACES TO WS-GRP-OPEN-DT(WS-GRP-X)
026200          MOVE SPACES TO WS-GRP-CLOSE-DT(WS-GRP-X)
026300          MOVE "N" TO WS-GRP-SYNTH-SW(WS-GRP-X)
026400          MOVE ZERO TO WS-GRP-LEG-COUNT(WS-GRP-X).
026500*
026600  F201-TEST-GROUP-ENTRY.
026700      IF WS-GRP-ACCOUNT(WS-GRP-X) = TRD-ACCOUNT
026800              AND WS-GRP-SYMBOL(WS-GRP-X) = TRD-SYMBOL
026900              AND WS-GRP-MULT(WS-GRP-X) = WS-CORRECTED-MULT
027000              AND WS-GRP-IS-OPTION(WS-GRP-X) = TRD-IS-OPTION
027100              AND WS-GRP-EXPIRY(WS-GRP-X) = TRD-EXPIRY-DATE
027200              AND WS-GRP-STRIKE(WS-GRP-X) = TRD-STRIKE
027300              AND WS-GRP-OPT-TYPE(WS-GRP-X) = TRD-OPTION-TYPE
027400          MOVE "Y" TO WS-GRP-FOUND-SW
027500      ELSE
027600          SET WS-GRP-X UP BY 1.
027700*
027800******************************************************************
027900* F300 -- one fill's leg and accumulators, rule U6 buy/sell
028000* bookkeeping.
028100******************************************************************
028200  F300-ACCUMULATE-FILL.
028300      ADD 1 TO WS-LEG-COUNT.
028400      SET WS-LEG-X TO WS-LEG-COUNT.
028500      MOVE WS-GRP-X TO WS-LEG-GRP-IX(WS-LEG-X).
028600      MOVE TRD-MESSAGE-ID TO WS-LEG-MESSAGE-ID(WS-LEG-X).
028700      MOVE TRD-TRADE-ID TO WS-LEG-TRADE-ID(WS-LEG-X).
028800      MOVE TRD-SIDE TO WS-LEG-SIDE(WS-LEG-X).
028900      MOVE TRD-QTY-ABS TO WS-LEG-QTY(WS-LEG-X).
029000      MOVE TRD-PRICE TO WS-LEG-PRICE(WS-LEG-X).
029100      MOVE TRD-DATE-ISO TO WS-LEG-DT(WS-LEG-X).
029200      COMPUTE WS-CASHFLOW-PER-UNIT ROUNDED =
029300          TRD-PRICE * WS-GRP-MULT(WS-GRP-X).
029400      IF TRD-SIDE-SELL
029500          MOVE WS-CASHFLOW-PER-UNIT TO WS-LEG-CASHFLOW(WS-LEG-X)
029600      ELSE
029700          COMPUTE WS-LEG-CASHFLOW(WS-LEG-X) =
029800              ZERO - WS-CASHFLOW-PER-UNIT.
029900      ADD 1 TO WS-GRP-LEG-COUNT(WS-GRP-X).
030000      PERFORM F310-TRACK-TIMESTAMPS.
030100      IF TRD-SIDE-BUY
030200          ADD TRD-QTY-ABS TO WS-GRP-QTY-BUY(WS-GRP-X)
030300          COMPUTE WS-GRP-BUY-VALUE(WS-GRP-X) =
030400              WS-GRP-BUY-VALUE(WS-GRP-X) + TRD-PRICE * TRD-QTY-ABS
030500          COMPUTE WS-GRP-CASHFLOW(WS-GRP-X) =
030600              WS-GRP-CASHFLOW(WS-GRP-X)
030700              - TRD-PRICE * TRD-QTY-ABS * WS-GRP-MULT(WS-GRP-X)
030800      ELSE
030900          ADD TRD-QTY-ABS TO WS-GRP-QTY-SELL(WS-GRP-X)
031000          COMPUTE WS-GRP-SELL-VALUE(WS-GRP-X) =
031100              WS-GRP-SELL-VALUE(WS-GRP-X) + TRD-PRICE * TRD-QTY-ABS
031200          COMPUTE WS-GRP-CASHFLOW(WS-GRP-X) =
031300              WS-GRP-CASHFLOW(WS-GRP-X)
031400              + TRD-PRICE * TRD-QTY-ABS * WS-GRP-MULT(WS-GRP-X).
031500*
031600  F310-TRACK-TIMESTAMPS.
031700      IF WS-GRP-OPEN-DT(WS-GRP-X) = SPACES
031800              OR TRD-DATE-ISO < WS-GRP-OPEN-DT(WS-GRP-X)
031900          MOVE TRD-DATE-ISO TO WS-GRP-OPEN-DT(WS-GRP-X).
032000      IF TRD-DATE-ISO > WS-GRP-CLOSE-DT(WS-GRP-X)
032100          MOVE TRD-DATE-ISO TO WS-GRP-CLOSE-DT(WS-GRP-X).
032200*
032300******************************************************************
032400* F500 -- synthetic closing leg for every group still open past its
032500* own expiry, rule U6b.
032600******************************************************************
032700  F500-SYNTHETIC-EXPIRE.
032800      SET WS-GRP-X TO 1.
032900      PERFORM F510-CHECK-GROUP-FOR-SYNTHETIC
033000          UNTIL WS-GRP-X > WS-GROUP-COUNT.
033100*
033200  F510-CHECK-GROUP-FOR-SYNTHETIC.
033300      COMPUTE WS-NET-QTY =
033400          WS-GRP-QTY-BUY(WS-GRP-X) - WS-GRP-QTY-SELL(WS-GRP-X).
033500      IF WS-GRP-EXPIRY(WS-GRP-X) NOT = SPACES
033600              AND WS-NET-QTY NOT = ZERO
033700              AND WS-GRP-EXPIRY(WS-GRP-X) < WS-RUN-DATE-ISO
033800          PERFORM F520-APPEND-SYNTHETIC-LEG.
033900      SET WS-GRP-X UP BY 1.
034000*
034100  F520-APPEND-SYNTHETIC-LEG.
034200      ADD 1 TO WS-LEG-COUNT.
034300      SET WS-LEG-X TO WS-LEG-COUNT.
034400      MOVE WS-GRP-X TO WS-LEG-GRP-IX(WS-LEG-X).
034500      MOVE SPACES TO WS-LEG-MESSAGE-ID(WS-LEG-X).
034600      MOVE "SYN_EXP" TO WS-LEG-TRADE-ID(WS-LEG-X).
034700      IF WS-NET-QTY > ZERO
034800          MOVE "SELL" TO WS-LEG-SIDE(WS-LEG-X)
034900          MOVE WS-NET-QTY TO WS-LEG-QTY(WS-LEG-X)
035000      ELSE
035100          MOVE "BUY " TO WS-LEG-SIDE(WS-LEG-X)
035200          COMPUTE WS-LEG-QTY(WS-LEG-X) = ZERO - WS-NET-QTY.
035300      MOVE ZERO TO WS-LEG-PRICE(WS-LEG-X).
035400      MOVE ZERO TO WS-LEG-CASHFLOW(WS-LEG-X).
035500      MOVE SPACES TO WS-LEG-DT(WS-LEG-X).
035600      STRING WS-GRP-EXPIRY(WS-GRP-X) DELIMITED BY SIZE
035700          "T23:59:59" DELIMITED BY SIZE
035800          INTO WS-LEG-DT(WS-LEG-X).
035900      ADD 1 TO WS-GRP-LEG-COUNT(WS-GRP-X).
036000      MOVE "Y" TO WS-GRP-SYNTH-SW(WS-GRP-X).
036100      IF WS-LEG-DT(WS-LEG-X) > WS-GRP-CLOSE-DT(WS-GRP-X)
036200          MOVE WS-LEG-DT(WS-LEG-X) TO WS-GRP-CLOSE-DT(WS-GRP-X).
036300*
036400******************************************************************
036500* F600 -- VWAPs and realized P&L, rounded HALF-UP, rules U6c/d/e.
036600* Zero stands for "undefined" the same way it does everywhere else
036700* in this suite -- there is no blank representation for a PIC 9
036800* field.
036900******************************************************************
037000  F600-COMPUTE-GROUP.
037100      IF WS-GRP-QTY-BUY(WS-GRP-X) = ZERO
037200          MOVE ZERO TO WS-GRP-BUY-VWAP(WS-GRP-X)
037300      ELSE
037400          COMPUTE WS-GRP-BUY-VWAP(WS-GRP-X) ROUNDED =
037500              WS-GRP-BUY-VALUE(WS-GRP-X) / WS-GRP-QTY-BUY(WS-GRP-X).
037600      IF WS-GRP-QTY-SELL(WS-GRP-X) = ZERO
037700          MOVE ZERO TO WS-GRP-SELL-VWAP(WS-GRP-X)
037800      ELSE
037900          COMPUTE WS-GRP-SELL-VWAP(WS-GRP-X) ROUNDED =
038000              WS-GRP-SELL-VALUE(WS-GRP-X) / WS-GRP-QTY-SELL(WS-GRP-X).
038100      COMPUTE WS-GRP-PNL(WS-GRP-X) ROUNDED = WS-GRP-CASHFLOW(WS-GRP-X).
038200*
038300******************************************************************
038400* F700 -- build and write the header row, then its legs.
038500******************************************************************
038600  F700-WRITE-ROUND-TRIP.
038700      ADD 1 TO WS-NEXT-RT-ID.
038800      MOVE WS-NEXT-RT-ID TO RTHD-ROUND-TRIP-ID.
038900      MOVE WS-GRP-ACCOUNT(WS-GRP-X) TO RTHD-ACCOUNT.
039000      MOVE WS-GRP-SYMBOL(WS-GRP-X) TO RTHD-SYMBOL.
039100      MOVE WS-GRP-MULT(WS-GRP-X) TO RTHD-CONTRACT-MULT.
039200      MOVE WS-GRP-IS-OPTION(WS-GRP-X) TO RTHD-IS-OPTION.
039300      MOVE WS-GRP-EXPIRY(WS-GRP-X) TO RTHD-EXPIRY-DATE.
039400      MOVE WS-GRP-STRIKE(WS-GRP-X) TO RTHD-STRIKE.
039500      MOVE WS-GRP-OPT-TYPE(WS-GRP-X) TO RTHD-OPTION-TYPE.
039600      MOVE WS-GRP-QTY-BUY(WS-GRP-X) TO RTHD-QTY-BUY.
039700      MOVE WS-GRP-QTY-SELL(WS-GRP-X) TO RTHD-QTY-SELL.
039800      MOVE WS-GRP-BUY-VWAP(WS-GRP-X) TO RTHD-BUY-VWAP.
039900      MOVE WS-GRP-SELL-VWAP(WS-GRP-X) TO RTHD-SELL-VWAP.
040000      MOVE WS-GRP-BUY-VALUE(WS-GRP-X) TO RTHD-GROSS-BUY-VALUE.
040100      MOVE WS-GRP-SELL-VALUE(WS-GRP-X) TO RTHD-GROSS-SELL-VALUE.
040200      MOVE WS-GRP-PNL(WS-GRP-X) TO RTHD-REALIZED-PNL-CASH.
040300      MOVE WS-GRP-OPEN-DT(WS-GRP-X) TO RTHD-OPEN-DT.
040400      MOVE WS-GRP-CLOSE-DT(WS-GRP-X) TO RTHD-CLOSE-DT.
040500      MOVE WS-GRP-SYNTH-SW(WS-GRP-X) TO RTHD-SYNTHETIC-EXPIRN.
040600      MOVE WS-GRP-LEG-COUNT(WS-GRP-X) TO RTHD-LEG-COUNT.
040700      MOVE "H" TO RT-REC-TYPE.
040800      MOVE SPACES TO RT-REC-BODY.
040900      MOVE RTHD-RECORD TO RT-REC-BODY(1:197).
041000      WRITE ROUND-TRIPS-RECORD.
041100      PERFORM F710-WRITE-LEGS-FOR-GROUP.
041200*
041300  F710-WRITE-LEGS-FOR-GROUP.
041400      SET WS-LEG-X TO 1.
041500      PERFORM F711-WRITE-ONE-LEG-IF-MATCH
041600          UNTIL WS-LEG-X > WS-LEG-COUNT.
041700*
041800  F711-WRITE-ONE-LEG-IF-MATCH.
041900      IF WS-LEG-GRP-IX(WS-LEG-X) = WS-GRP-X
042000          MOVE WS-NEXT-RT-ID TO RTLG-ROUND-TRIP-ID
042100          MOVE WS-LEG-MESSAGE-ID(WS-LEG-X) TO RTLG-MESSAGE-ID
042200          MOVE WS-LEG-TRADE-ID(WS-LEG-X) TO RTLG-TRADE-ID
042300          MOVE WS-LEG-SIDE(WS-LEG-X) TO RTLG-SIDE
042400          MOVE WS-LEG-QTY(WS-LEG-X) TO RTLG-QTY
042500          MOVE WS-LEG-PRICE(WS-LEG-X) TO RTLG-PRICE
042600          MOVE WS-LEG-CASHFLOW(WS-LEG-X) TO RTLG-CASHFLOW-PER-UNIT
042700          MOVE WS-LEG-DT(WS-LEG-X) TO RTLG-DT
042800          MOVE "L" TO RT-REC-TYPE
042900          MOVE SPACES TO RT-REC-BODY
043000          MOVE RTLG-RECORD TO RT-REC-BODY(1:100)
043100          WRITE ROUND-TRIPS-RECORD.
043200      SET WS-LEG-X UP BY 1.
043300*
043400******************************************************************
043500* F800 -- compute and emit every group, in table order.
043600******************************************************************
043700  F800-EMIT-ALL-GROUPS.
043800      SET WS-GRP-X TO 1.
043900      PERFORM F810-EMIT-ONE-GROUP
044000          UNTIL WS-GRP-X > WS-GROUP-COUNT.
044100*
044200  F810-EMIT-ONE-GROUP.
044300      PERFORM F600-COMPUTE-GROUP.
044400      PERFORM F700-WRITE-ROUND-TRIP.
044500      SET WS-GRP-X UP BY 1.
044600*
044700******************************************************************
044800* F900 -- completion line.
044900******************************************************************
045000  F900-PRINT-REPORT.
045100      MOVE WS-GROUP-COUNT TO WS-RPT-COUNT-EDIT.
045200      DISPLAY WS-REPORT-LINE.
