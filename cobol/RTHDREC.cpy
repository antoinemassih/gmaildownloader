000100******************************************************************
000200* RTHDREC    -- ROUND-TRIP HEADER RECORD
000300*------------------------------------------------------------------
000400* One row per aggregated round trip, written by RNDTRIPS, read back
000500* (with its RTLGREC legs) by RTVALID for independent recomputation.
000600*
000700* 06/10/03 RWB  ORIGINAL COPYBOOK (TKT 4440)
000800* 11/19/04 HPL  ADDED EXPIRY-DATE COMPONENT REDEFINE (TKT 5108)
000900*------------------------------------------------------------------
001000 01  RTHD-RECORD.
001100     05  RTHD-ROUND-TRIP-ID      PIC 9(5).
001200     05  RTHD-ACCOUNT            PIC X(12).
001300     05  RTHD-SYMBOL             PIC X(8).
001400     05  RTHD-CONTRACT-MULT      PIC 9(5)V9(2).
001500     05  RTHD-IS-OPTION          PIC X.
001600         88  RTHD-IS-AN-OPTION       VALUE "Y".
001700     05  RTHD-EXPIRY-DATE        PIC X(10).
001800     05  RTHD-STRIKE             PIC 9(7)V9(2).
001900     05  RTHD-OPTION-TYPE        PIC X(4).
002000     05  RTHD-QTY-BUY            PIC 9(7).
002100     05  RTHD-QTY-SELL           PIC 9(7).
002200     05  RTHD-BUY-VWAP           PIC 9(5)V9(6).
002300     05  RTHD-SELL-VWAP          PIC 9(5)V9(6).
002400     05  RTHD-GROSS-BUY-VALUE    PIC 9(9)V9(4).
002500     05  RTHD-GROSS-SELL-VALUE   PIC 9(9)V9(4).
002600     05  RTHD-REALIZED-PNL-CASH  PIC S9(9)V9(2).
002700     05  RTHD-OPEN-DT            PIC X(25).
002800     05  RTHD-CLOSE-DT           PIC X(25).
002900     05  RTHD-SYNTHETIC-EXPIRN   PIC X.
003000         88  RTHD-HAS-SYNTHETIC-LEG  VALUE "Y".
003100     05  RTHD-LEG-COUNT          PIC 9(3).
003200     05  FILLER                  PIC X(14).
003300*
003400 01  RTHD-EXPIRY-PARTS REDEFINES RTHD-RECORD.
003500     05  FILLER                  PIC X(33).
003600     05  RTHD-EXPIRY-YYYY        PIC X(4).
003700     05  FILLER                  PIC X.
003800     05  RTHD-EXPIRY-MM          PIC X(2).
003900     05  FILLER                  PIC X.
004000     05  RTHD-EXPIRY-DD          PIC X(2).
004100     05  FILLER                  PIC X(154).
