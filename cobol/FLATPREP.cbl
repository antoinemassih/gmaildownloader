000100*	(c) 2005 BILLPRO SOFTWARE, INC.  All Rights Reserved.
000200*
000300*	THIS IS UNPUBLISHED PROPRIETARY
000400*	SOURCE CODE OF BILLPRO SOFTWARE, INC.
000500*	The copyright notice above does not
000600*	evidence any actual or intended
000700*	publication of such source code.
000800*
000900* #ident  "@(#) trdops/batch/FLATPREP.cbl  $Revision: 1.5 $"
001000* static  char  sccsid[] = "@(#) trdops/batch/FLATPREP.cbl $Rev 1.5$";
001100*
001200  IDENTIFICATION DIVISION.
001300  PROGRAM-ID. FLATPREP.
001400  AUTHOR. J R KOWALCZYK.
001500  INSTALLATION. BILLPRO SOFTWARE - TRADE OPS.
001600  DATE-WRITTEN. 01/10/1994.
001700  DATE-COMPILED.
001800  SECURITY. UNCLASSIFIED.
001900*------------------------------------------------------------------*
002000* FLATPREP -- reads the clean trades file and builds the four flat *
002100* reference/fact files RNDTRIPS runs from: ACCOUNTS, INSTRUMENTS    *
002200* and CONTRACTS are small dedup tables kept in memory (first        *
002300* occurrence of a key wins, same idea BUYSR used against CUST-FILE, *
002400* just against a table instead of an indexed file this time), and  *
002500* TRADES-PREPARED gets one row per clean fill with a stable id.     *
002600* Rows that fail the field checks get logged to PREP-ERRORS and no *
002700* trade row is written for them, but their account/instrument/      *
002800* contract keys (when present) are still registered.                *
002900*------------------------------------------------------------------*
003000*-------|----------|-----|--------------------------------------*
003100* CHANGE LOG                                                     *
003200*-------|----------|-----|--------------------------------------*
003300* 01/10/94 JRK  ORIGINAL (TKT 4480)
003400* 02/22/94 JRK  PREP-ERRORS OUTPUT ADDED, QUIET SKIPS WERE HIDING
003500*               BAD ROWS FROM TRADE OPS (TKT 4484)
003600* 07/11/94 JRK  REFERENCE ROWS REGISTERED EVEN WHEN THE TRADE ITSELF
003700*               FAILS VALIDATION, RNDTRIPS STILL WANTS THE CONTRACT
003800*               ON FILE FOR GROUPING LATER (TKT 4491)
003900* 12/28/98 JRK  Y2K: STABLE-ID DIGEST USES NO 2-DIGIT YEARS, EXPIRY-
004000*               DATE PASSED THROUGH AS-IS FROM TRD-RECORD, REVIEWED
004100*               AND SIGNED OFF (TKT 4802)
004200* 05/21/03 RWB  FINAL-TRADES REWORKED TO THE TRD-RECORD COPYBOOK
004300*               SHAPE; ACCOUNTS/INSTRUMENTS/CONTRACTS/TRADES-PREPARED
004400*               SPLIT INTO THEIR OWN COPYBOOKS (TKT 4417)
004500* 03/09/06 RWB  WS-EOF-SW, WS-CS-FOUND-SW AND THE READ COUNTER ARE
004600*               ALL STANDALONE SCALARS -- DROPPED THEM TO 77-LEVELS
004700*               (TKT 5140)
004800*-------|----------|-----|--------------------------------------*
004900  ENVIRONMENT DIVISION.
005000  CONFIGURATION SECTION.
005100  SOURCE-COMPUTER.  USL-486.
005200  OBJECT-COMPUTER.  USL-486.
005300  SPECIAL-NAMES.
005400      C01 IS TOP-OF-FORM.
005500*
005600  INPUT-OUTPUT SECTION.
005700  FILE-CONTROL.
005800      SELECT FINAL-TRADES ASSIGN TO "FINAL-TRADES"
005900          ORGANIZATION LINE SEQUENTIAL
006000          STATUS FILE-STATUS.
006100      SELECT ACCOUNTS ASSIGN TO "ACCOUNTS"
006200          ORGANIZATION LINE SEQUENTIAL
006300          STATUS FILE-STATUS.
006400      SELECT INSTRUMENTS ASSIGN TO "INSTRUMENTS"
006500          ORGANIZATION LINE SEQUENTIAL
006600          STATUS FILE-STATUS.
006700      SELECT CONTRACTS ASSIGN TO "CONTRACTS"
006800          ORGANIZATION LINE SEQUENTIAL
006900          STATUS FILE-STATUS.
007000      SELECT TRADES-PREPARED ASSIGN TO "TRADES-PREPARED"
007100          ORGANIZATION LINE SEQUENTIAL
007200          STATUS FILE-STATUS.
007300      SELECT PREP-ERRORS ASSIGN TO "PREP-ERRORS"
007400          ORGANIZATION LINE SEQUENTIAL
007500          STATUS FILE-STATUS.
007600*
007700  DATA DIVISION.
007800  FILE SECTION.
007900  FD  FINAL-TRADES.
008000      COPY TRDREC.
008100*
008200  FD  ACCOUNTS.
008300  01  ACCOUNTS-RECORD             PIC X(88).
008400*
008500  FD  INSTRUMENTS.
008600  01  INSTRUMENTS-RECORD          PIC X(72).
008700*
008800  FD  CONTRACTS.
008900  01  CONTRACTS-RECORD            PIC X(120).
009000*
009100  FD  TRADES-PREPARED.
009200  01  TRADES-PREPARED-RECORD      PIC X(240).
009300*
009400  FD  PREP-ERRORS.
009500  01  PREP-ERROR-RECORD.
009600      05  PERR-MESSAGE-ID          PIC X(20).
009700      05  PERR-ACCOUNT             PIC X(12).
009800      05  PERR-REASON              PIC X(60).
009900      05  FILLER                   PIC X(8).
010000*
010100  WORKING-STORAGE SECTION.
010200  COPY ACCTREC.
010300  COPY INSTREC.
010400  COPY CTRREC.
010500  COPY PTRDREC.
010600*
010700  01  FILE-STATUS.
010800      05  STATUS-1                PIC X.
010900      05  STATUS-2                PIC X.
011000  77  WS-EOF-SW                   PIC X VALUE "N".
011100      88  WS-AT-EOF                   VALUE "Y".
011200  77  WS-RECORDS-READ              PIC 9(7) COMP VALUE ZERO.
011300*
011400******************************************************************
011500* Account dedup table -- first occurrence of a broker code creates
011600* a row; later occurrences just find it.
011700******************************************************************
011800  01  WS-ACCOUNT-TABLE.
011900      05  WS-ACCT-ENTRY           OCCURS 300 TIMES
012000                                   INDEXED BY WS-ACCT-X.
012100          10  WS-ACCT-T-ID         PIC X(36).
012200          10  WS-ACCT-T-BROKER     PIC X(12).
012300          10  FILLER               PIC X(4).
012400  01  WS-ACCOUNT-COUNT            PIC 9(5) COMP VALUE ZERO.
012500*
012600******************************************************************
012700* Instrument dedup table -- keyed by (symbol, asset class).
012800******************************************************************
012900  01  WS-INSTRUMENT-TABLE.
013000      05  WS-INST-ENTRY           OCCURS 200 TIMES
013100                                   INDEXED BY WS-INST-X.
013200          10  WS-INST-T-ID         PIC X(36).
013300          10  WS-INST-T-SYMBOL     PIC X(8).
013400          10  WS-INST-T-CLASS      PIC X(10).
013500          10  FILLER               PIC X(4).
013600  01  WS-INSTRUMENT-COUNT         PIC 9(5) COMP VALUE ZERO.
013700*
013800******************************************************************
013900* Contract dedup table -- keyed by the full identity fields.
014000******************************************************************
014100  01  WS-CONTRACT-TABLE.
014200      05  WS-CTR-ENTRY            OCCURS 500 TIMES
014300                                   INDEXED BY WS-CTR-X.
014400          10  WS-CTR-T-ID          PIC X(36).
014500          10  WS-CTR-T-INST-ID     PIC X(36).
014600          10  WS-CTR-T-IS-OPT      PIC X.
014700          10  WS-CTR-T-OPT-TYPE    PIC X(4).
014800          10  WS-CTR-T-EXPIRY      PIC X(10).
014900          10  WS-CTR-T-STRIKE      PIC 9(7)V9(2).
015000          10  WS-CTR-T-ROOT        PIC X(8).
015100          10  WS-CTR-T-MULT        PIC 9(5)V9(2).
015200          10  FILLER               PIC X(4).
015300  01  WS-CONTRACT-COUNT           PIC 9(5) COMP VALUE ZERO.
015400*
015500  01  WS-CURRENT-KEYS.
015600      05  WS-CUR-ACCOUNT-ID        PIC X(36).
015700      05  WS-CUR-INSTRUMENT-ID     PIC X(36).
015800      05  WS-CUR-CONTRACT-ID       PIC X(36).
015900      05  WS-CUR-ASSET-CLASS       PIC X(10).
016000      05  WS-CUR-ROOT              PIC X(8).
016100      05  FILLER                   PIC X(4).
016200*
016300  01  WS-SYMBOL-WORK.
016400      05  WS-SYMBOL-LEN            PIC 9(2) COMP.
016500      05  WS-SYMBOL-IX             PIC 9(2) COMP.
016600      05  WS-SYMBOL-DONE-SW        PIC X.
016700          88  WS-SYMBOL-DONE           VALUE "Y".
016800      05  WS-SYMBOL-ALPHA-SW       PIC X VALUE "Y".
016900          88  WS-SYMBOL-IS-ALPHA       VALUE "Y".
017000      05  FILLER                   PIC X(4).
017100*
017200  01  WS-VALID-FIELDS.
017300      05  WS-TRADE-VALID-SW        PIC X.
017400          88  WS-TRADE-VALID           VALUE "Y".
017500      05  WS-VALID-REASON-WORK     PIC X(60).
017600*
017700******************************************************************
017800* Stable-id digest work area -- a type tag plus the natural key
017900* fields joined with "|" are folded into three numeric hashes and
018000* printed out as a 36-byte id (house checksum, not a real UUID
018100* library -- USL-486 COBOL has none).
018200******************************************************************
018300  01  WS-ID-WORK.
018400      05  WS-ID-TAG                PIC X(8).
018500      05  WS-ID-KEY                PIC X(200).
018600      05  WS-ID-KEY-LEN            PIC 9(3) COMP.
018700      05  WS-ID-LEN-DONE-SW        PIC X.
018800          88  WS-ID-LEN-DONE           VALUE "Y".
018900      05  WS-ID-IX                 PIC 9(3) COMP.
019000      05  WS-ID-CHAR-HOLDER        PIC X.
019100      05  WS-ID-CHAR-VAL           PIC 9(2) COMP.
019200      05  WS-HASH-TEMP             PIC 9(14) COMP.
019300      05  WS-HASH-QUOT             PIC 9(14) COMP.
019400      05  WS-HASH-1                PIC 9(9) COMP.
019500      05  WS-HASH-2                PIC 9(9) COMP.
019600      05  WS-HASH-3                PIC 9(7) COMP.
019700      05  WS-HASH-1-EDIT           PIC 9(9).
019800      05  WS-HASH-2-EDIT           PIC 9(9).
019900      05  WS-HASH-3-EDIT           PIC 9(7).
020000      05  WS-STABLE-ID             PIC X(36).
020100      05  FILLER                   PIC X(4).
020200*
020300  01  WS-CHARSET-TABLE.
020400      05  FILLER                   PIC X(42)
020500              VALUE " ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789|*/-.".
020600  01  WS-CHARSET REDEFINES WS-CHARSET-TABLE.
020700      05  WS-CHARSET-CHAR         PIC X OCCURS 42 TIMES
020800                                   INDEXED BY WS-CS-X.
020900  77  WS-CS-FOUND-SW               PIC X.
021000      88  WS-CS-FOUND                  VALUE "Y".
021100*
021200  01  WS-REPORT-COUNTS.
021300      05  WS-TRADES-OK             PIC 9(7) COMP VALUE ZERO.
021400      05  WS-TRADES-ERROR          PIC 9(7) COMP VALUE ZERO.
021500      05  FILLER                   PIC X(8).
021600*
021700  01  WS-REPORT-LINE.
021800      05  FILLER                  PIC X(17)
021900              VALUE "FLATPREP: ACCT = ".
022000      05  WS-RPT-ACCT-EDIT        PIC ZZZZ9.
022100      05  FILLER                  PIC X(8)
022200              VALUE " INST = ".
022300      05  WS-RPT-INST-EDIT        PIC ZZZZ9.
022400      05  FILLER                  PIC X(7)
022500              VALUE " CTR = ".
022600      05  WS-RPT-CTR-EDIT         PIC ZZZZ9.
022700      05  FILLER                  PIC X(6)
022800              VALUE " OK = ".
022900      05  WS-RPT-OK-EDIT          PIC ZZZZZZ9.
023000      05  FILLER                  PIC X(7)
023100              VALUE " ERR = ".
023200      05  WS-RPT-ERR-EDIT         PIC ZZZZZZ9.
023300*
023400  PROCEDURE DIVISION.
023500*
023600  START-FLATPREP.
023700      OPEN INPUT FINAL-TRADES.
023800      OPEN OUTPUT TRADES-PREPARED.
023900      OPEN OUTPUT PREP-ERRORS.
024000      PERFORM E100-READ-TRADES
024100          UNTIL WS-AT-EOF.
024200      CLOSE FINAL-TRADES TRADES-PREPARED PREP-ERRORS.
024300      OPEN OUTPUT ACCOUNTS.
024400      OPEN OUTPUT INSTRUMENTS.
024500      OPEN OUTPUT CONTRACTS.
024600      PERFORM E800-DUMP-REFERENCE-FILES.
024700      CLOSE ACCOUNTS INSTRUMENTS CONTRACTS.
024800      PERFORM E900-PRINT-REPORT.
024900      STOP RUN.
025000*
025100******************************************************************
025200* E100 -- main read loop over FINAL-TRADES.
025300******************************************************************
025400  E100-READ-TRADES.
025500      READ FINAL-TRADES
025600          AT END
025700              MOVE "Y" TO WS-EOF-SW
025800          NOT AT END
025900              PERFORM E200-PROCESS-ONE-TRADE
026000      END-READ.
026100*
026200******************************************************************
026300* E200 -- validate, register reference rows, emit a prepared trade
026400* or an error, one record at a time.  Reference rows go on the
026500* table even when the trade itself fails validation (TKT 4491).
026600******************************************************************
026700  E200-PROCESS-ONE-TRADE.
026800      ADD 1 TO WS-RECORDS-READ.
026900      MOVE SPACES TO WS-CUR-ACCOUNT-ID WS-CUR-INSTRUMENT-ID
027000          WS-CUR-CONTRACT-ID.
027100      PERFORM E210-VALIDATE-TRADE.
027200      IF TRD-ACCOUNT NOT = SPACES
027300          PERFORM E300-FIND-OR-ADD-ACCOUNT.
027400      IF TRD-SYMBOL NOT = SPACES
027500          PERFORM E310-CLASSIFY-ASSET
027600          PERFORM E320-FIND-OR-ADD-INSTRUMENT
027700          PERFORM E330-FIND-OR-ADD-CONTRACT.
027800      IF WS-TRADE-VALID
027900          PERFORM E400-MAKE-TRADE-ID
028000          PERFORM E500-WRITE-PREPARED-TRADE
028100          ADD 1 TO WS-TRADES-OK
028200      ELSE
028300          PERFORM E510-WRITE-PREP-ERROR
028400          ADD 1 TO WS-TRADES-ERROR.
028500*
028600******************************************************************
028700* E210 -- field validation per rule U5.1.  Every missing or bad
028800* field appends its own reason; any reason at all fails the row.
028900* WS-VALID-REASON-WORK ends up on PREP-ERRORS verbatim when the
029000* trade is rejected.
029100******************************************************************
029200  E210-VALIDATE-TRADE.
029300      MOVE SPACES TO WS-VALID-REASON-WORK.
029400      IF TRD-ACCOUNT = SPACES
029500          STRING WS-VALID-REASON-WORK DELIMITED BY SPACE
029600              "missing account; " DELIMITED BY SIZE
029700              INTO WS-VALID-REASON-WORK
029800      END-IF.
029900      IF TRD-SYMBOL = SPACES
030000          STRING WS-VALID-REASON-WORK DELIMITED BY SPACE
030100              "missing symbol; " DELIMITED BY SIZE
030200              INTO WS-VALID-REASON-WORK
030300      END-IF.
030400      IF NOT TRD-SIDE-BUY AND NOT TRD-SIDE-SELL
030500          STRING WS-VALID-REASON-WORK DELIMITED BY SPACE
030600              "invalid side; " DELIMITED BY SIZE
030700              INTO WS-VALID-REASON-WORK
030800      END-IF.
030900      IF TRD-QTY-ABS = ZERO
031000          STRING WS-VALID-REASON-WORK DELIMITED BY SPACE
031100              "missing qty; " DELIMITED BY SIZE
031200              INTO WS-VALID-REASON-WORK
031300      END-IF.
031400      IF TRD-QTY-SIGNED = ZERO
031500          STRING WS-VALID-REASON-WORK DELIMITED BY SPACE
031600              "missing qty-signed; " DELIMITED BY SIZE
031700              INTO WS-VALID-REASON-WORK
031800      END-IF.
031900      IF TRD-PRICE = ZERO
032000          STRING WS-VALID-REASON-WORK DELIMITED BY SPACE
032100              "missing price; " DELIMITED BY SIZE
032200              INTO WS-VALID-REASON-WORK
032300      END-IF.
032400      IF TRD-CONTRACT-MULTIPLIER = ZERO
032500          STRING WS-VALID-REASON-WORK DELIMITED BY SPACE
032600              "missing multiplier; " DELIMITED BY SIZE
032700              INTO WS-VALID-REASON-WORK
032800      END-IF.
032900      IF TRD-DATE-ISO = SPACES
033000          STRING WS-VALID-REASON-WORK DELIMITED BY SPACE
033100              "missing date; " DELIMITED BY SIZE
033200              INTO WS-VALID-REASON-WORK
033300      END-IF.
033400      IF WS-VALID-REASON-WORK = SPACES
033500          MOVE "Y" TO WS-TRADE-VALID-SW
033600      ELSE
033700          MOVE "N" TO WS-TRADE-VALID-SW.
033800*
033900******************************************************************
034000* E300 -- account dedup, BUYSR's exists-else-insert idiom against a
034100* table instead of CUST-FILE.
034200******************************************************************
034300  E300-FIND-OR-ADD-ACCOUNT.
034400      MOVE SPACE TO WS-CS-FOUND-SW.
034500      SET WS-ACCT-X TO 1.
034600      PERFORM E301-TEST-ACCOUNT-ENTRY
034700          UNTIL WS-CS-FOUND OR WS-ACCT-X > WS-ACCOUNT-COUNT.
034800      IF NOT WS-CS-FOUND
034900          ADD 1 TO WS-ACCOUNT-COUNT
035000          SET WS-ACCT-X TO WS-ACCOUNT-COUNT
035100          MOVE "ACCOUNT " TO WS-ID-TAG
035200          MOVE SPACES TO WS-ID-KEY
035300          MOVE TRD-ACCOUNT TO WS-ID-KEY(1:12)
035400          PERFORM E400-MAKE-STABLE-ID
035500          MOVE WS-STABLE-ID TO WS-ACCT-T-ID(WS-ACCT-X)
035600          MOVE TRD-ACCOUNT TO WS-ACCT-T-BROKER(WS-ACCT-X).
035700      MOVE WS-ACCT-T-ID(WS-ACCT-X) TO WS-CUR-ACCOUNT-ID.
035800*
035900******************************************************************
036000* E301 -- linear search of the account table by broker account
036100* number; E300 stops the loop as soon as this sets WS-CS-FOUND-SW.
036200******************************************************************
036300  E301-TEST-ACCOUNT-ENTRY.
036400      IF WS-ACCT-T-BROKER(WS-ACCT-X) = TRD-ACCOUNT
036500          MOVE "Y" TO WS-CS-FOUND-SW
036600      ELSE
036700          SET WS-ACCT-X UP BY 1.
036800*
036900******************************************************************
037000* E310 -- asset class, rule U5.1(1), and futures root, rule
037100* U5.1(2).
037200******************************************************************
037300  E310-CLASSIFY-ASSET.
037400      MOVE ZERO TO WS-SYMBOL-LEN.
037500      MOVE SPACE TO WS-SYMBOL-DONE-SW.
037600      PERFORM E315-SYMBOL-LEN-STEP
037700          UNTIL WS-SYMBOL-DONE OR WS-SYMBOL-LEN = 8.
037800      MOVE "Y" TO WS-SYMBOL-ALPHA-SW.
037900      SET WS-SYMBOL-IX TO 1.
038000      PERFORM E317-ALPHA-STEP
038100          UNTIL WS-SYMBOL-IX > WS-SYMBOL-LEN.
038200      IF TRD-IS-AN-OPTION
038300          IF TRD-SYMBOL(1:1) = "/"
038400              MOVE "FUT-OPT" TO WS-CUR-ASSET-CLASS
038500          ELSE
038600              IF TRD-SYMBOL = "SPX     " OR TRD-SYMBOL = "NDX     "
038700                      OR TRD-SYMBOL = "RUT     "
038800                      OR TRD-SYMBOL = "VIX     "
038900                  MOVE "INDEX" TO WS-CUR-ASSET-CLASS
039000              ELSE
039100                  IF WS-SYMBOL-IS-ALPHA AND WS-SYMBOL-LEN <= 5
039200                      MOVE "EQUITY-ETF" TO WS-CUR-ASSET-CLASS
039300                  ELSE
039400                      MOVE "UNKNOWN" TO WS-CUR-ASSET-CLASS
039500      ELSE
039600          IF TRD-SYMBOL(1:1) = "/"
039700              MOVE "FUT" TO WS-CUR-ASSET-CLASS
039800          ELSE
039900              MOVE "EQUITY-ETF" TO WS-CUR-ASSET-CLASS.
040000      MOVE SPACES TO WS-CUR-ROOT.
040100      IF WS-CUR-ASSET-CLASS = "FUT-OPT"
040200          IF TRD-FUT-ROOT-SYMBOL NOT = SPACES
040300              MOVE TRD-FUT-ROOT-SYMBOL TO WS-CUR-ROOT(1:5)
040400          ELSE
040500              MOVE TRD-SYMBOL TO WS-CUR-ROOT
040600      ELSE
040700          MOVE TRD-SYMBOL TO WS-CUR-ROOT.
040800*
040900******************************************************************
041000* E315 -- find the length of TRD-SYMBOL by walking it to the first
041100* trailing blank.
041200******************************************************************
041300  E315-SYMBOL-LEN-STEP.
041400      IF TRD-SYMBOL(WS-SYMBOL-LEN + 1:1) = SPACE
041500          MOVE "Y" TO WS-SYMBOL-DONE-SW
041600      ELSE
041700          ADD 1 TO WS-SYMBOL-LEN.
041800*
041900******************************************************************
042000* E317 -- a single non-A-Z byte anywhere in the symbol flips
042100* WS-SYMBOL-ALPHA-SW off for the rest of E310's classing.
042200******************************************************************
042300  E317-ALPHA-STEP.
042400      IF TRD-SYMBOL(WS-SYMBOL-IX:1) < "A"
042500              OR TRD-SYMBOL(WS-SYMBOL-IX:1) > "Z"
042600          MOVE "N" TO WS-SYMBOL-ALPHA-SW.
042700      SET WS-SYMBOL-IX UP BY 1.
042800*
042900******************************************************************
043000* E320 -- instrument dedup, keyed by (symbol, asset class).
043100******************************************************************
043200  E320-FIND-OR-ADD-INSTRUMENT.
043300      MOVE SPACE TO WS-CS-FOUND-SW.
043400      SET WS-INST-X TO 1.
043500      PERFORM E321-TEST-INSTRUMENT-ENTRY
043600          UNTIL WS-CS-FOUND OR WS-INST-X > WS-INSTRUMENT-COUNT.
043700      IF NOT WS-CS-FOUND
043800          ADD 1 TO WS-INSTRUMENT-COUNT
043900          SET WS-INST-X TO WS-INSTRUMENT-COUNT
044000          MOVE "INSTRMNT" TO WS-ID-TAG
044100          MOVE SPACES TO WS-ID-KEY
044200          STRING TRD-SYMBOL DELIMITED BY SPACE
044300              "|" DELIMITED BY SIZE
044400              WS-CUR-ASSET-CLASS DELIMITED BY SPACE
044500              INTO WS-ID-KEY
044600          PERFORM E400-MAKE-STABLE-ID
044700          MOVE WS-STABLE-ID TO WS-INST-T-ID(WS-INST-X)
044800          MOVE TRD-SYMBOL TO WS-INST-T-SYMBOL(WS-INST-X)
044900          MOVE WS-CUR-ASSET-CLASS TO WS-INST-T-CLASS(WS-INST-X).
045000      MOVE WS-INST-T-ID(WS-INST-X) TO WS-CUR-INSTRUMENT-ID.
045100*
045200******************************************************************
045300* E321 -- linear search of the instrument table by (symbol, asset
045400* class) pair.
045500******************************************************************
045600  E321-TEST-INSTRUMENT-ENTRY.
045700      IF WS-INST-T-SYMBOL(WS-INST-X) = TRD-SYMBOL
045800              AND WS-INST-T-CLASS(WS-INST-X) = WS-CUR-ASSET-CLASS
045900          MOVE "Y" TO WS-CS-FOUND-SW
046000      ELSE
046100          SET WS-INST-X UP BY 1.
046200*
046300******************************************************************
046400* E330 -- contract dedup, keyed by the full identity fields, rule
046500* U5.1(4).
046600******************************************************************
046700  E330-FIND-OR-ADD-CONTRACT.
046800      MOVE SPACE TO WS-CS-FOUND-SW.
046900      SET WS-CTR-X TO 1.
047000      PERFORM E331-TEST-CONTRACT-ENTRY
047100          UNTIL WS-CS-FOUND OR WS-CTR-X > WS-CONTRACT-COUNT.
047200      IF NOT WS-CS-FOUND
047300          ADD 1 TO WS-CONTRACT-COUNT
047400          SET WS-CTR-X TO WS-CONTRACT-COUNT
047500          MOVE "CONTRACT" TO WS-ID-TAG
047600          MOVE SPACES TO WS-ID-KEY
047700          STRING WS-CUR-INSTRUMENT-ID DELIMITED BY SPACE
047800              "|" DELIMITED BY SIZE
047900              TRD-IS-OPTION DELIMITED BY SIZE
048000              "|" DELIMITED BY SIZE
048100              TRD-OPTION-TYPE DELIMITED BY SPACE
048200              "|" DELIMITED BY SIZE
048300              TRD-EXPIRY-DATE DELIMITED BY SPACE
048400              "|" DELIMITED BY SIZE
048500              TRD-STRIKE DELIMITED BY SIZE
048600              "|" DELIMITED BY SIZE
048700              WS-CUR-ROOT DELIMITED BY SPACE
048800              "|" DELIMITED BY SIZE
048900              TRD-CONTRACT-MULTIPLIER DELIMITED BY SIZE
049000              INTO WS-ID-KEY
049100          PERFORM E400-MAKE-STABLE-ID
049200          MOVE WS-STABLE-ID TO WS-CTR-T-ID(WS-CTR-X)
049300          MOVE WS-CUR-INSTRUMENT-ID TO WS-CTR-T-INST-ID(WS-CTR-X)
049400          MOVE TRD-IS-OPTION TO WS-CTR-T-IS-OPT(WS-CTR-X)
049500          MOVE TRD-CONTRACT-MULTIPLIER TO WS-CTR-T-MULT(WS-CTR-X)
049600          MOVE WS-CUR-ROOT TO WS-CTR-T-ROOT(WS-CTR-X)
049700          IF TRD-IS-AN-OPTION
049800              MOVE TRD-OPTION-TYPE TO WS-CTR-T-OPT-TYPE(WS-CTR-X)
049900              MOVE TRD-EXPIRY-DATE TO WS-CTR-T-EXPIRY(WS-CTR-X)
050000              MOVE TRD-STRIKE TO WS-CTR-T-STRIKE(WS-CTR-X)
050100          ELSE
050200              MOVE SPACES TO WS-CTR-T-OPT-TYPE(WS-CTR-X)
050300              MOVE SPACES TO WS-CTR-T-EXPIRY(WS-CTR-X)
050400              MOVE ZERO TO WS-CTR-T-STRIKE(WS-CTR-X).
050500      MOVE WS-CTR-T-ID(WS-CTR-X) TO WS-CUR-CONTRACT-ID.
050600*
050700******************************************************************
050800* E331 -- linear search of the contract table; every identity
050900* field in the key must match, not just the instrument.
051000******************************************************************
051100  E331-TEST-CONTRACT-ENTRY.
051200      IF WS-CTR-T-INST-ID(WS-CTR-X) = WS-CUR-INSTRUMENT-ID
051300              AND WS-CTR-T-IS-OPT(WS-CTR-X) = TRD-IS-OPTION
051400              AND WS-CTR-T-OPT-TYPE(WS-CTR-X) = TRD-OPTION-TYPE
051500              AND WS-CTR-T-EXPIRY(WS-CTR-X) = TRD-EXPIRY-DATE
051600              AND WS-CTR-T-STRIKE(WS-CTR-X) = TRD-STRIKE
051700              AND WS-CTR-T-ROOT(WS-CTR-X) = WS-CUR-ROOT
051800              AND WS-CTR-T-MULT(WS-CTR-X) = TRD-CONTRACT-MULTIPLIER
051900          MOVE "Y" TO WS-CS-FOUND-SW
052000      ELSE
052100          SET WS-CTR-X UP BY 1.
052200*
052300******************************************************************
052400* E400 -- fold WS-ID-TAG/WS-ID-KEY into a 36-byte stable id.
052500******************************************************************
052600  E400-MAKE-STABLE-ID.
052700      MOVE ZERO TO WS-HASH-1 WS-HASH-2 WS-HASH-3.
052800      MOVE ZERO TO WS-ID-KEY-LEN.
052900      MOVE SPACE TO WS-ID-LEN-DONE-SW.
053000      PERFORM E405-KEY-LEN-STEP
053100          UNTIL WS-ID-LEN-DONE OR WS-ID-KEY-LEN = 200.
053200      MOVE 1 TO WS-ID-IX.
053300      PERFORM E410-HASH-STEP
053400          UNTIL WS-ID-IX > WS-ID-KEY-LEN.
053500      MOVE SPACES TO WS-STABLE-ID.
053600      MOVE WS-ID-TAG TO WS-STABLE-ID(1:8).
053700      MOVE "-" TO WS-STABLE-ID(9:1).
053800      MOVE WS-HASH-1 TO WS-HASH-1-EDIT.
053900      MOVE WS-HASH-1-EDIT TO WS-STABLE-ID(10:9).
054000      MOVE "-" TO WS-STABLE-ID(19:1).
054100      MOVE WS-HASH-2 TO WS-HASH-2-EDIT.
054200      MOVE WS-HASH-2-EDIT TO WS-STABLE-ID(20:9).
054300      MOVE "-" TO WS-STABLE-ID(29:1).
054400      MOVE WS-HASH-3 TO WS-HASH-3-EDIT.
054500      MOVE WS-HASH-3-EDIT TO WS-STABLE-ID(30:7).
054600*
054700******************************************************************
054800* E405 -- find the length of WS-ID-KEY by walking it to the first
054900* trailing blank.
055000******************************************************************
055100  E405-KEY-LEN-STEP.
055200      IF WS-ID-KEY(WS-ID-KEY-LEN + 1:1) = SPACE
055300          MOVE "Y" TO WS-ID-LEN-DONE-SW
055400      ELSE
055500          ADD 1 TO WS-ID-KEY-LEN.
055600*
055700******************************************************************
055800* E410 -- fold one key character into all three running hashes;
055900* each hash has its own multiplier/offset/modulus so the three
056000* 9-7-7 digit groups in the stable id vary independently.
056100******************************************************************
056200  E410-HASH-STEP.
056300      MOVE WS-ID-KEY(WS-ID-IX:1) TO WS-ID-CHAR-HOLDER.
056400      PERFORM E415-FIND-CHAR-VALUE.
056500      COMPUTE WS-HASH-TEMP = WS-HASH-1 * 31 + WS-ID-CHAR-VAL + 7.
056600      DIVIDE WS-HASH-TEMP BY 899999963 GIVING WS-HASH-QUOT
056700          REMAINDER WS-HASH-1.
056800      COMPUTE WS-HASH-TEMP = WS-HASH-2 * 37 + WS-ID-CHAR-VAL + 11.
056900      DIVIDE WS-HASH-TEMP BY 800000011 GIVING WS-HASH-QUOT
057000          REMAINDER WS-HASH-2.
057100      COMPUTE WS-HASH-TEMP = WS-HASH-3 * 41 + WS-ID-CHAR-VAL + 13.
057200      DIVIDE WS-HASH-TEMP BY 9000007 GIVING WS-HASH-QUOT
057300          REMAINDER WS-HASH-3.
057400      ADD 1 TO WS-ID-IX.
057500*
057600******************************************************************
057700* E415 -- look up WS-ID-CHAR-HOLDER's ordinal position (1-42) in
057800* the fixed charset table; an unrecognized byte just hashes as 0.
057900******************************************************************
058000  E415-FIND-CHAR-VALUE.
058100      MOVE 0 TO WS-ID-CHAR-VAL.
058200      MOVE SPACE TO WS-CS-FOUND-SW.
058300      SET WS-CS-X TO 1.
058400      PERFORM E416-TEST-CHARSET-ENTRY
058500          UNTIL WS-CS-FOUND OR WS-CS-X > 42.
058600*
058700******************************************************************
058800* E416 -- linear search of the 42-byte charset table.
058900******************************************************************
059000  E416-TEST-CHARSET-ENTRY.
059100      IF WS-ID-CHAR-HOLDER = WS-CHARSET-CHAR(WS-CS-X)
059200          MOVE "Y" TO WS-CS-FOUND-SW
059300          MOVE WS-CS-X TO WS-ID-CHAR-VAL
059400      ELSE
059500          SET WS-CS-X UP BY 1.
059600*
059700******************************************************************
059800* E400 continued -- trade uid, rule U5's "broker id, else hash of
059900* the natural key".
060000******************************************************************
060100  E400-MAKE-TRADE-ID.
060200      IF TRD-TRADE-ID NOT = SPACES
060300          MOVE "TRADE   " TO WS-ID-TAG
060400          MOVE SPACES TO WS-ID-KEY
060500          MOVE TRD-TRADE-ID TO WS-ID-KEY(1:15)
060600          PERFORM E400-MAKE-STABLE-ID
060700          MOVE WS-STABLE-ID TO PTRD-TRADE-UID
060800          MOVE TRD-TRADE-ID TO PTRD-BROKER-TRADE-ID
060900          MOVE SPACES TO PTRD-TRADE-HASH
061000      ELSE
061100          MOVE "TRADEHSH" TO WS-ID-TAG
061200          MOVE SPACES TO WS-ID-KEY
061300          STRING WS-CUR-ACCOUNT-ID DELIMITED BY SPACE
061400              "|" DELIMITED BY SIZE
061500              WS-CUR-CONTRACT-ID DELIMITED BY SPACE
061600              "|" DELIMITED BY SIZE
061700              TRD-SIDE DELIMITED BY SPACE
061800              "|" DELIMITED BY SIZE
061900              TRD-QTY-ABS DELIMITED BY SIZE
062000              "|" DELIMITED BY SIZE
062100              TRD-PRICE DELIMITED BY SIZE
062200              "|" DELIMITED BY SIZE
062300              TRD-DATE-ISO DELIMITED BY SPACE
062400              "|" DELIMITED BY SIZE
062500              TRD-MESSAGE-ID DELIMITED BY SPACE
062600              INTO WS-ID-KEY
062700          PERFORM E400-MAKE-STABLE-ID
062800          MOVE WS-STABLE-ID TO PTRD-TRADE-UID
062900          MOVE WS-STABLE-ID TO PTRD-TRADE-HASH
063000          MOVE SPACES TO PTRD-BROKER-TRADE-ID.
063100*
063200******************************************************************
063300* E500 -- emit one PREPARED-TRADE row.
063400******************************************************************
063500  E500-WRITE-PREPARED-TRADE.
063600      MOVE WS-CUR-ACCOUNT-ID TO PTRD-ACCOUNT-ID.
063700      MOVE WS-CUR-CONTRACT-ID TO PTRD-CONTRACT-ID.
063800      MOVE TRD-SIDE TO PTRD-SIDE.
063900      MOVE TRD-QTY-ABS TO PTRD-QTY.
064000      MOVE TRD-PRICE TO PTRD-PRICE.
064100      MOVE TRD-DATE-ISO TO PTRD-DT.
064200      MOVE "N" TO PTRD-IS-SYNTHETIC.
064300      MOVE TRD-MESSAGE-ID TO PTRD-MESSAGE-ID.
064400      MOVE PTRD-RECORD TO TRADES-PREPARED-RECORD.
064500      WRITE TRADES-PREPARED-RECORD.
064600*
064700******************************************************************
064800* E510 -- emit one PREP-ERRORS row.
064900******************************************************************
065000  E510-WRITE-PREP-ERROR.
065100      MOVE TRD-MESSAGE-ID TO PERR-MESSAGE-ID.
065200      MOVE TRD-ACCOUNT TO PERR-ACCOUNT.
065300      MOVE WS-VALID-REASON-WORK TO PERR-REASON.
065400      WRITE PREP-ERROR-RECORD.
065500*
065600******************************************************************
065700* E800 -- write the three dedup tables out, in-memory-table order.
065800******************************************************************
065900  E800-DUMP-REFERENCE-FILES.
066000      SET WS-ACCT-X TO 1.
066100      PERFORM E810-WRITE-ACCOUNT
066200          UNTIL WS-ACCT-X > WS-ACCOUNT-COUNT.
066300      SET WS-INST-X TO 1.
066400      PERFORM E820-WRITE-INSTRUMENT
066500          UNTIL WS-INST-X > WS-INSTRUMENT-COUNT.
066600      SET WS-CTR-X TO 1.
066700      PERFORM E830-WRITE-CONTRACT
066800          UNTIL WS-CTR-X > WS-CONTRACT-COUNT.
066900*
067000******************************************************************
067100* E810 -- one ACCOUNTS row per table entry; display name is left
067200* blank, FLATPREP has no source for it.
067300******************************************************************
067400  E810-WRITE-ACCOUNT.
067500      MOVE WS-ACCT-T-ID(WS-ACCT-X) TO ACCT-ACCOUNT-ID.
067600      MOVE WS-ACCT-T-BROKER(WS-ACCT-X) TO ACCT-BROKER-CODE.
067700      MOVE SPACES TO ACCT-DISPLAY-NAME.
067800      MOVE ACCT-RECORD TO ACCOUNTS-RECORD.
067900      WRITE ACCOUNTS-RECORD.
068000      SET WS-ACCT-X UP BY 1.
068100*
068200******************************************************************
068300* E820 -- one INSTRUMENTS row per table entry.
068400******************************************************************
068500  E820-WRITE-INSTRUMENT.
068600      MOVE WS-INST-T-ID(WS-INST-X) TO INST-INSTRUMENT-ID.
068700      MOVE WS-INST-T-SYMBOL(WS-INST-X) TO INST-SYMBOL.
068800      MOVE WS-INST-T-CLASS(WS-INST-X) TO INST-ASSET-CLASS.
068900      MOVE INST-RECORD TO INSTRUMENTS-RECORD.
069000      WRITE INSTRUMENTS-RECORD.
069100      SET WS-INST-X UP BY 1.
069200*
069300******************************************************************
069400* E830 -- one CONTRACTS row per table entry; the option-only
069500* fields carry whatever E330 stored (spaces/zero for futures).
069600******************************************************************
069700  E830-WRITE-CONTRACT.
069800      MOVE WS-CTR-T-ID(WS-CTR-X) TO CTR-CONTRACT-ID.
069900      MOVE WS-CTR-T-INST-ID(WS-CTR-X) TO CTR-INSTRUMENT-ID.
070000      MOVE WS-CTR-T-IS-OPT(WS-CTR-X) TO CTR-IS-OPTION.
070100      MOVE WS-CTR-T-OPT-TYPE(WS-CTR-X) TO CTR-OPTION-TYPE.
070200      MOVE WS-CTR-T-EXPIRY(WS-CTR-X) TO CTR-EXPIRY-DATE.
070300      MOVE WS-CTR-T-STRIKE(WS-CTR-X) TO CTR-STRIKE.
070400      MOVE WS-CTR-T-ROOT(WS-CTR-X) TO CTR-ROOT.
070500      MOVE WS-CTR-T-MULT(WS-CTR-X) TO CTR-MULTIPLIER.
070600      MOVE CTR-RECORD TO CONTRACTS-RECORD.
070700      WRITE CONTRACTS-RECORD.
070800      SET WS-CTR-X UP BY 1.
070900*
071000******************************************************************
071100* E900 -- prep report: counts of accounts, instruments, contracts,
071200* trades OK, errors.
071300******************************************************************
071400  E900-PRINT-REPORT.
071500      MOVE WS-ACCOUNT-COUNT TO WS-RPT-ACCT-EDIT.
071600      MOVE WS-INSTRUMENT-COUNT TO WS-RPT-INST-EDIT.
071700      MOVE WS-CONTRACT-COUNT TO WS-RPT-CTR-EDIT.
071800      MOVE WS-TRADES-OK TO WS-RPT-OK-EDIT.
071900      MOVE WS-TRADES-ERROR TO WS-RPT-ERR-EDIT.
072000      DISPLAY WS-REPORT-LINE.
