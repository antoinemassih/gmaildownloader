000100******************************************************************
000200* PTRDREC    -- PREPARED TRADE RECORD
000300*------------------------------------------------------------------
000400* One row per clean fill, keyed by a stable trade uid.  Written by
000500* FLATPREP to TRADES-PREPARED; is-synthetic is always N here (the
000600* synthetic closing legs are a RNDTRIPS concept, not a prepared trade).
000700*
000800* 05/21/03 RWB  ORIGINAL COPYBOOK (TKT 4417)
000900*------------------------------------------------------------------
001000 01  PTRD-RECORD.
001100     05  PTRD-TRADE-UID          PIC X(36).
001200     05  PTRD-BROKER-TRADE-ID    PIC X(15).
001300     05  PTRD-TRADE-HASH         PIC X(36).
001400     05  PTRD-ACCOUNT-ID         PIC X(36).
001500     05  PTRD-CONTRACT-ID        PIC X(36).
001600     05  PTRD-SIDE               PIC X(4).
001700     05  PTRD-QTY                PIC 9(5).
001800     05  PTRD-PRICE              PIC 9(5)V9(4).
001900     05  PTRD-DT                 PIC X(25).
002000     05  PTRD-IS-SYNTHETIC       PIC X.
002100         88  PTRD-SYNTHETIC-LEG      VALUE "Y".
002200     05  PTRD-MESSAGE-ID         PIC X(20).
002300     05  FILLER                  PIC X(17).
