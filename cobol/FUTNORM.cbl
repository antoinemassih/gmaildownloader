000100*	(c) 2005 BILLPRO SOFTWARE, INC.  All Rights Reserved.
000200*
000300*	THIS IS UNPUBLISHED PROPRIETARY
000400*	SOURCE CODE OF BILLPRO SOFTWARE, INC.
000500*	The copyright notice above does not
000600*	evidence any actual or intended
000700*	publication of such source code.
000800*
000900* #ident  "@(#) trdops/batch/FUTNORM.cbl  $Revision: 1.7 $"
001000* static  char  sccsid[] = "@(#) trdops/batch/FUTNORM.cbl $Rev 1.7$";
001100*
001200  IDENTIFICATION DIVISION.
001300  PROGRAM-ID. FUTNORM.
001400  AUTHOR. R W BRENNAN.
001500  INSTALLATION. BILLPRO SOFTWARE - TRADE OPS.
001600  DATE-WRITTEN. 10/15/1993.
001700  DATE-COMPILED.
001800  SECURITY. UNCLASSIFIED.
001900*------------------------------------------------------------------*
002000* FUTNORM -- repair pass for futures/option fields TRDPARS could   *
002100* not pin down on its own: the futures root symbol, a fractional   *
002200* multiplier code, an expiry that only makes sense for an option,  *
002300* a stray PUT/CALL not sitting next to a strike, and quantity/side *
002400* bookkeeping.  Re-runs TRDPARS first (subject is the only truth), *
002500* then layers the futures-specific rules on top, re-validates, and *
002600* rewrites the record either way -- nothing is ever dropped here.  *
002700*------------------------------------------------------------------*
002800*-------|----------|-----|--------------------------------------*
002900* CHANGE LOG                                                     *
003000*-------|----------|-----|--------------------------------------*
003100* 10/15/93 RWB  ORIGINAL (TKT 4455)
003200* 11/02/93 RWB  FRACTION-CODE MULTIPLIER TABLE ADDED (TKT 4459)
003300* 01/09/94 RWB  STANDALONE "100" TOKEN AS MULTIPLIER FALLBACK (TKT 4465)
003400* 06/14/94 HPL  LOOSE PUT/CALL SCAN WHEN NOT ADJACENT TO A STRIKE,
003500*               TRADE OPS WAS SEEING "PUT" NAMED ELSEWHERE IN THE
003600*               ALERT TEXT GO UNCAUGHT (TKT 4702)
003700* 12/28/98 JRK  Y2K: NO DATE ARITHMETIC OF OUR OWN HERE -- EXPIRY IS
003800*               EITHER KEPT OR RE-DERIVED BY TRDPARS, REVIEWED AND
003900*               SIGNED OFF (TKT 4802)
004000* 08/30/04 HPL  ROOT AND FRACTION TABLES SPLIT OUT TO FUTTAB COPYBOOK
004100*               FOR RNDTRIPS TO SHARE (TKT 5108)
004200* 05/21/03 RWB  FIXED-TRADES REWORKED TO THE TRD-RECORD COPYBOOK
004300*               SHAPE; RUNS AS A TWO-PASS OVER A SCRATCH FILE SO THE
004400*               REPAIRED RECORDS LAND BACK IN FIXED-TRADES FOR
004500*               TRDFILT TO READ NEXT (TKT 4417)
004600* 03/09/06 RWB  WS-EOF-SW AND THE READ COUNTER DROPPED TO 77-LEVELS,
004700*               NEITHER NEEDED A GROUP OF ITS OWN (TKT 5140)
004800*-------|----------|-----|--------------------------------------*
004900  ENVIRONMENT DIVISION.
005000  CONFIGURATION SECTION.
005100  SOURCE-COMPUTER.  USL-486.
005200  OBJECT-COMPUTER.  USL-486.
005300  SPECIAL-NAMES.
005400      C01 IS TOP-OF-FORM.
005500*
005600  INPUT-OUTPUT SECTION.
005700  FILE-CONTROL.
005800      SELECT FIXED-TRADES ASSIGN TO "FIXED-TRADES"
005900          ORGANIZATION LINE SEQUENTIAL
006000          STATUS FILE-STATUS.
006100      SELECT FUT-SCRATCH ASSIGN TO "FUTSCR"
006200          ORGANIZATION LINE SEQUENTIAL
006300          STATUS FILE-STATUS.
006400*
006500  DATA DIVISION.
006600  FILE SECTION.
006700  FD  FIXED-TRADES.
006800      COPY TRDREC.
006900*
007000  FD  FUT-SCRATCH.
007100  01  FUT-SCRATCH-RECORD         PIC X(420).
007200*
007300  WORKING-STORAGE SECTION.
007400******************************************************************
007500* Futures-root and fraction-multiplier tables, rules U4.1/U4.2(a).
007600******************************************************************
007700  COPY FUTTAB.
007800*
007900  01  FILE-STATUS.
008000      05  STATUS-1                PIC X.
008100      05  STATUS-2                PIC X.
008200  77  WS-EOF-SW                   PIC X VALUE "N".
008300      88  WS-AT-EOF                   VALUE "Y".
008400*
008500  01  WS-SCAN-FIELDS.
008600      05  WS-SUBJ-LEN             PIC 9(3) COMP VALUE 200.
008700      05  WS-IX                   PIC 9(3) COMP.
008800      05  WS-DONE-SW              PIC X.
008900          88  WS-DONE                  VALUE "Y".
009000      05  WS-FOUND-SW             PIC X.
009100          88  WS-FOUND                 VALUE "Y".
009200      05  WS-TARGET               PIC X(10).
009300      05  WS-TARGET-LEN           PIC 9(2) COMP.
009400      05  WS-MATCH-POS            PIC 9(3) COMP.
009500      05  WS-SCAN-START           PIC 9(3) COMP.
009600      05  FILLER                  PIC X(4).
009700*
009800  01  WS-WORD-FIELDS.
009900      05  WS-WORD-TABLE.
010000          10  WS-WORD             PIC X(24) OCCURS 40 TIMES
010100                                   INDEXED BY WS-WORD-X.
010200      05  WS-WORD-COUNT           PIC 9(2) COMP.
010300      05  WS-PTR                  PIC 9(3) COMP.
010400      05  FILLER                  PIC X(4).
010500*
010600  01  WS-ROOT-FIELDS.
010700      05  WS-BEST-ROOT            PIC X(5).
010800      05  WS-BEST-ROOT-LEN        PIC 9(2) COMP.
010900      05  WS-ROOT-BODY-LEN        PIC 9(2) COMP.
011000      05  WS-FRAC-MULT            PIC 9(3) COMP.
011100      05  FILLER                  PIC X(4).
011200*
011300  01  WS-QTY-WORK.
011400      05  WS-ABS-QTY              PIC S9(5) COMP.
011500      05  FILLER                  PIC X(4).
011600*
011700  01  WS-FAIL-REASON-WORK         PIC X(60).
011800*
011900  77  WS-RECORDS-READ             PIC 9(7) COMP VALUE ZERO.
012000*
012100  01  WS-REPORT-LINE.
012200      05  FILLER                  PIC X(27)
012300              VALUE "FUTNORM: REPAIR PASS ON   ".
012400      05  WS-RPT-READ-EDIT        PIC ZZZZZZ9.
012500      05  FILLER                  PIC X(8)
012600              VALUE " RECORDS".
012700*
012800  PROCEDURE DIVISION.
012900*
013000  START-FUTNORM.
013100      OPEN INPUT FIXED-TRADES.
013200      OPEN OUTPUT FUT-SCRATCH.
013300      PERFORM D100-READ-TRADES
013400          UNTIL WS-AT-EOF.
013500      CLOSE FIXED-TRADES FUT-SCRATCH.
013600      MOVE "N" TO WS-EOF-SW.
013700      OPEN INPUT FUT-SCRATCH.
013800      OPEN OUTPUT FIXED-TRADES.
013900      PERFORM D800-COPY-SCRATCH-BACK
014000          UNTIL WS-AT-EOF.
014100      CLOSE FUT-SCRATCH FIXED-TRADES.
014200      PERFORM D900-PRINT-REPORT.
014300      STOP RUN.
014400*
014500******************************************************************
014600* D100 -- first pass: read FIXED-TRADES, repair, stage to scratch.
014700******************************************************************
014800  D100-READ-TRADES.
014900      READ FIXED-TRADES
015000          AT END
015100              MOVE "Y" TO WS-EOF-SW
015200          NOT AT END
015300              PERFORM D200-REPAIR-ONE-TRADE
015400      END-READ.
015500*
015600******************************************************************
015700* D200 -- repair one record.  TRDPARS is run again first (subject
015800* is the only source of truth); the futures-specific rules below
015900* then fill in what TRDPARS alone does not cover.
016000******************************************************************
016100  D200-REPAIR-ONE-TRADE.
016200      ADD 1 TO WS-RECORDS-READ.
016300      CALL "TRDPARS" USING TRD-RECORD.
016400      PERFORM D210-REPAIR-ROOT.
016500      PERFORM D220-REPAIR-MULTIPLIER.
016600      PERFORM D230-REPAIR-EXPIRY.
016700      PERFORM D240-REPAIR-PRICE-TYPE-VOL.
016800      PERFORM D250-REPAIR-QTY-SIDE.
016900      PERFORM D260-VALIDATE-OPTION.
017000      MOVE TRD-RECORD TO FUT-SCRATCH-RECORD.
017100      WRITE FUT-SCRATCH-RECORD.
017200*
017300******************************************************************
017400* D210 -- futures root, rule U4.1: longest root from FUTTAB found
017500* in the subject; replace the symbol when it isn't already rooted.
017600******************************************************************
017700  D210-REPAIR-ROOT.
017800      MOVE ZERO TO WS-BEST-ROOT-LEN.
017900      MOVE SPACES TO WS-BEST-ROOT.
018000      SET FUTTAB-ROOT-X TO 1.
018100      PERFORM D211-TEST-ROOT-ENTRY
018200          UNTIL FUTTAB-ROOT-X > 10.
018300      IF WS-BEST-ROOT-LEN > 0
018400          MOVE WS-BEST-ROOT TO TRD-FUT-ROOT-SYMBOL
018500          COMPUTE WS-ROOT-BODY-LEN = WS-BEST-ROOT-LEN - 1
018600          IF TRD-SYMBOL(1:WS-ROOT-BODY-LEN)
018700                  NOT = WS-BEST-ROOT(2:WS-ROOT-BODY-LEN)
018800              MOVE SPACES TO TRD-SYMBOL
018900              MOVE WS-BEST-ROOT(2:WS-ROOT-BODY-LEN)
019000                  TO TRD-SYMBOL(1:WS-ROOT-BODY-LEN).
019100*
019200  D211-TEST-ROOT-ENTRY.
019300      MOVE FUTTAB-ROOT(FUTTAB-ROOT-X) TO WS-TARGET.
019400      PERFORM S200-TARGET-LEN THRU S200-EXIT.
019500      MOVE 1 TO WS-SCAN-START.
019600      PERFORM S100-FIND-LITERAL THRU S100-EXIT.
019700      IF WS-FOUND AND WS-TARGET-LEN > WS-BEST-ROOT-LEN
019800          MOVE WS-TARGET-LEN TO WS-BEST-ROOT-LEN
019900          MOVE FUTTAB-ROOT(FUTTAB-ROOT-X) TO WS-BEST-ROOT.
020000      SET FUTTAB-ROOT-X UP BY 1.
020100*
020200******************************************************************
020300* D220 -- multiplier, rule U4.2: (a) fraction code, (b) standalone
020400* "100" token, (c) keep the existing value if >= 10, else unknown.
020500******************************************************************
020600  D220-REPAIR-MULTIPLIER.
020700      MOVE ZERO TO WS-FRAC-MULT.
020800      SET FRACTAB-X TO 1.
020900      PERFORM D221-TEST-FRACTION-ENTRY
021000          UNTIL FRACTAB-X > 3 OR WS-FRAC-MULT > 0.
021100      IF WS-FRAC-MULT > 0
021200          MOVE WS-FRAC-MULT TO TRD-CONTRACT-MULTIPLIER
021300      ELSE
021400          PERFORM S300-TOKENIZE-SUBJECT
021500          SET WS-WORD-X TO 1
021600          MOVE SPACE TO WS-FOUND-SW
021700          PERFORM D226-TEST-WORD-FOR-100
021800              UNTIL WS-FOUND OR WS-WORD-X > WS-WORD-COUNT
021900          IF WS-FOUND
022000              MOVE 100 TO TRD-CONTRACT-MULTIPLIER
022100          ELSE
022200              IF TRD-CONTRACT-MULTIPLIER < 10
022300                  MOVE ZERO TO TRD-CONTRACT-MULTIPLIER.
022400*
022500  D221-TEST-FRACTION-ENTRY.
022600      MOVE FRACTAB-CODE(FRACTAB-X) TO WS-TARGET.
022700      PERFORM S200-TARGET-LEN THRU S200-EXIT.
022800      MOVE 1 TO WS-SCAN-START.
022900      PERFORM S100-FIND-LITERAL THRU S100-EXIT.
023000      IF WS-FOUND
023100          MOVE FRACTAB-MULT(FRACTAB-X) TO WS-FRAC-MULT
023200      ELSE
023300          SET FRACTAB-X UP BY 1.
023400*
023500  D226-TEST-WORD-FOR-100.
023600      IF WS-WORD(WS-WORD-X) = "100"
023700          MOVE "Y" TO WS-FOUND-SW
023800      ELSE
023900          SET WS-WORD-X UP BY 1.
024000*
024100******************************************************************
024200* D230 -- expiry, rule U4.3: non-options never carry an expiry;
024300* options keep whatever TRDPARS just (re)derived.
024400******************************************************************
024500  D230-REPAIR-EXPIRY.
024600      IF NOT TRD-IS-AN-OPTION
024700          MOVE SPACES TO TRD-EXPIRY-DATE.
024800*
024900******************************************************************
025000* D240 -- option type, rule U4.5: when TRDPARS's strike-adjacent
025100* scan did not find PUT/CALL, fall back to a loose subject search.
025200* Price and implied vol, rules U4.4/U4.6, are already handled by
025300* TRDPARS's own re-derivation -- nothing more to do for them here.
025400******************************************************************
025500  D240-REPAIR-PRICE-TYPE-VOL.
025600      IF TRD-OPTION-TYPE = SPACES
025700          MOVE " PUT " TO WS-TARGET
025800          MOVE 5 TO WS-TARGET-LEN
025900          MOVE 1 TO WS-SCAN-START
026000          PERFORM S100-FIND-LITERAL THRU S100-EXIT
026100          IF WS-FOUND
026200              MOVE "PUT " TO TRD-OPTION-TYPE
026300              MOVE "Y" TO TRD-IS-OPTION
026400          ELSE
026500              MOVE " CALL " TO WS-TARGET
026600              MOVE 6 TO WS-TARGET-LEN
026700              MOVE 1 TO WS-SCAN-START
026800              PERFORM S100-FIND-LITERAL THRU S100-EXIT
026900              IF WS-FOUND
027000                  MOVE "CALL" TO TRD-OPTION-TYPE
027100                  MOVE "Y" TO TRD-IS-OPTION.
027200*
027300******************************************************************
027400* D250 -- quantities/side, rules U4.7/U4.8: qty-abs defaults from
027500* qty-signed; side defaults from the sign of qty-signed.
027600******************************************************************
027700  D250-REPAIR-QTY-SIDE.
027800      IF TRD-QTY-ABS = 0 AND TRD-QTY-SIGNED NOT = 0
027900          IF TRD-QTY-SIGNED < 0
028000              COMPUTE WS-ABS-QTY = 0 - TRD-QTY-SIGNED
028100          ELSE
028200              MOVE TRD-QTY-SIGNED TO WS-ABS-QTY
028300          END-IF
028400          MOVE WS-ABS-QTY TO TRD-QTY-ABS
028500      END-IF.
028600      IF TRD-SIDE = SPACES
028700          IF TRD-QTY-SIGNED > 0
028800              MOVE "BUY " TO TRD-SIDE
028900          ELSE
029000          IF TRD-QTY-SIGNED < 0
029100              MOVE "SELL" TO TRD-SIDE.
029200*
029300******************************************************************
029400* D260 -- re-validation, rule U4.9 (options only): missing symbol,
029500* expiry, option-type or strike each add their own reason and the
029600* record is marked PARSE-OK = N; a non-option record is OK as long
029700* as it made it this far.
029800******************************************************************
029900  D260-VALIDATE-OPTION.
030000      MOVE SPACES TO WS-FAIL-REASON-WORK.
030100      IF TRD-IS-AN-OPTION
030200          IF TRD-SYMBOL = SPACES
030300              STRING WS-FAIL-REASON-WORK DELIMITED BY SPACE
030400                  "missing symbol; " DELIMITED BY SIZE
030500                  INTO WS-FAIL-REASON-WORK
030600          END-IF
030700          IF TRD-EXPIRY-DATE = SPACES
030800              STRING WS-FAIL-REASON-WORK DELIMITED BY SPACE
030900                  "missing expiry; " DELIMITED BY SIZE
031000                  INTO WS-FAIL-REASON-WORK
031100          END-IF
031200          IF TRD-OPTION-TYPE = SPACES
031300              STRING WS-FAIL-REASON-WORK DELIMITED BY SPACE
031400                  "missing option-type; " DELIMITED BY SIZE
031500                  INTO WS-FAIL-REASON-WORK
031600          END-IF
031700          IF TRD-STRIKE = ZERO
031800              STRING WS-FAIL-REASON-WORK DELIMITED BY SPACE
031900                  "missing strike; " DELIMITED BY SIZE
032000                  INTO WS-FAIL-REASON-WORK
032100          END-IF
032200      END-IF.
032300      IF WS-FAIL-REASON-WORK = SPACES
032400          MOVE "Y" TO TRD-PARSE-OK
032500          MOVE SPACES TO TRD-FAIL-REASON
032600      ELSE
032700          MOVE "N" TO TRD-PARSE-OK
032800          MOVE WS-FAIL-REASON-WORK TO TRD-FAIL-REASON.
032900*
033000******************************************************************
033100* D800 -- second pass: copy the repaired scratch records back into
033200* FIXED-TRADES so TRDFILT picks up the repaired set next.
033300******************************************************************
033400  D800-COPY-SCRATCH-BACK.
033500      READ FUT-SCRATCH
033600          AT END
033700              MOVE "Y" TO WS-EOF-SW
033800          NOT AT END
033900              WRITE FIXED-TRADES-RECORD FROM FUT-SCRATCH-RECORD
034000      END-READ.
034100*
034200******************************************************************
034300* D900 -- completion line.
034400******************************************************************
034500  D900-PRINT-REPORT.
034600      MOVE WS-RECORDS-READ TO WS-RPT-READ-EDIT.
034700      DISPLAY WS-REPORT-LINE.
034800*
034900******************************************************************
035000* S100 -- generic literal search, WS-TARGET(1:WS-TARGET-LEN) in
035100* TRD-SUBJECT starting at WS-SCAN-START.  Sets WS-FOUND-SW /
035200* WS-MATCH-POS.
035300******************************************************************
035400  S100-FIND-LITERAL.
035500      MOVE WS-SCAN-START TO WS-IX.
035600      MOVE SPACE TO WS-FOUND-SW.
035700      PERFORM S105-LITERAL-STEP
035800          UNTIL WS-FOUND
035900              OR WS-IX > WS-SUBJ-LEN - WS-TARGET-LEN + 1.
036000  S100-EXIT.
036100      EXIT.
036200*
036300  S105-LITERAL-STEP.
036400      IF TRD-SUBJECT(WS-IX:WS-TARGET-LEN)
036500              = WS-TARGET(1:WS-TARGET-LEN)
036600          MOVE "Y" TO WS-FOUND-SW
036700          MOVE WS-IX TO WS-MATCH-POS
036800      ELSE
036900          ADD 1 TO WS-IX.
037000*
037100******************************************************************
037200* S200 -- trimmed length of WS-TARGET (up to the first trailing
037300* space).
037400******************************************************************
037500  S200-TARGET-LEN.
037600      MOVE 0 TO WS-TARGET-LEN.
037700      MOVE SPACE TO WS-DONE-SW.
037800      PERFORM S205-LEN-STEP
037900          UNTIL WS-DONE OR WS-TARGET-LEN = 10.
038000  S200-EXIT.
038100      EXIT.
038200*
038300  S205-LEN-STEP.
038400      IF WS-TARGET(WS-TARGET-LEN + 1:1) = SPACE
038500          MOVE "Y" TO WS-DONE-SW
038600      ELSE
038700          ADD 1 TO WS-TARGET-LEN.
038800*
038900******************************************************************
039000* S300 -- split TRD-SUBJECT into blank-delimited words, for the
039100* standalone "100" token test (rule U4.2(b)).
039200******************************************************************
039300  S300-TOKENIZE-SUBJECT.
039400      MOVE SPACES TO WS-WORD-TABLE.
039500      MOVE 1 TO WS-PTR.
039600      MOVE 0 TO WS-WORD-COUNT.
039700      PERFORM S305-TOKENIZE-STEP
039800          UNTIL WS-PTR > WS-SUBJ-LEN OR WS-WORD-COUNT = 40.
039900*
040000  S305-TOKENIZE-STEP.
040100      ADD 1 TO WS-WORD-COUNT.
040200      UNSTRING TRD-SUBJECT DELIMITED BY SPACE
040300          INTO WS-WORD(WS-WORD-COUNT)
040400          WITH POINTER WS-PTR.
040500      IF WS-WORD(WS-WORD-COUNT) = SPACES
040600          SUBTRACT 1 FROM WS-WORD-COUNT.
