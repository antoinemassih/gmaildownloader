000100******************************************************************
000200* RTLGREC    -- ROUND-TRIP LEG RECORD (CHILD OF RTHDREC)
000300*------------------------------------------------------------------
000400* One row per fill (or synthetic closing leg) inside a round trip.
000500* TRADE-ID = "SYN_EXP" marks a synthetic leg (see RTVALID
000600* G300-IS-SYNTHETIC-LEG).
000700*
000800* 06/10/03 RWB  ORIGINAL COPYBOOK (TKT 4440)
000900*------------------------------------------------------------------
001000 01  RTLG-RECORD.
001100     05  RTLG-ROUND-TRIP-ID      PIC 9(5).
001200     05  RTLG-MESSAGE-ID         PIC X(20).
001300     05  RTLG-TRADE-ID           PIC X(15).
001400     05  RTLG-SIDE               PIC X(4).
001500     05  RTLG-QTY                PIC 9(5).
001600     05  RTLG-PRICE              PIC 9(5)V9(4).
001700     05  RTLG-CASHFLOW-PER-UNIT  PIC S9(7)V9(4).
001800     05  RTLG-DT                 PIC X(25).
001900     05  FILLER                  PIC X(6).
