000100******************************************************************
000200* INSTREC    -- INSTRUMENT REFERENCE RECORD
000300*------------------------------------------------------------------
000400* One row per distinct (symbol, asset class).  Written once, first
000500* occurrence, by FLATPREP.  ASSET-CLASS is set by E310-CLASSIFY-ASSET.
000600*
000700* 05/21/03 RWB  ORIGINAL COPYBOOK (TKT 4417)
000800*------------------------------------------------------------------
000900 01  INST-RECORD.
001000     05  INST-INSTRUMENT-ID      PIC X(36).
001100     05  INST-SYMBOL             PIC X(8).
001200     05  INST-ASSET-CLASS        PIC X(10).
001300         88  INST-CLASS-FUT-OPT      VALUE "FUT-OPT".
001400         88  INST-CLASS-INDEX        VALUE "INDEX".
001500         88  INST-CLASS-EQUITY-ETF   VALUE "EQUITY-ETF".
001600         88  INST-CLASS-FUT          VALUE "FUT".
001700         88  INST-CLASS-UNKNOWN      VALUE "UNKNOWN".
001800     05  FILLER                  PIC X(18).
