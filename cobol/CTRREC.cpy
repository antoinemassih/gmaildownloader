000100******************************************************************
000200* CTRREC     -- CONTRACT REFERENCE RECORD
000300*------------------------------------------------------------------
000400* One row per distinct identity key (instrument, is-option, option
000500* type, expiry, strike, root, multiplier).  Written once, first
000600* occurrence, by FLATPREP; read back by RNDTRIPS' grouping key.
000700*
000800* 05/21/03 RWB  ORIGINAL COPYBOOK (TKT 4417)
000900*------------------------------------------------------------------
001000 01  CTR-RECORD.
001100     05  CTR-CONTRACT-ID         PIC X(36).
001200     05  CTR-INSTRUMENT-ID       PIC X(36).
001300     05  CTR-IS-OPTION           PIC X.
001400         88  CTR-IS-AN-OPTION        VALUE "Y".
001500     05  CTR-OPTION-TYPE         PIC X(4).
001600     05  CTR-EXPIRY-DATE         PIC X(10).
001700     05  CTR-STRIKE              PIC 9(7)V9(2).
001800     05  CTR-ROOT                PIC X(8).
001900     05  CTR-MULTIPLIER          PIC 9(5)V9(2).
002000     05  FILLER                  PIC X(9).
002100*
002200* 08/30/04 HPL  EXPIRY-DATE COMPONENT REDEFINE, SAME REASON AS TRDREC.
002300 01  CTR-EXPIRY-PARTS REDEFINES CTR-RECORD.
002400     05  FILLER                  PIC X(77).
002500     05  CTR-EXPIRY-YYYY         PIC X(4).
002600     05  FILLER                  PIC X.
002700     05  CTR-EXPIRY-MM           PIC X(2).
002800     05  FILLER                  PIC X.
002900     05  CTR-EXPIRY-DD           PIC X(2).
003000     05  FILLER                  PIC X(33).
