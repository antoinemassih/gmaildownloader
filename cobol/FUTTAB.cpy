000100******************************************************************
000200* FUTTAB     -- FUTURES ROOT AND FRACTION-MULTIPLIER TABLES
000300*------------------------------------------------------------------
000400* Static reference tables shared by FUTNORM (root/multiplier repair,
000500* rules U4.1/U4.2) and RNDTRIPS (multiplier correction, rule U6a).
000600* Loaded by VALUE clause at program start -- no file I/O.
000700*
000800* 08/30/04 HPL  ORIGINAL COPYBOOK, SPLIT OUT OF FUTNORM (TKT 5108)
000900*------------------------------------------------------------------
001000 01  FUTTAB-ROOT-TABLE.
001100     05  FILLER                  PIC X(5)  VALUE "/ES  ".
001200     05  FILLER                  PIC X(5)  VALUE "/NQ  ".
001300     05  FILLER                  PIC X(5)  VALUE "/MNQ ".
001400     05  FILLER                  PIC X(5)  VALUE "/MES ".
001500     05  FILLER                  PIC X(5)  VALUE "/CL  ".
001600     05  FILLER                  PIC X(5)  VALUE "/GC  ".
001700     05  FILLER                  PIC X(5)  VALUE "/YM  ".
001800     05  FILLER                  PIC X(5)  VALUE "/RTY ".
001900     05  FILLER                  PIC X(5)  VALUE "/EW  ".
002000     05  FILLER                  PIC X(5)  VALUE "/QN  ".
002100 01  FUTTAB-ROOTS REDEFINES FUTTAB-ROOT-TABLE.
002200     05  FUTTAB-ROOT             PIC X(5) OCCURS 10 TIMES
002300                                  INDEXED BY FUTTAB-ROOT-X.
002400*
002500* 08/30/04 HPL  FRACTION-CODE -> MULTIPLIER LOOKUP, RULE U4.2(A).
002600 01  FRACTAB-TABLE.
002700     05  FILLER.
002800         10  FILLER              PIC X(5)  VALUE "1/50 ".
002900         10  FILLER              PIC 9(3)  VALUE 050.
003000     05  FILLER.
003100         10  FILLER              PIC X(5)  VALUE "1/20 ".
003200         10  FILLER              PIC 9(3)  VALUE 020.
003300     05  FILLER.
003400         10  FILLER              PIC X(5)  VALUE "1/10 ".
003500         10  FILLER              PIC 9(3)  VALUE 010.
003600 01  FRACTAB REDEFINES FRACTAB-TABLE.
003700     05  FRACTAB-ENTRY OCCURS 3 TIMES INDEXED BY FRACTAB-X.
003800         10  FRACTAB-CODE        PIC X(5).
003900         10  FRACTAB-MULT        PIC 9(3).
004000*
004100* 11/19/04 HPL  SYMBOL -> FIXED MULTIPLIER LOOKUP, RULE U6A.
004200 01  MULTTAB-TABLE.
004300     05  FILLER.
004400         10  FILLER              PIC X(8)  VALUE "/ES     ".
004500         10  FILLER              PIC 9(5)V9(2) VALUE 00050.00.
004600     05  FILLER.
004700         10  FILLER              PIC X(8)  VALUE "SPX     ".
004800         10  FILLER              PIC 9(5)V9(2) VALUE 00100.00.
004900     05  FILLER.
005000         10  FILLER              PIC X(8)  VALUE "SPY     ".
005100         10  FILLER              PIC 9(5)V9(2) VALUE 00100.00.
005200 01  MULTTAB REDEFINES MULTTAB-TABLE.
005300     05  MULTTAB-ENTRY OCCURS 3 TIMES INDEXED BY MULTTAB-X.
005400         10  MULTTAB-KEY         PIC X(8).
005500         10  MULTTAB-MULT        PIC 9(5)V9(2).
