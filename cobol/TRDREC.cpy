000100******************************************************************
000200* TRDREC     -- PARSED TRADE RECORD
000300*------------------------------------------------------------------
000400* Output of TRDPARS (via CSVFIX), carried through TRDFILT, FUTNORM,
000500* FLATPREP and RNDTRIPS.  One record per broker fill.
000600*
000700* 05/14/03 RWB  ORIGINAL COPYBOOK FOR CSVFIX REWORK (TKT 4417)
000800* 07/02/03 RWB  ADDED FUT-ROOT-SYMBOL, CONTRACT-MULTIPLIER (TKT 4452)
000900* 11/19/04 HPL  ADDED EXPIRY-DATE COMPONENT REDEFINE FOR RNDTRIPS
001000*               SYNTHETIC-EXPIRATION DATE TEST (TKT 5108)
001100*------------------------------------------------------------------
001200 01  TRD-RECORD.
001300     05  TRD-MESSAGE-ID          PIC X(20).
001400     05  TRD-DATE-ISO            PIC X(25).
001500     05  TRD-SUBJECT             PIC X(200).
001600     05  TRD-PARSE-OK            PIC X.
001700         88  TRD-PARSED-OK           VALUE "Y".
001800         88  TRD-PARSED-FAILED        VALUE "N".
001900     05  TRD-FAIL-REASON         PIC X(60).
002000     05  TRD-TRADE-ID            PIC X(15).
002100     05  TRD-SIDE                PIC X(4).
002200         88  TRD-SIDE-BUY             VALUE "BUY ".
002300         88  TRD-SIDE-SELL            VALUE "SELL".
002400     05  TRD-QTY-SIGNED          PIC S9(5).
002500     05  TRD-QTY-ABS             PIC 9(5).
002600     05  TRD-SYMBOL              PIC X(8).
002700     05  TRD-FUT-ROOT-SYMBOL     PIC X(5).
002800     05  TRD-IS-OPTION           PIC X.
002900         88  TRD-IS-AN-OPTION         VALUE "Y".
003000     05  TRD-CONTRACT-MULTIPLIER PIC 9(5)V9(2).
003100     05  TRD-EXPIRY-DATE         PIC X(10).
003200     05  TRD-STRIKE              PIC 9(7)V9(2).
003300     05  TRD-OPTION-TYPE         PIC X(4).
003400     05  TRD-PRICE               PIC 9(5)V9(4).
003500     05  TRD-UNDERLYING-MARK     PIC 9(7)V9(2).
003600     05  TRD-IMPL-VOL            PIC 9(3)V9(2).
003700     05  TRD-ACCOUNT             PIC X(12).
003800     05  FILLER                  PIC X(6).
003900*
004000* 11/19/04 HPL  EXPIRY-DATE BROKEN INTO YYYY/MM/DD SO RNDTRIPS AND
004100*               RTVALID CAN TEST "PAST THE RUN DATE" BY STRAIGHT
004200*               ALPHANUMERIC COMPARE -- NO DATE ARITHMETIC NEEDED
004300*               SINCE THE FIELD IS ZERO-PADDED ISO ORDER.
004400 01  TRD-EXPIRY-PARTS REDEFINES TRD-RECORD.
004500     05  FILLER                  PIC X(356).
004600     05  TRD-EXPIRY-YYYY         PIC X(4).
004700     05  FILLER                  PIC X.
004800     05  TRD-EXPIRY-MM           PIC X(2).
004900     05  FILLER                  PIC X.
005000     05  TRD-EXPIRY-DD           PIC X(2).
005100     05  FILLER                  PIC X(54).
005200*
005300* 07/02/03 RWB  CHAR-ARRAY VIEW OF SUBJECT, REUSED BY FUTNORM WHEN
005400*               A RECORD COMES BACK THROUGH FOR REPAIR.
005500 01  TRD-SUBJECT-SCAN REDEFINES TRD-RECORD.
005600     05  FILLER                  PIC X(45).
005700     05  TRD-SUBJECT-CHAR        PIC X OCCURS 200 TIMES
005800                                  INDEXED BY TRD-SCAN-X.
005900     05  FILLER                  PIC X(175).
